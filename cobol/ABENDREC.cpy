000100******************************************************************        
000200*  ABENDREC  -- HMS BATCH POSTING ERROR-TRACE RECORD                      
000300*  COPIED INTO EVERY POSTING/REPORT PROGRAM THAT WRITES SYSOUT            
000400*  TRACE LINES ON A FILE-STATUS PROBLEM OR OUT-OF-BALANCE TRAILER.        
000500*  99/10/02 MJK REQ 8814 - ORIGINAL COPYBOOK (PREVIOUSLY IN-LINE          
000600*           IN EACH PROGRAM, PULLED OUT WHEN DALYEDIT WAS CLONED          
000700*           FOR THE APPOINTMENT/MEDICINE REWRITE).                        
000800******************************************************************        
000900  01  ABEND-REC.                                                          
001000      05  ABEND-PROGRAM           PIC X(8).                               
001100      05  FILLER                  PIC X(1)  VALUE SPACE.                  
001200      05  PARA-NAME                PIC X(32).                             
001300      05  FILLER                  PIC X(1)  VALUE SPACE.                  
001400      05  ABEND-REASON            PIC X(40).                              
001500      05  FILLER                  PIC X(1)  VALUE SPACE.                  
001600      05  EXPECTED-VAL            PIC X(10).                              
001700      05  FILLER                  PIC X(1)  VALUE SPACE.                  
001800      05  ACTUAL-VAL              PIC X(10).                              
001900      05  FILLER                  PIC X(26) VALUE SPACES.                 
