000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  APPTPOST.                                                  
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 88/01/23.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    APPTPOST EDITS AND POSTS THE DAY'S APPOINTMENT SCHEDULING,           
001300*    DECISION, RESCHEDULE AND COMPLETION TRANSACTIONS.  A SLOT            
001400*    IS REJECTED WHEN IT COLLIDES WITH AN EXISTING APPOINTMENT            
001500*    OR A DOCTOR UNAVAILABLE-SLOT ENTRY FOR THE SAME DOCTOR AND           
001600*    DATE-TIME.  APPOINTMENT-FILE AND UNAVAILABLEDATE-FILE ARE            
001700*    EACH LOADED WHOLE INTO A TABLE AND REWRITTEN IN FULL AT              
001800*    END OF RUN.                                                          
001900*                                                                         
002000*-----------------------------------------------------------------        
002100*  CHANGE LOG                                                             
002200*-----------------------------------------------------------------        
002300*  88/01/23 JS   REQ 5501  ORIGINAL PROGRAM, DAILY CHARGES EDIT.          
002400*  99/02/18 RT   REQ 8040  Y2K REVIEW - CONVERTED THE 2-DIGIT             
002500*                          WS-DATE WORK AREA TO A 4-DIGIT YEAR.           
002600*  00/04/17 SPQ  REQ 8260  REWORKED FOR THE APPOINTMENT-SCHEDULING        
002700*                          CUTOVER - REPLACED THE ROOM-CHARGE EDIT        
002800*                          WITH OVERLAP/UNAVAILABLE-SLOT CHECKING.        
002900*  00/09/02 SPQ  REQ 8510  ADDED RESCHEDULE (AR) AND COMPLETE (AC)        
003000*                          TRANSACTION TYPES.                             
003050*  07/03/09 DWK  REQ 9719  ADDED 240-UPDATE-OUTCOMES FOR THE NEW          
003060*                          OUTCOME-UPDATE (AO) TRANSACTION - ONLY         
003070*                          HONORED AGAINST AN APPOINTMENT ALREADY         
003080*                          COMPLETED; DIAGNOSIS/NOTES ARE REPLACED        
003090*                          ONE FIELD AT A TIME, ONLY WHEN THE             
003095*                          INCOMING VALUE IS NOT BLANK.                   
003100******************************************************************        
003200  ENVIRONMENT DIVISION.                                                   
003300  CONFIGURATION SECTION.                                                  
003400  SOURCE-COMPUTER. IBM-390.                                               
003500  OBJECT-COMPUTER. IBM-390.                                               
003600  SPECIAL-NAMES.                                                          
003700      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
003800  INPUT-OUTPUT SECTION.                                                   
003900  FILE-CONTROL.                                                           
004000      SELECT SYSOUT                                                       
004100      ASSIGN TO UT-S-SYSOUT                                               
004200        ORGANIZATION IS SEQUENTIAL.                                       
004300                                                                          
004400      SELECT TRANSACTION-FILE                                             
004500      ASSIGN TO UT-S-TRANFIL                                              
004600        ACCESS MODE IS SEQUENTIAL                                         
004700        FILE STATUS IS TFCODE.                                            
004800                                                                          
004900      SELECT APPOINTMENT-FILE                                             
005000      ASSIGN TO UT-S-APPTFIL                                              
005100        ACCESS MODE IS SEQUENTIAL                                         
005200        FILE STATUS IS AFCODE.                                            
005300                                                                          
005400      SELECT UNAVAILABLEDATE-FILE                                         
005500      ASSIGN TO UT-S-UDFIL                                                
005600        ACCESS MODE IS SEQUENTIAL                                         
005700        FILE STATUS IS UFCODE.                                            
005800                                                                          
005900  DATA DIVISION.                                                          
006000  FILE SECTION.                                                           
006100  FD  SYSOUT                                                              
006200      RECORDING MODE IS F                                                 
006300      LABEL RECORDS ARE STANDARD                                          
006400      RECORD CONTAINS 100 CHARACTERS                                      
006500      BLOCK CONTAINS 0 RECORDS                                            
006600      DATA RECORD IS SYSOUT-REC.                                          
006700  01  SYSOUT-REC                   PIC X(100).                            
006800                                                                          
006900  FD  TRANSACTION-FILE                                                    
007000      RECORDING MODE IS F                                                 
007100      LABEL RECORDS ARE STANDARD                                          
007200      RECORD CONTAINS 152 CHARACTERS                                      
007300      BLOCK CONTAINS 0 RECORDS                                            
007400      DATA RECORD IS FD-TRANS-REC.                                        
007500  01  FD-TRANS-REC                 PIC X(152).                            
007600                                                                          
007700  FD  APPOINTMENT-FILE                                                    
007800      RECORDING MODE IS F                                                 
007900      LABEL RECORDS ARE STANDARD                                          
008000      RECORD CONTAINS 247 CHARACTERS                                      
008100      BLOCK CONTAINS 0 RECORDS                                            
008200      DATA RECORD IS FD-APPT-REC.                                         
008300  01  FD-APPT-REC                  PIC X(247).                            
008400                                                                          
008500  FD  UNAVAILABLEDATE-FILE                                                
008600      RECORDING MODE IS F                                                 
008700      LABEL RECORDS ARE STANDARD                                          
008800      RECORD CONTAINS 32 CHARACTERS                                       
008900      BLOCK CONTAINS 0 RECORDS                                            
009000      DATA RECORD IS FD-UD-REC.                                           
009100  01  FD-UD-REC                    PIC X(32).                             
009200                                                                          
009300  WORKING-STORAGE SECTION.                                                
009400  01  FILE-STATUS-CODES.                                                  
009500      05  TFCODE                  PIC X(2).                               
009600          88  TF-NO-MORE-DATA         VALUE "10".                         
009700      05  AFCODE                  PIC X(2).                               
009800          88  AF-NO-MORE-DATA         VALUE "10".                         
009900      05  UFCODE                  PIC X(2).                               
010000          88  UF-NO-MORE-DATA         VALUE "10".                         
010100                                                                          
010200  COPY TRANREC.                                                           
010300                                                                          
010400  COPY APPTREC.                                                           
010500                                                                          
010600  01  APPT-TABLE-AREA.                                                    
010700      05  APPT-TABLE OCCURS 2000 TIMES INDEXED BY APPT-IDX.               
010800          10  TBL-APPT-ID             PIC X(9).                           
010900          10  TBL-APPT-PATIENT-ID     PIC X(9).                           
011000          10  TBL-APPT-DOCTOR-ID      PIC X(9).                           
011100          10  TBL-APPT-DATETIME       PIC 9(12).                          
011200          10  TBL-APPT-SERVICE        PIC X(11).                          
011300          10  TBL-APPT-STATUS         PIC X(9).                           
011400          10  TBL-APPT-DIAGNOSIS      PIC X(60).                          
011500          10  TBL-APPT-NOTES          PIC X(120).                         
011600  01  APPT-TABLE-COUNTS.                                                  
011700      05  APPT-TABLE-COUNT         PIC S9(4) COMP.                        
011800      05  APPT-NEXT-SEQ            PIC S9(4) COMP.                        
011900      05  APPT-FOUND-IDX           PIC S9(4) COMP.                        
012000                                                                          
012100  COPY UDREC.                                                             
012200                                                                          
012300  01  UD-TABLE-AREA.                                                      
012400      05  UD-TABLE OCCURS 4000 TIMES INDEXED BY UD-IDX.                   
012500          10  TBL-UD-ID               PIC X(9).                           
012600          10  TBL-UD-STAFF-ID         PIC X(9).                           
012700          10  TBL-UD-DATETIME         PIC 9(12).                          
012800  01  UD-TABLE-COUNTS.                                                    
012900      05  UD-TABLE-COUNT           PIC S9(4) COMP.                        
013000      05  UD-NEXT-SEQ              PIC S9(4) COMP.                        
013100                                                                          
013150*                                                                         
013160*    WS-DATE AND WS-OVERLAP-SW ARE STANDALONE 77-LEVELS PER               
013170*    THE USUAL SHOP HABIT FOR SINGLE SCALARS AND SWITCHES.                
013180  77  WS-DATE                  PIC 9(6).                                  
013185  77  WS-OVERLAP-SW            PIC X(1).                                  
013190      88  WS-SLOT-OVERLAPS         VALUE "Y".                             
013195      88  WS-SLOT-OPEN             VALUE "N".                             
013200  01  MISC-FIELDS.                                                        
013700      05  WS-FOUND-SW              PIC X(1).                              
013800          88  WS-APPT-FOUND            VALUE "Y".                         
013900          88  WS-APPT-NOT-FOUND        VALUE "N".                         
014000      05  WS-EDIT-APPT-ID           PIC X(9).                             
014100      05  WS-EDIT-DOCTOR-ID         PIC X(9).                             
014200      05  WS-EDIT-DATETIME          PIC 9(12).                            
014300      05  WS-EDIT-FLD               PIC X(72).                            
014400      05  WS-EDIT-LTH               PIC S9(4) COMP.                       
014500  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
014700      05  FILLER                   PIC X(29).                             
014800      05  FILLER                   PIC X(72).                             
014900      05  FILLER                   PIC X(2).                              
015000                                                                          
015100  01  NEW-APPT-ID-EDIT.                                                   
015200      05  FILLER                   PIC X(4) VALUE "APPT".                 
015300      05  NEW-APPT-SEQ-EDIT        PIC 9(5).                              
015400  01  NEW-APPT-ID-EDIT-R REDEFINES NEW-APPT-ID-EDIT.                      
015500      05  FILLER                   PIC X(9).                              
015600                                                                          
015700  01  NEW-UD-ID-EDIT.                                                     
015800      05  FILLER                   PIC X(2) VALUE "UD".                   
015900      05  NEW-UD-SEQ-EDIT          PIC 9(7).                              
016000  01  NEW-UD-ID-EDIT-R REDEFINES NEW-UD-ID-EDIT.                          
016100      05  FILLER                   PIC X(9).                              
016200                                                                          
016300  01  COUNTERS-AND-ACCUMULATORS.                                          
016400      05  RECORDS-READ             PIC S9(9) COMP.                        
016500      05  RECORDS-POSTED           PIC S9(9) COMP.                        
016600      05  RECORDS-SKIPPED          PIC S9(9) COMP.                        
016700                                                                          
016800  COPY ABENDREC.                                                          
016900                                                                          
017000  PROCEDURE DIVISION.                                                     
017100  000-MAIN.                                                               
017200      PERFORM 050-HOUSEKEEPING THRU 050-EXIT.                             
017300      PERFORM 100-MAINLINE THRU 100-EXIT                                  
017400          UNTIL TF-NO-MORE-DATA OR TRANS-TRAILER.                         
017500      PERFORM 900-CLEANUP THRU 900-EXIT.                                  
017600      MOVE ZERO TO RETURN-CODE.                                           
017700      GOBACK.                                                             
017800*                                                                         
017900  050-HOUSEKEEPING.                                                       
018000      MOVE "050-HOUSEKEEPING" TO PARA-NAME.                               
018100      DISPLAY "******** BEGIN JOB APPTPOST ********".                     
018200      ACCEPT WS-DATE FROM DATE.                                           
018300      MOVE ZERO TO RECORDS-READ RECORDS-POSTED RECORDS-SKIPPED            
018400          APPT-TABLE-COUNT UD-TABLE-COUNT.                                
018500      OPEN INPUT APPOINTMENT-FILE.                                        
018600      PERFORM 060-LOAD-APPT-TABLE THRU 060-EXIT                           
018700          UNTIL AF-NO-MORE-DATA.                                          
018800      CLOSE APPOINTMENT-FILE.                                             
018900      OPEN INPUT UNAVAILABLEDATE-FILE.                                    
019000      PERFORM 070-LOAD-UD-TABLE THRU 070-EXIT                             
019100          UNTIL UF-NO-MORE-DATA.                                          
019200      CLOSE UNAVAILABLEDATE-FILE.                                         
019300      PERFORM 080-ASSIGN-NEXT-SEQS THRU 080-EXIT.                         
019400      OPEN INPUT TRANSACTION-FILE.                                        
019500      OPEN OUTPUT SYSOUT.                                                 
019600      READ TRANSACTION-FILE INTO TRANS-REC                                
019700          AT END                                                          
019800          MOVE "10" TO TFCODE                                             
019900          GO TO 050-EXIT                                                  
020000      END-READ                                                            
020100      ADD +1 TO RECORDS-READ.                                             
020200  050-EXIT.                                                               
020300      EXIT.                                                               
020400*                                                                         
020500  060-LOAD-APPT-TABLE.                                                    
020600      MOVE "060-LOAD-APPT-TABLE" TO PARA-NAME.                            
020700      READ APPOINTMENT-FILE INTO APPT-REC                                 
020800          AT END                                                          
020900          MOVE "10" TO AFCODE                                             
021000          GO TO 060-EXIT                                                  
021100      END-READ                                                            
021200      ADD +1 TO APPT-TABLE-COUNT.                                         
021300      SET APPT-IDX TO APPT-TABLE-COUNT.                                   
021400      MOVE APPT-ID           TO TBL-APPT-ID(APPT-IDX).                    
021500      MOVE APPT-PATIENT-ID   TO TBL-APPT-PATIENT-ID(APPT-IDX).            
021600      MOVE APPT-DOCTOR-ID    TO TBL-APPT-DOCTOR-ID(APPT-IDX).             
021700      MOVE APPT-DATETIME     TO TBL-APPT-DATETIME(APPT-IDX).              
021800      MOVE APPT-SERVICE      TO TBL-APPT-SERVICE(APPT-IDX).               
021900      MOVE APPT-STATUS       TO TBL-APPT-STATUS(APPT-IDX).                
022000      MOVE APPT-DIAGNOSIS    TO TBL-APPT-DIAGNOSIS(APPT-IDX).             
022100      MOVE APPT-NOTES        TO TBL-APPT-NOTES(APPT-IDX).                 
022200  060-EXIT.                                                               
022300      EXIT.                                                               
022400*                                                                         
022500  070-LOAD-UD-TABLE.                                                      
022600      MOVE "070-LOAD-UD-TABLE" TO PARA-NAME.                              
022700      READ UNAVAILABLEDATE-FILE INTO UD-REC                               
022800          AT END                                                          
022900          MOVE "10" TO UFCODE                                             
023000          GO TO 070-EXIT                                                  
023100      END-READ                                                            
023200      ADD +1 TO UD-TABLE-COUNT.                                           
023300      SET UD-IDX TO UD-TABLE-COUNT.                                       
023400      MOVE UD-ID             TO TBL-UD-ID(UD-IDX).                        
023500      MOVE UD-STAFF-ID       TO TBL-UD-STAFF-ID(UD-IDX).                  
023600      MOVE UD-DATETIME       TO TBL-UD-DATETIME(UD-IDX).                  
023700  070-EXIT.                                                               
023800      EXIT.                                                               
023900*                                                                         
024000  080-ASSIGN-NEXT-SEQS.                                                   
024100      MOVE "080-ASSIGN-NEXT-SEQS" TO PARA-NAME.                           
024200      MOVE ZERO TO APPT-NEXT-SEQ UD-NEXT-SEQ.                             
024300      IF APPT-TABLE-COUNT > 0                                             
024400          MOVE TBL-APPT-ID(APPT-TABLE-COUNT) TO NEW-APPT-ID-EDIT-R        
024500          COMPUTE APPT-NEXT-SEQ = NEW-APPT-SEQ-EDIT + 1.                  
024600      IF UD-TABLE-COUNT > 0                                               
024700          MOVE TBL-UD-ID(UD-TABLE-COUNT) TO NEW-UD-ID-EDIT-R              
024800          COMPUTE UD-NEXT-SEQ = NEW-UD-SEQ-EDIT + 1.                      
024900  080-EXIT.                                                               
025000      EXIT.                                                               
025100*                                                                         
025200  100-MAINLINE.                                                           
025300      MOVE "100-MAINLINE" TO PARA-NAME.                                   
025400      IF TRANS-APPT-SCHEDULE                                              
025500          PERFORM 200-SCHEDULE-APPT THRU 200-EXIT                         
025600      ELSE IF TRANS-APPT-RESCHEDULE                                       
025700          PERFORM 220-RESCHEDULE-APPT THRU 220-EXIT                       
025800      ELSE IF TRANS-APPT-DECISION                                         
025900          PERFORM 210-DECISION-APPT THRU 210-EXIT                         
026000      ELSE IF TRANS-APPT-COMPLETE                                         
026100          PERFORM 230-COMPLETE-APPT THRU 230-EXIT                         
026150      ELSE IF TRANS-APPT-UPD-OUTCOME                                      
026160          PERFORM 240-UPDATE-OUTCOMES THRU 240-EXIT                       
026200      ELSE                                                                
026300          ADD +1 TO RECORDS-SKIPPED.                                      
026400                                                                          
026500      READ TRANSACTION-FILE INTO TRANS-REC                                
026600          AT END                                                          
026700          MOVE "10" TO TFCODE                                             
026800          GO TO 100-EXIT                                                  
026900      END-READ                                                            
027000      ADD +1 TO RECORDS-READ.                                             
027100  100-EXIT.                                                               
027200      EXIT.                                                               
027300*                                                                         
027400*    300-FIELD-EDITS -- REQUIRED-FIELD BLANK CHECK VIA THE SHOP'S         
027500*    FLDLTH UTILITY.  WS-EDIT-FLD IS LOADED BY THE CALLER BEFORE          
027600*    THE PERFORM; A TRIMMED LENGTH OF ZERO MEANS THE FIELD IS             
027700*    BLANK.                                                               
027800  300-FIELD-EDITS.                                                        
027900      MOVE "300-FIELD-EDITS" TO PARA-NAME.                                
028000      CALL "FLDLTH" USING WS-EDIT-FLD, WS-EDIT-LTH.                       
028100  300-EXIT.                                                               
028200      EXIT.                                                               
028300*                                                                         
028400*    500-CROSS-FILE-EDITS -- TRUE WHEN THE REQUESTED DOCTOR/SLOT          
028500*    COLLIDES WITH AN EXISTING APPOINTMENT OR UNAVAILABLE-DATE            
028600*    ENTRY.  LINEAR SCAN -- NEITHER TABLE IS KEYED BY DOCTOR/TIME.        
028700  500-CROSS-FILE-EDITS.                                                   
028800      MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.                           
028900      MOVE "N" TO WS-OVERLAP-SW.                                          
029000      IF APPT-TABLE-COUNT > 0                                             
029100          PERFORM 510-SCAN-APPTS THRU 510-EXIT                            
029200              VARYING APPT-IDX FROM 1 BY 1                                
029300              UNTIL APPT-IDX > APPT-TABLE-COUNT                           
029400                 OR WS-SLOT-OVERLAPS.                                     
029500      IF WS-SLOT-OPEN AND UD-TABLE-COUNT > 0                              
029600          PERFORM 520-SCAN-UDS THRU 520-EXIT                              
029700              VARYING UD-IDX FROM 1 BY 1                                  
029800              UNTIL UD-IDX > UD-TABLE-COUNT OR WS-SLOT-OVERLAPS.          
029900  500-EXIT.                                                               
030000      EXIT.                                                               
030100  510-SCAN-APPTS.                                                         
030200      IF TBL-APPT-DOCTOR-ID(APPT-IDX) = WS-EDIT-DOCTOR-ID                 
030300         AND TBL-APPT-DATETIME(APPT-IDX) = WS-EDIT-DATETIME               
030400         AND TBL-APPT-ID(APPT-IDX) NOT = WS-EDIT-APPT-ID                  
030500          MOVE "Y" TO WS-OVERLAP-SW.                                      
030600  510-EXIT.                                                               
030700      EXIT.                                                               
030800  520-SCAN-UDS.                                                           
030900      IF TBL-UD-STAFF-ID(UD-IDX) = WS-EDIT-DOCTOR-ID                      
031000         AND TBL-UD-DATETIME(UD-IDX) = WS-EDIT-DATETIME                   
031100          MOVE "Y" TO WS-OVERLAP-SW.                                      
031200  520-EXIT.                                                               
031300      EXIT.                                                               
031400*                                                                         
031500*    540-FIND-APPT -- LOCATES AN EXISTING APPOINTMENT BY APPT-ID          
031600*    FOR THE DECISION/RESCHEDULE/COMPLETE TRANSACTIONS.                   
031700  540-FIND-APPT.                                                          
031800      MOVE "540-FIND-APPT" TO PARA-NAME.                                  
031900      MOVE "N" TO WS-FOUND-SW.                                            
032000      PERFORM 545-SCAN-FOR-APPT THRU 545-EXIT                             
032100          VARYING APPT-IDX FROM 1 BY 1                                    
032200          UNTIL APPT-IDX > APPT-TABLE-COUNT OR WS-APPT-FOUND.             
032300  540-EXIT.                                                               
032400      EXIT.                                                               
032500  545-SCAN-FOR-APPT.                                                      
032600      IF TBL-APPT-ID(APPT-IDX) = WS-EDIT-APPT-ID                          
032700          MOVE "Y" TO WS-FOUND-SW                                         
032800          SET APPT-FOUND-IDX TO APPT-IDX.                                 
032900  545-EXIT.                                                               
033000      EXIT.                                                               
033100*                                                                         
033200  200-SCHEDULE-APPT.                                                      
033300      MOVE "200-SCHEDULE-APPT" TO PARA-NAME.                              
033400      MOVE SPACES TO WS-EDIT-APPT-ID.                                     
033500      MOVE TAS-DOCTOR-ID  TO WS-EDIT-DOCTOR-ID.                           
033600      MOVE TAS-DATETIME   TO WS-EDIT-DATETIME.                            
033700      IF TAS-DOCTOR-ID = SPACES OR TAS-PATIENT-ID = SPACES                
033800         OR TAS-SERVICE = SPACES OR TAS-DATETIME = ZERO                   
033900          ADD +1 TO RECORDS-SKIPPED                                       
034000          GO TO 200-EXIT.                                                 
034100      PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.                         
034200      IF WS-SLOT-OVERLAPS                                                 
034300          ADD +1 TO RECORDS-SKIPPED                                       
034400          GO TO 200-EXIT.                                                 
034500                                                                          
034600      ADD +1 TO APPT-TABLE-COUNT.                                         
034700      SET APPT-IDX TO APPT-TABLE-COUNT.                                   
034800      MOVE APPT-NEXT-SEQ TO NEW-APPT-SEQ-EDIT.                            
034900      MOVE NEW-APPT-ID-EDIT-R TO TBL-APPT-ID(APPT-IDX).                   
035000      ADD +1 TO APPT-NEXT-SEQ.                                            
035100      MOVE TAS-PATIENT-ID TO TBL-APPT-PATIENT-ID(APPT-IDX).               
035200      MOVE TAS-DOCTOR-ID  TO TBL-APPT-DOCTOR-ID(APPT-IDX).                
035300      MOVE TAS-DATETIME   TO TBL-APPT-DATETIME(APPT-IDX).                 
035400      MOVE TAS-SERVICE    TO TBL-APPT-SERVICE(APPT-IDX).                  
035500      MOVE "PENDING"      TO TBL-APPT-STATUS(APPT-IDX).                   
035600      MOVE SPACES         TO TBL-APPT-DIAGNOSIS(APPT-IDX)                 
035700                              TBL-APPT-NOTES(APPT-IDX).                   
035800                                                                          
035900      ADD +1 TO UD-TABLE-COUNT.                                           
036000      SET UD-IDX TO UD-TABLE-COUNT.                                       
036100      MOVE UD-NEXT-SEQ TO NEW-UD-SEQ-EDIT.                                
036200      MOVE NEW-UD-ID-EDIT-R TO TBL-UD-ID(UD-IDX).                         
036300      ADD +1 TO UD-NEXT-SEQ.                                              
036400      MOVE TAS-DOCTOR-ID  TO TBL-UD-STAFF-ID(UD-IDX).                     
036500      MOVE TAS-DATETIME   TO TBL-UD-DATETIME(UD-IDX).                     
036600      ADD +1 TO RECORDS-POSTED.                                           
036700  200-EXIT.                                                               
036800      EXIT.                                                               
036900*                                                                         
037000  210-DECISION-APPT.                                                      
037100      MOVE "210-DECISION-APPT" TO PARA-NAME.                              
037200      MOVE TAD-APPT-ID TO WS-EDIT-APPT-ID.                                
037300      PERFORM 540-FIND-APPT THRU 540-EXIT.                                
037400      IF WS-APPT-NOT-FOUND                                                
037500          ADD +1 TO RECORDS-SKIPPED                                       
037600          GO TO 210-EXIT.                                                 
037700      SET APPT-IDX TO APPT-FOUND-IDX.                                     
037800      IF TBL-APPT-STATUS(APPT-IDX) = "CONFIRMED"                          
037900         OR TBL-APPT-STATUS(APPT-IDX) = "CANCELED"                        
038000          ADD +1 TO RECORDS-SKIPPED                                       
038100          GO TO 210-EXIT.                                                 
038200      MOVE TAD-DECISION TO TBL-APPT-STATUS(APPT-IDX).                     
038300      ADD +1 TO RECORDS-POSTED.                                           
038400  210-EXIT.                                                               
038500      EXIT.                                                               
038600*                                                                         
038700  220-RESCHEDULE-APPT.                                                    
038800      MOVE "220-RESCHEDULE-APPT" TO PARA-NAME.                            
038900      MOVE TAS-APPT-ID TO WS-EDIT-APPT-ID.                                
039000      PERFORM 540-FIND-APPT THRU 540-EXIT.                                
039100      IF WS-APPT-NOT-FOUND                                                
039200          ADD +1 TO RECORDS-SKIPPED                                       
039300          GO TO 220-EXIT.                                                 
039400      SET APPT-IDX TO APPT-FOUND-IDX.                                     
039500      MOVE TBL-APPT-DOCTOR-ID(APPT-IDX) TO WS-EDIT-DOCTOR-ID.             
039600      MOVE TAS-DATETIME TO WS-EDIT-DATETIME.                              
039700      PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.                         
039800      IF WS-SLOT-OVERLAPS                                                 
039900          ADD +1 TO RECORDS-SKIPPED                                       
040000          GO TO 220-EXIT.                                                 
040100      MOVE TAS-DATETIME TO TBL-APPT-DATETIME(APPT-IDX).                   
040200      MOVE "PENDING"    TO TBL-APPT-STATUS(APPT-IDX).                     
040300                                                                          
040400      ADD +1 TO UD-TABLE-COUNT.                                           
040500      SET UD-IDX TO UD-TABLE-COUNT.                                       
040600      MOVE UD-NEXT-SEQ TO NEW-UD-SEQ-EDIT.                                
040700      MOVE NEW-UD-ID-EDIT-R TO TBL-UD-ID(UD-IDX).                         
040800      ADD +1 TO UD-NEXT-SEQ.                                              
040900      MOVE WS-EDIT-DOCTOR-ID TO TBL-UD-STAFF-ID(UD-IDX).                  
041000      MOVE TAS-DATETIME      TO TBL-UD-DATETIME(UD-IDX).                  
041100      ADD +1 TO RECORDS-POSTED.                                           
041200  220-EXIT.                                                               
041300      EXIT.                                                               
041400*                                                                         
041500  230-COMPLETE-APPT.                                                      
041600      MOVE "230-COMPLETE-APPT" TO PARA-NAME.                              
041700      MOVE TAD-APPT-ID TO WS-EDIT-APPT-ID.                                
041800      PERFORM 540-FIND-APPT THRU 540-EXIT.                                
041900      IF WS-APPT-NOT-FOUND                                                
042000          ADD +1 TO RECORDS-SKIPPED                                       
042100          GO TO 230-EXIT.                                                 
042200      MOVE SPACES TO WS-EDIT-FLD.                                         
042300      MOVE TAD-DIAGNOSIS TO WS-EDIT-FLD.                                  
042400      PERFORM 300-FIELD-EDITS THRU 300-EXIT.                              
042500      IF WS-EDIT-LTH = ZERO                                               
042600          ADD +1 TO RECORDS-SKIPPED                                       
042700          GO TO 230-EXIT.                                                 
042800      MOVE SPACES TO WS-EDIT-FLD.                                         
042900      MOVE TAD-NOTES TO WS-EDIT-FLD.                                      
043000      PERFORM 300-FIELD-EDITS THRU 300-EXIT.                              
043100      IF WS-EDIT-LTH = ZERO                                               
043200          ADD +1 TO RECORDS-SKIPPED                                       
043300          GO TO 230-EXIT.                                                 
043400      SET APPT-IDX TO APPT-FOUND-IDX.                                     
043500      MOVE "COMPLETED" TO TBL-APPT-STATUS(APPT-IDX).                      
043600      MOVE TAD-DIAGNOSIS TO TBL-APPT-DIAGNOSIS(APPT-IDX).                 
043700      MOVE TAD-NOTES(1:120) TO TBL-APPT-NOTES(APPT-IDX).                  
043800      ADD +1 TO RECORDS-POSTED.                                           
043900  230-EXIT.                                                               
044000      EXIT.                                                               
044010*                                                                         
044020*    240-UPDATE-OUTCOMES -- THE OUTCOME-UPDATE (AO) TRANSACTION.          
044030*    SHARES THE TRANS-APPT-DECIDE GROUP WITH 230-COMPLETE-APPT;           
044040*    TAD-DECISION IS NOT CARRIED FOR THIS TYPE.  UNLIKE 230, THE          
044050*    APPOINTMENT MUST ALREADY BE COMPLETED, AND EACH OF DIAGNOSIS         
044060*    AND NOTES IS REPLACED ONLY WHEN ITS INCOMING VALUE IS NOT            
044070*    BLANK - A BLANK FIELD MEANS "LEAVE AS IS".                           
044080  240-UPDATE-OUTCOMES.                                                    
044090      MOVE "240-UPDATE-OUTCOMES" TO PARA-NAME.                            
044100      MOVE TAD-APPT-ID TO WS-EDIT-APPT-ID.                                
044110      PERFORM 540-FIND-APPT THRU 540-EXIT.                                
044120      IF WS-APPT-NOT-FOUND                                                
044130          ADD +1 TO RECORDS-SKIPPED                                       
044140          GO TO 240-EXIT.                                                 
044150      SET APPT-IDX TO APPT-FOUND-IDX.                                     
044160      IF TBL-APPT-STATUS(APPT-IDX) NOT = "COMPLETED"                      
044170          ADD +1 TO RECORDS-SKIPPED                                       
044180          GO TO 240-EXIT.                                                 
044190      IF TAD-DIAGNOSIS NOT = SPACES                                       
044200          MOVE TAD-DIAGNOSIS TO TBL-APPT-DIAGNOSIS(APPT-IDX).             
044210      IF TAD-NOTES NOT = SPACES                                           
044220          MOVE TAD-NOTES TO TBL-APPT-NOTES(APPT-IDX).                     
044230      ADD +1 TO RECORDS-POSTED.                                           
044240  240-EXIT.                                                               
044250      EXIT.                                                               
044260*                                                                         
044300  700-CLOSE-FILES.                                                        
044310      MOVE "700-CLOSE-FILES" TO PARA-NAME.                                
044400      CLOSE TRANSACTION-FILE, SYSOUT.                                     
044500  700-EXIT.                                                               
044600      EXIT.                                                               
044700*                                                                         
044800  800-REWRITE-APPT.                                                       
044900      MOVE "800-REWRITE-APPT" TO PARA-NAME.                               
045000      OPEN OUTPUT APPOINTMENT-FILE.                                       
045100      PERFORM 810-WRITE-APPT-ROW THRU 810-EXIT                            
045200          VARYING APPT-IDX FROM 1 BY 1                                    
045300          UNTIL APPT-IDX > APPT-TABLE-COUNT.                              
045400      CLOSE APPOINTMENT-FILE.                                             
045500  800-EXIT.                                                               
045600      EXIT.                                                               
045700  810-WRITE-APPT-ROW.                                                     
045800      MOVE TBL-APPT-ID(APPT-IDX)         TO APPT-ID.                      
045900      MOVE TBL-APPT-PATIENT-ID(APPT-IDX) TO APPT-PATIENT-ID.              
046000      MOVE TBL-APPT-DOCTOR-ID(APPT-IDX)  TO APPT-DOCTOR-ID.               
046100      MOVE TBL-APPT-DATETIME(APPT-IDX)   TO APPT-DATETIME.                
046200      MOVE TBL-APPT-SERVICE(APPT-IDX)    TO APPT-SERVICE.                 
046300      MOVE TBL-APPT-STATUS(APPT-IDX)     TO APPT-STATUS.                  
046400      MOVE TBL-APPT-DIAGNOSIS(APPT-IDX)  TO APPT-DIAGNOSIS.               
046500      MOVE TBL-APPT-NOTES(APPT-IDX)      TO APPT-NOTES.                   
046600      WRITE FD-APPT-REC FROM APPT-REC.                                    
046700  810-EXIT.                                                               
046800      EXIT.                                                               
046900*                                                                         
047000  820-REWRITE-UD.                                                         
047100      MOVE "820-REWRITE-UD" TO PARA-NAME.                                 
047200      OPEN OUTPUT UNAVAILABLEDATE-FILE.                                   
047300      PERFORM 830-WRITE-UD-ROW THRU 830-EXIT                              
047400          VARYING UD-IDX FROM 1 BY 1                                      
047500          UNTIL UD-IDX > UD-TABLE-COUNT.                                  
047600      CLOSE UNAVAILABLEDATE-FILE.                                         
047700  820-EXIT.                                                               
047800      EXIT.                                                               
047900  830-WRITE-UD-ROW.                                                       
048000      MOVE TBL-UD-ID(UD-IDX)          TO UD-ID.                           
048100      MOVE TBL-UD-STAFF-ID(UD-IDX)    TO UD-STAFF-ID.                     
048200      MOVE TBL-UD-DATETIME(UD-IDX)    TO UD-DATETIME.                     
048300      WRITE FD-UD-REC FROM UD-REC.                                        
048400  830-EXIT.                                                               
048500      EXIT.                                                               
048600*                                                                         
048700  900-CLEANUP.                                                            
048800      MOVE "900-CLEANUP" TO PARA-NAME.                                    
048900      IF NOT TRANS-TRAILER                                                
049000          MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON         
049100          GO TO 1000-ABEND-RTN.                                           
049200      IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT                       
049300          MOVE "** TRANSACTION FILE OUT OF BALANCE"                       
049400              TO ABEND-REASON                                             
049500          MOVE RECORDS-READ TO ACTUAL-VAL                                 
049600          MOVE TRL-RECORD-COUNT TO EXPECTED-VAL                           
049700          WRITE SYSOUT-REC FROM ABEND-REC.                                
049800      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
049900      PERFORM 800-REWRITE-APPT THRU 800-EXIT.                             
050000      PERFORM 820-REWRITE-UD THRU 820-EXIT.                               
050100      DISPLAY "** TRANSACTIONS READ   **".                                
050200      DISPLAY RECORDS-READ.                                               
050300      DISPLAY "** TRANSACTIONS POSTED **".                                
050400      DISPLAY RECORDS-POSTED.                                             
050500      DISPLAY "** TRANSACTIONS SKIPPED **".                               
050600      DISPLAY RECORDS-SKIPPED.                                            
050700      DISPLAY "******** NORMAL END OF JOB APPTPOST ********".             
050800  900-EXIT.                                                               
050900      EXIT.                                                               
051000*                                                                         
051100  1000-ABEND-RTN.                                                         
051200      WRITE SYSOUT-REC FROM ABEND-REC.                                    
051300      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
051400      DISPLAY "*** ABNORMAL END OF JOB-APPTPOST ***" UPON CONSOLE.        
051500      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
