000100******************************************************************        
000200*  UDREC    -- DOCTOR UNAVAILABLE-SLOT RECORD                             
000300*  ONE ROW PER DATE/TIME SLOT A DOCTOR IS NOT AVAILABLE FOR               
000400*  SCHEDULING (EITHER BOOKED OR BLOCKED OFF).                             
000500*  95/02/14 JBT REQ 6102 - ORIGINAL LAYOUT, COMPANION TO APPTREC.         
000600******************************************************************        
000700  01  UD-REC.                                                             
000800      05  UD-ID                    PIC X(9).                              
000900      05  UD-STAFF-ID              PIC X(9).                              
001000      05  UD-DATETIME              PIC 9(12).                             
001100      05  UD-DATETIME-PARTS REDEFINES UD-DATETIME.                        
001200          10  UD-DT-YEAR           PIC 9(4).                              
001300          10  UD-DT-MONTH          PIC 9(2).                              
001400          10  UD-DT-DAY            PIC 9(2).                              
001500          10  UD-DT-HOUR           PIC 9(2).                              
001600          10  UD-DT-MINUTE         PIC 9(2).                              
001700      05  FILLER                   PIC X(2) VALUE SPACES.                 
