000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  HMSRPT.                                                    
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/06/30.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    HMSRPT IS THE END-OF-RUN BATCH POSTING REPORT.  IT RUNS              
001300*    AFTER MEDPOST/APPTPOST/RXPOST/INVSRCH/INVPOST HAVE ALL               
001400*    POSTED, AND READS THE FOUR MASTERS WHOLE TO PRODUCE FOUR             
001500*    PAGINATED SECTIONS - APPOINTMENTS (BROKEN BY DOCTOR-ID),             
001600*    INVOICES, LOW-STOCK MEDICINES, AND REPLENISHMENT REQUESTS.           
001700*    EACH MASTER IS LOADED INTO AN OCCURS TABLE THE SAME WAY THE          
001800*    POSTING PROGRAMS DO IT - THIS SHOP HAS NO SORT UTILITY STEP          
001900*    IN ITS JCL, SO THE APPOINTMENT TABLE IS RE-ORDERED BY                
002000*    DOCTOR-ID IN STORAGE BEFORE SECTION 1 PRINTS.                        
002100*                                                                         
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*-----------------------------------------------------------------        
002500*  00/06/30 JS   REQ 8431  ORIGINAL PROGRAM, FOUR SECTIONS -              
002600*                          APPOINTMENTS, INVOICES, LOW STOCK,             
002700*                          REPLENISHMENT REQUESTS.                        
002800*  99/02/18 RT   REQ 8040  Y2K REVIEW - HEADER DATE IS DISPLAY            
002900*                          ONLY (NOT USED IN ARITHMETIC), LEFT            
003000*                          AS A 2-DIGIT YEAR TO MATCH THE REST            
003100*                          OF THE SHOP'S PRINTED REPORTS.                 
003200*  00/11/02 JS   REQ 8561  ADDED THE PER-DOCTOR SUBTOTAL LINE TO          
003300*                          SECTION 1 - SCHEDULING WANTED A                
003400*                          HEADCOUNT WITHOUT HAND-ADDING THE              
003500*                          DETAIL LINES.                                  
003600******************************************************************        
003700  ENVIRONMENT DIVISION.                                                   
003800  CONFIGURATION SECTION.                                                  
003900  SOURCE-COMPUTER. IBM-390.                                               
004000  OBJECT-COMPUTER. IBM-390.                                               
004100  SPECIAL-NAMES.                                                          
004200      C01 IS NEXT-PAGE.                                                   
004300  INPUT-OUTPUT SECTION.                                                   
004400  FILE-CONTROL.                                                           
004500      SELECT SYSOUT                                                       
004600      ASSIGN TO UT-S-SYSOUT                                               
004700        ORGANIZATION IS SEQUENTIAL.                                       
004800                                                                          
004900      SELECT HMSRPT-FILE                                                  
005000      ASSIGN TO UT-S-HMSRPT                                               
005100        ACCESS MODE IS SEQUENTIAL                                         
005200        FILE STATUS IS OFCODE.                                            
005300                                                                          
005400      SELECT APPOINTMENT-FILE                                             
005500      ASSIGN TO UT-S-APPTFIL                                              
005600        ACCESS MODE IS SEQUENTIAL                                         
005700        FILE STATUS IS AFCODE.                                            
005800                                                                          
005900      SELECT INVOICE-FILE                                                 
006000      ASSIGN TO UT-S-INVFILE                                              
006100        ACCESS MODE IS SEQUENTIAL                                         
006200        FILE STATUS IS VFCODE.                                            
006300                                                                          
006400      SELECT MEDICINE-FILE                                                
006500      ASSIGN TO UT-S-MEDFILE                                              
006600        ACCESS MODE IS SEQUENTIAL                                         
006700        FILE STATUS IS MFCODE.                                            
006800                                                                          
006900      SELECT MEDICINEREQUEST-FILE                                         
007000      ASSIGN TO UT-S-MREQFIL                                              
007100        ACCESS MODE IS SEQUENTIAL                                         
007200        FILE STATUS IS QFCODE.                                            
007300                                                                          
007400  DATA DIVISION.                                                          
007500  FILE SECTION.                                                           
007600  FD  SYSOUT                                                              
007700      RECORDING MODE IS F                                                 
007800      LABEL RECORDS ARE STANDARD                                          
007900      RECORD CONTAINS 100 CHARACTERS                                      
008000      BLOCK CONTAINS 0 RECORDS                                            
008100      DATA RECORD IS SYSOUT-REC.                                          
008200  01  SYSOUT-REC                   PIC X(100).                            
008300                                                                          
008400  FD  HMSRPT-FILE                                                         
008500      RECORDING MODE IS F                                                 
008600      LABEL RECORDS ARE STANDARD                                          
008700      RECORD CONTAINS 80 CHARACTERS                                       
008800      BLOCK CONTAINS 0 RECORDS                                            
008900      DATA RECORD IS RPT-REC.                                             
009000  01  RPT-REC                      PIC X(80).                             
009100                                                                          
009200  FD  APPOINTMENT-FILE                                                    
009300      RECORDING MODE IS F                                                 
009400      LABEL RECORDS ARE STANDARD                                          
009500      RECORD CONTAINS 247 CHARACTERS                                      
009600      BLOCK CONTAINS 0 RECORDS                                            
009700      DATA RECORD IS FD-APPT-REC.                                         
009800  01  FD-APPT-REC                  PIC X(247).                            
009900                                                                          
010000  FD  INVOICE-FILE                                                        
010100      RECORDING MODE IS F                                                 
010200      LABEL RECORDS ARE STANDARD                                          
010300      RECORD CONTAINS 86 CHARACTERS                                       
010400      BLOCK CONTAINS 0 RECORDS                                            
010500      DATA RECORD IS FD-INV-REC.                                          
010600  01  FD-INV-REC                   PIC X(86).                             
010700                                                                          
010800  FD  MEDICINE-FILE                                                       
010900      RECORDING MODE IS F                                                 
011000      LABEL RECORDS ARE STANDARD                                          
011100      RECORD CONTAINS 74 CHARACTERS                                       
011200      BLOCK CONTAINS 0 RECORDS                                            
011300      DATA RECORD IS FD-MEDICINE-REC.                                     
011400  01  FD-MEDICINE-REC              PIC X(74).                             
011500                                                                          
011600  FD  MEDICINEREQUEST-FILE                                                
011700      RECORDING MODE IS F                                                 
011800      LABEL RECORDS ARE STANDARD                                          
011900      RECORD CONTAINS 81 CHARACTERS                                       
012000      BLOCK CONTAINS 0 RECORDS                                            
012100      DATA RECORD IS FD-MREQ-REC.                                         
012200  01  FD-MREQ-REC                  PIC X(81).                             
012300                                                                          
012400  WORKING-STORAGE SECTION.                                                
012500  01  FILE-STATUS-CODES.                                                  
012600      05  OFCODE                   PIC X(2).                              
012700      05  AFCODE                   PIC X(2).                              
012800          88  AF-NO-MORE-DATA          VALUE "10".                        
012900      05  VFCODE                   PIC X(2).                              
013000          88  VF-NO-MORE-DATA          VALUE "10".                        
013100      05  MFCODE                   PIC X(2).                              
013200          88  MF-NO-MORE-DATA          VALUE "10".                        
013300      05  QFCODE                   PIC X(2).                              
013400          88  QF-NO-MORE-DATA          VALUE "10".                        
013500                                                                          
013600  COPY APPTREC.                                                           
013700                                                                          
013800  01  APPT-TABLE-AREA.                                                    
013900      05  APPT-TABLE OCCURS 3000 TIMES                                    
014000              INDEXED BY APPT-IDX.                                        
014100          10  TBL-APPT-ID              PIC X(9).                          
014200          10  TBL-APPT-PATIENT-ID      PIC X(9).                          
014300          10  TBL-APPT-DOCTOR-ID       PIC X(9).                          
014400          10  TBL-APPT-DATETIME        PIC 9(12).                         
014500          10  TBL-APPT-SERVICE         PIC X(11).                         
014600          10  TBL-APPT-STATUS          PIC X(9).                          
014700  01  APPT-TABLE-COUNTS.                                                  
014800      05  APPT-TABLE-COUNT         PIC S9(4) COMP.                        
014900      05  SORT-I                   PIC S9(4) COMP.                        
015000      05  SORT-J                   PIC S9(4) COMP.                        
015100      05  SORT-LOW-IDX             PIC S9(4) COMP.                        
015200                                                                          
015300  01  SORT-SWAP-AREA.                                                     
015400      05  SWAP-APPT-ID             PIC X(9).                              
015500      05  SWAP-PATIENT-ID          PIC X(9).                              
015600      05  SWAP-DOCTOR-ID           PIC X(9).                              
015700      05  SWAP-DATETIME            PIC 9(12).                             
015800      05  SWAP-SERVICE             PIC X(11).                             
015900      05  SWAP-STATUS              PIC X(9).                              
016000                                                                          
016100  COPY INVREC.                                                            
016200                                                                          
016300  01  INV-TABLE-AREA.                                                     
016400      05  INV-TABLE OCCURS 3000 TIMES                                     
016500              INDEXED BY INV-IDX.                                         
016600          10  TBL-INV-ID               PIC X(9).                          
016700          10  TBL-INV-CUSTOMER-ID      PIC X(9).                          
016800          10  TBL-INV-APPT-ID          PIC X(9).                          
016900          10  TBL-INV-TOTAL-PAYABLE    PIC S9(9)V99 COMP-3.               
017000          10  TBL-INV-BALANCE          PIC S9(9)V99 COMP-3.               
017100          10  TBL-INV-STATUS           PIC X(9).                          
017200  01  INV-TABLE-COUNTS.                                                   
017300      05  INV-TABLE-COUNT          PIC S9(4) COMP.                        
017400                                                                          
017500  COPY MEDREC.                                                            
017600                                                                          
017700  01  MEDS-TABLE-AREA.                                                    
017800      05  MEDS-TABLE OCCURS 500 TIMES                                     
017900              INDEXED BY MEDS-IDX.                                        
018000          10  TBL-MEDS-ID              PIC X(9).                          
018100          10  TBL-MEDS-NAME            PIC X(30).                         
018200          10  TBL-MEDS-STOCK-QTY       PIC 9(7).                          
018300          10  TBL-MEDS-LOW-THRESH      PIC 9(7).                          
018400  01  MEDS-TABLE-COUNTS.                                                  
018500      05  MEDS-TABLE-COUNT         PIC S9(4) COMP.                        
018600                                                                          
018700  COPY MREQREC.                                                           
018800                                                                          
018900  01  MREQ-TABLE-AREA.                                                    
019000      05  MREQ-TABLE OCCURS 2000 TIMES                                    
019100              INDEXED BY MREQ-IDX.                                        
019200          10  TBL-MREQ-ID              PIC X(9).                          
019300          10  TBL-MREQ-MEDICINE-ID     PIC X(9).                          
019400          10  TBL-MREQ-QUANTITY        PIC 9(7).                          
019500          10  TBL-MREQ-STATUS          PIC X(9).                          
019600  01  MREQ-TABLE-COUNTS.                                                  
019700      05  MREQ-TABLE-COUNT         PIC S9(4) COMP.                        
019800                                                                          
019850*                                                                         
019860*    WS-DATE IS A STANDALONE 77-LEVEL PER THE USUAL SHOP HABIT            
019870*    FOR SINGLE SCALARS.  THE Y/M/D BREAKOUT BELOW IS FED BY AN           
019880*    EXPLICIT MOVE SINCE A 77-LEVEL CANNOT BE REDEFINED.                  
019890  77  WS-DATE                  PIC 9(6).                                  
019900  01  WS-DATE-EDIT-FIELDS.                                                
019950      05  WS-DATE-EDIT             PIC 9(6).                              
020100  01  WS-DATE-EDIT-BREAKDOWN REDEFINES WS-DATE-EDIT-FIELDS.               
020200      05  WS-DT-YY                 PIC 9(2).                              
020300      05  WS-DT-MM                 PIC 9(2).                              
020400      05  WS-DT-DD                 PIC 9(2).                              
020500                                                                          
020600  01  WS-APPT-DT-AREA.                                                    
020700      05  WS-APPT-DT                PIC 9(12).                            
020800  01  WS-APPT-DT-BREAKDOWN REDEFINES WS-APPT-DT-AREA.                     
020900      05  WS-ADT-YEAR               PIC 9(4).                             
021000      05  WS-ADT-MONTH              PIC 9(2).                             
021100      05  WS-ADT-DAY                PIC 9(2).                             
021200      05  WS-ADT-HOUR               PIC 9(2).                             
021300      05  WS-ADT-MINUTE             PIC 9(2).                             
021400                                                                          
021500  01  WS-HDR-REC.                                                         
021600      05  FILLER                   PIC X(1) VALUE " ".                    
021700      05  HDR-DATE.                                                       
021800          10  FILLER               PIC X(2) VALUE "20".                   
021900          10  HDR-YY               PIC 9(2).                              
022000          10  DASH-1               PIC X(1) VALUE "-".                    
022100          10  HDR-MM               PIC 9(2).                              
022200          10  DASH-2               PIC X(1) VALUE "-".                    
022300          10  HDR-DD               PIC 9(2).                              
022400      05  FILLER                   PIC X(3) VALUE SPACE.                  
022500      05  HDR-TITLE                PIC X(40) VALUE SPACES.                
022600      05  FILLER                   PIC X(12)                              
022700              VALUE "Page Number:" Justified Right.                       
022800      05  PAGE-NBR-O               PIC ZZ9.                               
022900                                                                          
023000  01  WS-BLANK-LINE.                                                      
023100      05  FILLER                   PIC X(80) VALUE SPACES.                
023200                                                                          
023300  01  WS-APPT-COLM-HDR.                                                   
023400      05  FILLER            PIC X(11) VALUE "APPT-ID".                    
023500      05  FILLER            PIC X(11) VALUE "PATIENT-ID".                 
023600      05  FILLER            PIC X(11) VALUE "DOCTOR-ID".                  
023700      05  FILLER            PIC X(18) VALUE "DATETIME".                   
023800      05  FILLER            PIC X(13) VALUE "SERVICE".                    
023900      05  FILLER            PIC X(10) VALUE "STATUS".                     
024000                                                                          
024100  01  WS-APPT-RPT-REC.                                                    
024200      05  APPT-ID-O                PIC X(9).                              
024300      05  FILLER                   PIC X(2) VALUE SPACES.                 
024400      05  PATIENT-ID-O             PIC X(9).                              
024500      05  FILLER                   PIC X(2) VALUE SPACES.                 
024600      05  DOCTOR-ID-O              PIC X(9).                              
024700      05  FILLER                   PIC X(2) VALUE SPACES.                 
024800      05  DATETIME-O               PIC X(16).                             
024900      05  FILLER                   PIC X(2) VALUE SPACES.                 
025000      05  SERVICE-O                PIC X(11).                             
025100      05  FILLER                   PIC X(2) VALUE SPACES.                 
025200      05  STATUS-O                 PIC X(9).                              
025300                                                                          
025400  01  WS-APPT-SUBTOT-REC.                                                 
025500      05  FILLER                   PIC X(11) VALUE "DOCTOR-ID:".          
025600      05  SUBTOT-DOCTOR-ID-O       PIC X(9).                              
025700      05  FILLER                   PIC X(4) VALUE SPACES.                 
025800      05  FILLER                   PIC X(14)                              
025900              VALUE "APPOINTMENTS:".                                      
026000      05  SUBTOT-DOCTOR-COUNT-O    PIC ZZZ9.                              
026100                                                                          
026200  01  WS-APPT-TOTAL-REC.                                                  
026300      05  FILLER                   PIC X(32)                              
026400              VALUE "TOTAL APPOINTMENTS POSTED:".                         
026500      05  TOTAL-APPT-COUNT-O       PIC ZZZZ9.                             
026600                                                                          
026700  01  WS-INV-COLM-HDR.                                                    
026800      05  FILLER            PIC X(11) VALUE "INV-ID".                     
026900      05  FILLER            PIC X(11) VALUE "CUSTOMR-ID".                 
027000      05  FILLER            PIC X(11) VALUE "APPT-ID".                    
027100      05  FILLER            PIC X(16) VALUE "TOTAL-PAYABLE".              
027200      05  FILLER            PIC X(16) VALUE "BALANCE".                    
027300      05  FILLER            PIC X(10) VALUE "STATUS".                     
027400                                                                          
027500  01  WS-INV-RPT-REC.                                                     
027600      05  INV-ID-O                 PIC X(9).                              
027700      05  FILLER                   PIC X(2) VALUE SPACES.                 
027800      05  CUSTOMER-ID-O            PIC X(9).                              
027900      05  FILLER                   PIC X(2) VALUE SPACES.                 
028000      05  INV-APPT-ID-O            PIC X(9).                              
028100      05  FILLER                   PIC X(2) VALUE SPACES.                 
028200      05  TOTAL-PAYABLE-O          PIC $$$,$$$,$$9.99.                    
028300      05  FILLER                   PIC X(2) VALUE SPACES.                 
028400      05  BALANCE-O                PIC $$$,$$$,$$9.99.                    
028500      05  FILLER                   PIC X(2) VALUE SPACES.                 
028600      05  INV-STATUS-O             PIC X(9).                              
028700                                                                          
028800  01  WS-INV-TOTAL-REC.                                                   
028900      05  FILLER                   PIC X(22)                              
029000              VALUE "TOTAL INVOICES:".                                    
029100      05  TOTAL-INV-COUNT-O        PIC ZZZZ9.                             
029200      05  FILLER                   PIC X(4) VALUE SPACES.                 
029300      05  FILLER                   PIC X(16)                              
029400              VALUE "PAYABLE TOTAL:".                                     
029500      05  TOTAL-PAYABLE-SUM-O      PIC $$$,$$$,$$9.99.                    
029600      05  FILLER                   PIC X(4) VALUE SPACES.                 
029700      05  FILLER                   PIC X(14)                              
029800              VALUE "BALANCE TOTAL:".                                     
029900      05  TOTAL-BALANCE-SUM-O      PIC $$$,$$$,$$9.99.                    
030000                                                                          
030100  01  WS-MEDS-COLM-HDR.                                                   
030200      05  FILLER            PIC X(11) VALUE "MED-ID".                     
030300      05  FILLER            PIC X(31) VALUE "MED-NAME".                   
030400      05  FILLER            PIC X(13) VALUE "STOCK-QTY".                  
030500      05  FILLER            PIC X(13) VALUE "LOW-THRESH".                 
030600                                                                          
030700  01  WS-MEDS-RPT-REC.                                                    
030800      05  MEDS-ID-O                PIC X(9).                              
030900      05  FILLER                   PIC X(2) VALUE SPACES.                 
031000      05  MEDS-NAME-O              PIC X(30).                             
031100      05  FILLER                   PIC X(1) VALUE SPACES.                 
031200      05  MEDS-STOCK-QTY-O         PIC ZZZZZZ9.                           
031300      05  FILLER                   PIC X(6) VALUE SPACES.                 
031400      05  MEDS-LOW-THRESH-O        PIC ZZZZZZ9.                           
031500                                                                          
031600  01  WS-MEDS-TOTAL-REC.                                                  
031700      05  FILLER                   PIC X(28)                              
031800              VALUE "TOTAL LOW STOCK MEDICINES:".                         
031900      05  TOTAL-MEDS-COUNT-O       PIC ZZZZ9.                             
032000                                                                          
032100  01  WS-MREQ-COLM-HDR.                                                   
032200      05  FILLER            PIC X(11) VALUE "MREQ-ID".                    
032300      05  FILLER            PIC X(11) VALUE "MEDICINE-ID".                
032400      05  FILLER            PIC X(13) VALUE "QUANTITY".                   
032500      05  FILLER            PIC X(10) VALUE "STATUS".                     
032600                                                                          
032700  01  WS-MREQ-RPT-REC.                                                    
032800      05  MREQ-ID-O                PIC X(9).                              
032900      05  FILLER                   PIC X(2) VALUE SPACES.                 
033000      05  MREQ-MEDICINE-ID-O       PIC X(9).                              
033100      05  FILLER                   PIC X(2) VALUE SPACES.                 
033200      05  MREQ-QUANTITY-O          PIC ZZZZZZ9.                           
033300      05  FILLER                   PIC X(6) VALUE SPACES.                 
033400      05  MREQ-STATUS-O            PIC X(9).                              
033500                                                                          
033600  01  WS-MREQ-TOTAL-REC.                                                  
033700      05  FILLER                   PIC X(20)                              
033800              VALUE "TOTAL PROCESSED:".                                   
033900      05  TOTAL-MREQ-PROC-O        PIC ZZZZ9.                             
034000      05  FILLER                   PIC X(4) VALUE SPACES.                 
034100      05  FILLER                   PIC X(11) VALUE "APPROVED:".           
034200      05  TOTAL-MREQ-APPR-O        PIC ZZZZ9.                             
034300      05  FILLER                   PIC X(4) VALUE SPACES.                 
034400      05  FILLER                   PIC X(11) VALUE "REJECTED:".           
034500      05  TOTAL-MREQ-REJ-O         PIC ZZZZ9.                             
034600                                                                          
034700  01  MISC-FIELDS.                                                        
034800      05  MISC-RETURN-CD           PIC X(2).                              
034900  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
035000      05  FILLER                   PIC X(2).                              
035100                                                                          
035200  01  PAGINATION-COUNTERS.                                                
035300      05  WS-LINES                 PIC S9(4) COMP VALUE ZERO.             
035400      05  WS-PAGES                 PIC S9(4) COMP VALUE +1.               
035500                                                                          
035600  01  COUNTERS-AND-ACCUMULATORS.                                          
035700      05  WS-HOLD-DOCTOR-ID        PIC X(9).                              
035800      05  WS-DOCTOR-COUNT          PIC S9(4) COMP.                        
035900      05  WS-APPT-TOTAL-COUNT      PIC S9(4) COMP.                        
036000      05  WS-INV-COUNT             PIC S9(4) COMP.                        
036100      05  WS-INV-PAYABLE-TOTAL     PIC S9(9)V99 COMP-3.                   
036200      05  WS-INV-BALANCE-TOTAL     PIC S9(9)V99 COMP-3.                   
036300      05  WS-MEDS-LOW-COUNT        PIC S9(4) COMP.                        
036400      05  WS-MREQ-APPR-COUNT       PIC S9(4) COMP.                        
036500      05  WS-MREQ-REJ-COUNT        PIC S9(4) COMP.                        
036600      05  WS-MREQ-PROC-COUNT       PIC S9(4) COMP.                        
036700                                                                          
036800  COPY ABENDREC.                                                          
036900                                                                          
037000  PROCEDURE DIVISION.                                                     
037100  000-MAIN.                                                               
037200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                             
037300      PERFORM 200-APPOINTMENTS-SECTION THRU 200-EXIT.                     
037400      PERFORM 300-INVOICES-SECTION THRU 300-EXIT.                         
037500      PERFORM 400-LOW-STOCK-SECTION THRU 400-EXIT.                        
037600      PERFORM 500-REQUESTS-SECTION THRU 500-EXIT.                         
037700      PERFORM 999-CLEANUP THRU 999-EXIT.                                  
037800      MOVE ZERO TO RETURN-CODE.                                           
037900      GOBACK.                                                             
038000*                                                                         
038100  000-HOUSEKEEPING.                                                       
038200      MOVE "000-HOUSEKEEPING" TO PARA-NAME.                               
038300      DISPLAY "******** BEGIN JOB HMSRPT ********".                       
038400      ACCEPT WS-DATE FROM DATE.                                           
038450      MOVE WS-DATE TO WS-DATE-EDIT.                                       
038500      MOVE WS-DT-YY TO HDR-YY.                                            
038600      MOVE WS-DT-MM TO HDR-MM.                                            
038700      MOVE WS-DT-DD TO HDR-DD.                                            
038800      MOVE ZERO TO APPT-TABLE-COUNT INV-TABLE-COUNT                       
038900          MEDS-TABLE-COUNT MREQ-TABLE-COUNT.                              
039000      MOVE 1 TO WS-PAGES.                                                 
039100      PERFORM 800-OPEN-FILES THRU 800-EXIT.                               
039200      PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT                           
039300          UNTIL AF-NO-MORE-DATA.                                          
039400      PERFORM 060-LOAD-INV-TABLE THRU 060-EXIT                            
039500          UNTIL VF-NO-MORE-DATA.                                          
039600      PERFORM 070-LOAD-MEDS-TABLE THRU 070-EXIT                           
039700          UNTIL MF-NO-MORE-DATA.                                          
039800      PERFORM 080-LOAD-MREQ-TABLE THRU 080-EXIT                           
039900          UNTIL QF-NO-MORE-DATA.                                          
040000      CLOSE APPOINTMENT-FILE, INVOICE-FILE, MEDICINE-FILE,                
040100            MEDICINEREQUEST-FILE.                                         
040200      PERFORM 090-SORT-APPT-BY-DOCTOR THRU 090-EXIT.                      
040300  000-EXIT.                                                               
040400      EXIT.                                                               
040500*                                                                         
040600  050-LOAD-APPT-TABLE.                                                    
040700      MOVE "050-LOAD-APPT-TABLE" TO PARA-NAME.                            
040800      READ APPOINTMENT-FILE INTO APPT-REC                                 
040900          AT END                                                          
041000          MOVE "10" TO AFCODE                                             
041100          GO TO 050-EXIT                                                  
041200      END-READ                                                            
041300      ADD +1 TO APPT-TABLE-COUNT.                                         
041400      SET APPT-IDX TO APPT-TABLE-COUNT.                                   
041500      MOVE APPT-ID                 TO TBL-APPT-ID(APPT-IDX).              
041600      MOVE APPT-PATIENT-ID                                                
041700          TO TBL-APPT-PATIENT-ID(APPT-IDX).                               
041800      MOVE APPT-DOCTOR-ID                                                 
041900          TO TBL-APPT-DOCTOR-ID(APPT-IDX).                                
042000      MOVE APPT-DATETIME           TO TBL-APPT-DATETIME(APPT-IDX).        
042100      MOVE APPT-SERVICE            TO TBL-APPT-SERVICE(APPT-IDX).         
042200      MOVE APPT-STATUS             TO TBL-APPT-STATUS(APPT-IDX).          
042300  050-EXIT.                                                               
042400      EXIT.                                                               
042500*                                                                         
042600  060-LOAD-INV-TABLE.                                                     
042700      MOVE "060-LOAD-INV-TABLE" TO PARA-NAME.                             
042800      READ INVOICE-FILE INTO INV-REC                                      
042900          AT END                                                          
043000          MOVE "10" TO VFCODE                                             
043100          GO TO 060-EXIT                                                  
043200      END-READ                                                            
043300      ADD +1 TO INV-TABLE-COUNT.                                          
043400      SET INV-IDX TO INV-TABLE-COUNT.                                     
043500      MOVE INV-ID                  TO TBL-INV-ID(INV-IDX).                
043600      MOVE INV-CUSTOMER-ID                                                
043700          TO TBL-INV-CUSTOMER-ID(INV-IDX).                                
043800      MOVE INV-APPT-ID             TO TBL-INV-APPT-ID(INV-IDX).           
043900      MOVE INV-TOTAL-PAYABLE                                              
044000          TO TBL-INV-TOTAL-PAYABLE(INV-IDX).                              
044100      MOVE INV-BALANCE             TO TBL-INV-BALANCE(INV-IDX).           
044200      MOVE INV-STATUS              TO TBL-INV-STATUS(INV-IDX).            
044300  060-EXIT.                                                               
044400      EXIT.                                                               
044500*                                                                         
044600  070-LOAD-MEDS-TABLE.                                                    
044700      MOVE "070-LOAD-MEDS-TABLE" TO PARA-NAME.                            
044800      READ MEDICINE-FILE INTO MED-REC                                     
044900          AT END                                                          
045000          MOVE "10" TO MFCODE                                             
045100          GO TO 070-EXIT                                                  
045200      END-READ                                                            
045300      ADD +1 TO MEDS-TABLE-COUNT.                                         
045400      SET MEDS-IDX TO MEDS-TABLE-COUNT.                                   
045500      MOVE MED-ID                  TO TBL-MEDS-ID(MEDS-IDX).              
045600      MOVE MED-NAME                TO TBL-MEDS-NAME(MEDS-IDX).            
045700      MOVE MED-STOCK-QTY                                                  
045800          TO TBL-MEDS-STOCK-QTY(MEDS-IDX).                                
045900      MOVE MED-LOW-STOCK-THRESHOLD                                        
046000          TO TBL-MEDS-LOW-THRESH(MEDS-IDX).                               
046100  070-EXIT.                                                               
046200      EXIT.                                                               
046300*                                                                         
046400  080-LOAD-MREQ-TABLE.                                                    
046500      MOVE "080-LOAD-MREQ-TABLE" TO PARA-NAME.                            
046600      READ MEDICINEREQUEST-FILE INTO MREQ-REC                             
046700          AT END                                                          
046800          MOVE "10" TO QFCODE                                             
046900          GO TO 080-EXIT                                                  
047000      END-READ                                                            
047100      ADD +1 TO MREQ-TABLE-COUNT.                                         
047200      SET MREQ-IDX TO MREQ-TABLE-COUNT.                                   
047300      MOVE MREQ-ID                 TO TBL-MREQ-ID(MREQ-IDX).              
047400      MOVE MREQ-MEDICINE-ID                                               
047500          TO TBL-MREQ-MEDICINE-ID(MREQ-IDX).                              
047600      MOVE MREQ-QUANTITY           TO TBL-MREQ-QUANTITY(MREQ-IDX).        
047700      MOVE MREQ-STATUS             TO TBL-MREQ-STATUS(MREQ-IDX).          
047800  080-EXIT.                                                               
047900      EXIT.                                                               
048000*                                                                         
048100*    090-SORT-APPT-BY-DOCTOR -- THIS SHOP HAS NO SORT UTILITY STEP        
048200*    IN ITS JCL, SO A SMALL SELECTION SORT IS DONE RIGHT HERE IN          
048300*    STORAGE.  APPT-TABLE-COUNT NEVER APPROACHES A SIZE WHERE THIS        
048400*    WOULD BE A PROBLEM.                                                  
048500  090-SORT-APPT-BY-DOCTOR.                                                
048600      MOVE "090-SORT-APPT-BY-DOCTOR" TO PARA-NAME.                        
048700      IF APPT-TABLE-COUNT < 2                                             
048800          GO TO 090-EXIT.                                                 
048900      PERFORM 092-SORT-OUTER THRU 092-EXIT                                
049000          VARYING SORT-I FROM 1 BY 1                                      
049100          UNTIL SORT-I > APPT-TABLE-COUNT - 1.                            
049200  090-EXIT.                                                               
049300      EXIT.                                                               
049400  092-SORT-OUTER.                                                         
049500      SET SORT-LOW-IDX TO SORT-I.                                         
049600      PERFORM 094-SORT-INNER THRU 094-EXIT                                
049700          VARYING SORT-J FROM SORT-I + 1 BY 1                             
049800          UNTIL SORT-J > APPT-TABLE-COUNT.                                
049900      IF SORT-LOW-IDX NOT = SORT-I                                        
050000          PERFORM 096-SWAP-ROWS THRU 096-EXIT.                            
050100  092-EXIT.                                                               
050200      EXIT.                                                               
050300  094-SORT-INNER.                                                         
050400      IF TBL-APPT-DOCTOR-ID(SORT-J)                                       
050500              < TBL-APPT-DOCTOR-ID(SORT-LOW-IDX)                          
050600          SET SORT-LOW-IDX TO SORT-J.                                     
050700  094-EXIT.                                                               
050800      EXIT.                                                               
050900  096-SWAP-ROWS.                                                          
051000      MOVE TBL-APPT-ID(SORT-I)         TO SWAP-APPT-ID.                   
051100      MOVE TBL-APPT-PATIENT-ID(SORT-I) TO SWAP-PATIENT-ID.                
051200      MOVE TBL-APPT-DOCTOR-ID(SORT-I)  TO SWAP-DOCTOR-ID.                 
051300      MOVE TBL-APPT-DATETIME(SORT-I)   TO SWAP-DATETIME.                  
051400      MOVE TBL-APPT-SERVICE(SORT-I)    TO SWAP-SERVICE.                   
051500      MOVE TBL-APPT-STATUS(SORT-I)     TO SWAP-STATUS.                    
051600                                                                          
051700      MOVE TBL-APPT-ID(SORT-LOW-IDX)                                      
051800          TO TBL-APPT-ID(SORT-I).                                         
051900      MOVE TBL-APPT-PATIENT-ID(SORT-LOW-IDX)                              
052000          TO TBL-APPT-PATIENT-ID(SORT-I).                                 
052100      MOVE TBL-APPT-DOCTOR-ID(SORT-LOW-IDX)                               
052200          TO TBL-APPT-DOCTOR-ID(SORT-I).                                  
052300      MOVE TBL-APPT-DATETIME(SORT-LOW-IDX)                                
052400          TO TBL-APPT-DATETIME(SORT-I).                                   
052500      MOVE TBL-APPT-SERVICE(SORT-LOW-IDX)                                 
052600          TO TBL-APPT-SERVICE(SORT-I).                                    
052700      MOVE TBL-APPT-STATUS(SORT-LOW-IDX)                                  
052800          TO TBL-APPT-STATUS(SORT-I).                                     
052900                                                                          
053000      MOVE SWAP-APPT-ID          TO TBL-APPT-ID(SORT-LOW-IDX).            
053100      MOVE SWAP-PATIENT-ID                                                
053200          TO TBL-APPT-PATIENT-ID(SORT-LOW-IDX).                           
053300      MOVE SWAP-DOCTOR-ID                                                 
053400          TO TBL-APPT-DOCTOR-ID(SORT-LOW-IDX).                            
053500      MOVE SWAP-DATETIME                                                  
053600          TO TBL-APPT-DATETIME(SORT-LOW-IDX).                             
053700      MOVE SWAP-SERVICE                                                   
053800          TO TBL-APPT-SERVICE(SORT-LOW-IDX).                              
053900      MOVE SWAP-STATUS           TO TBL-APPT-STATUS(SORT-LOW-IDX).        
054000  096-EXIT.                                                               
054100      EXIT.                                                               
054200*                                                                         
054300*    200-APPOINTMENTS-SECTION -- SECTION 1, CONTROL BROKEN ON             
054400*    DOCTOR-ID.  THE TABLE WAS SORTED INTO DOCTOR-ID ORDER BY             
054500*    090-SORT-APPT-BY-DOCTOR BEFORE THIS PARAGRAPH RUNS.                  
054600  200-APPOINTMENTS-SECTION.                                               
054700      MOVE "200-APPOINTMENTS-SECTION" TO PARA-NAME.                       
054800      MOVE "APPOINTMENTS POSTED" TO HDR-TITLE.                            
054900      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                           
055000      PERFORM 722-WRITE-APPT-COLM-HDR THRU 722-EXIT.                      
055100      MOVE ZERO TO WS-DOCTOR-COUNT WS-APPT-TOTAL-COUNT.                   
055200      MOVE SPACES TO WS-HOLD-DOCTOR-ID.                                   
055300      IF APPT-TABLE-COUNT > 0                                             
055400          PERFORM 210-APPT-DETAIL THRU 210-EXIT                           
055500              VARYING APPT-IDX FROM 1 BY 1                                
055600              UNTIL APPT-IDX > APPT-TABLE-COUNT                           
055700          PERFORM 230-WRITE-DOCTOR-SUBTOTAL THRU 230-EXIT.                
055800      PERFORM 240-WRITE-APPT-FINAL-TOTAL THRU 240-EXIT.                   
055900  200-EXIT.                                                               
056000      EXIT.                                                               
056100*                                                                         
056200  210-APPT-DETAIL.                                                        
056300      IF APPT-IDX = 1                                                     
056400          MOVE TBL-APPT-DOCTOR-ID(APPT-IDX) TO WS-HOLD-DOCTOR-ID          
056500      ELSE IF TBL-APPT-DOCTOR-ID(APPT-IDX) NOT = WS-HOLD-DOCTOR-ID        
056600          PERFORM 230-WRITE-DOCTOR-SUBTOTAL THRU 230-EXIT                 
056700          MOVE TBL-APPT-DOCTOR-ID(APPT-IDX) TO WS-HOLD-DOCTOR-ID.         
056800                                                                          
056900      MOVE TBL-APPT-ID(APPT-IDX)        TO APPT-ID-O.                     
057000      MOVE TBL-APPT-PATIENT-ID(APPT-IDX) TO PATIENT-ID-O.                 
057100      MOVE TBL-APPT-DOCTOR-ID(APPT-IDX) TO DOCTOR-ID-O.                   
057200      MOVE TBL-APPT-DATETIME(APPT-IDX)  TO WS-APPT-DT.                    
057300      MOVE WS-ADT-YEAR   TO DATETIME-O(1:4).                              
057400      MOVE "-"           TO DATETIME-O(5:1).                              
057500      MOVE WS-ADT-MONTH  TO DATETIME-O(6:2).                              
057600      MOVE "-"           TO DATETIME-O(8:1).                              
057700      MOVE WS-ADT-DAY    TO DATETIME-O(9:2).                              
057800      MOVE " "           TO DATETIME-O(11:1).                             
057900      MOVE WS-ADT-HOUR   TO DATETIME-O(12:2).                             
058000      MOVE ":"           TO DATETIME-O(14:1).                             
058100      MOVE WS-ADT-MINUTE TO DATETIME-O(15:2).                             
058200      MOVE TBL-APPT-SERVICE(APPT-IDX)   TO SERVICE-O.                     
058300      MOVE TBL-APPT-STATUS(APPT-IDX)    TO STATUS-O.                      
058400      PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                         
058500      WRITE RPT-REC FROM WS-APPT-RPT-REC                                  
058600          AFTER ADVANCING 1.                                              
058700      ADD +1 TO WS-LINES.                                                 
058800      ADD +1 TO WS-DOCTOR-COUNT.                                          
058900      ADD +1 TO WS-APPT-TOTAL-COUNT.                                      
059000  210-EXIT.                                                               
059100      EXIT.                                                               
059200*                                                                         
059300  230-WRITE-DOCTOR-SUBTOTAL.                                              
059400      MOVE WS-HOLD-DOCTOR-ID       TO SUBTOT-DOCTOR-ID-O.                 
059500      MOVE WS-DOCTOR-COUNT         TO SUBTOT-DOCTOR-COUNT-O.              
059600      WRITE RPT-REC FROM WS-APPT-SUBTOT-REC                               
059700          AFTER ADVANCING 1.                                              
059800      WRITE RPT-REC FROM WS-BLANK-LINE.                                   
059900      ADD +2 TO WS-LINES.                                                 
060000      MOVE ZERO TO WS-DOCTOR-COUNT.                                       
060100  230-EXIT.                                                               
060200      EXIT.                                                               
060300*                                                                         
060400  240-WRITE-APPT-FINAL-TOTAL.                                             
060500      MOVE WS-APPT-TOTAL-COUNT     TO TOTAL-APPT-COUNT-O.                 
060600      WRITE RPT-REC FROM WS-BLANK-LINE.                                   
060700      WRITE RPT-REC FROM WS-APPT-TOTAL-REC                                
060800          AFTER ADVANCING 1.                                              
060900  240-EXIT.                                                               
061000      EXIT.                                                               
061100*                                                                         
061200  300-INVOICES-SECTION.                                                   
061300      MOVE "300-INVOICES-SECTION" TO PARA-NAME.                           
061400      MOVE "INVOICES POSTED" TO HDR-TITLE.                                
061500      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                           
061600      PERFORM 724-WRITE-INV-COLM-HDR THRU 724-EXIT.                       
061700      MOVE ZERO TO WS-INV-COUNT WS-INV-PAYABLE-TOTAL                      
061800          WS-INV-BALANCE-TOTAL.                                           
061900      IF INV-TABLE-COUNT > 0                                              
062000          PERFORM 310-INV-DETAIL THRU 310-EXIT                            
062100              VARYING INV-IDX FROM 1 BY 1                                 
062200              UNTIL INV-IDX > INV-TABLE-COUNT.                            
062300      PERFORM 340-WRITE-INV-FINAL-TOTAL THRU 340-EXIT.                    
062400  300-EXIT.                                                               
062500      EXIT.                                                               
062600*                                                                         
062700  310-INV-DETAIL.                                                         
062800      MOVE TBL-INV-ID(INV-IDX)          TO INV-ID-O.                      
062900      MOVE TBL-INV-CUSTOMER-ID(INV-IDX) TO CUSTOMER-ID-O.                 
063000      MOVE TBL-INV-APPT-ID(INV-IDX)     TO INV-APPT-ID-O.                 
063100      MOVE TBL-INV-TOTAL-PAYABLE(INV-IDX) TO TOTAL-PAYABLE-O.             
063200      MOVE TBL-INV-BALANCE(INV-IDX)     TO BALANCE-O.                     
063300      MOVE TBL-INV-STATUS(INV-IDX)      TO INV-STATUS-O.                  
063400      PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                         
063500      WRITE RPT-REC FROM WS-INV-RPT-REC                                   
063600          AFTER ADVANCING 1.                                              
063700      ADD +1 TO WS-LINES.                                                 
063800      ADD +1 TO WS-INV-COUNT.                                             
063900      ADD TBL-INV-TOTAL-PAYABLE(INV-IDX) TO WS-INV-PAYABLE-TOTAL.         
064000      ADD TBL-INV-BALANCE(INV-IDX)       TO WS-INV-BALANCE-TOTAL.         
064100  310-EXIT.                                                               
064200      EXIT.                                                               
064300*                                                                         
064400  340-WRITE-INV-FINAL-TOTAL.                                              
064500      MOVE WS-INV-COUNT            TO TOTAL-INV-COUNT-O.                  
064600      MOVE WS-INV-PAYABLE-TOTAL    TO TOTAL-PAYABLE-SUM-O.                
064700      MOVE WS-INV-BALANCE-TOTAL    TO TOTAL-BALANCE-SUM-O.                
064800      WRITE RPT-REC FROM WS-BLANK-LINE.                                   
064900      WRITE RPT-REC FROM WS-INV-TOTAL-REC                                 
065000          AFTER ADVANCING 1.                                              
065100  340-EXIT.                                                               
065200      EXIT.                                                               
065300*                                                                         
065400  400-LOW-STOCK-SECTION.                                                  
065500      MOVE "400-LOW-STOCK-SECTION" TO PARA-NAME.                          
065600      MOVE "LOW STOCK MEDICINES" TO HDR-TITLE.                            
065700      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                           
065800      PERFORM 726-WRITE-MEDS-COLM-HDR THRU 726-EXIT.                      
065900      MOVE ZERO TO WS-MEDS-LOW-COUNT.                                     
066000      IF MEDS-TABLE-COUNT > 0                                             
066100          PERFORM 410-MEDS-DETAIL THRU 410-EXIT                           
066200              VARYING MEDS-IDX FROM 1 BY 1                                
066300              UNTIL MEDS-IDX > MEDS-TABLE-COUNT.                          
066400      PERFORM 440-WRITE-MEDS-FINAL-TOTAL THRU 440-EXIT.                   
066500  400-EXIT.                                                               
066600      EXIT.                                                               
066700*                                                                         
066800  410-MEDS-DETAIL.                                                        
066900      IF TBL-MEDS-STOCK-QTY(MEDS-IDX)                                     
067000              < TBL-MEDS-LOW-THRESH(MEDS-IDX)                             
067100          MOVE TBL-MEDS-ID(MEDS-IDX)         TO MEDS-ID-O                 
067200          MOVE TBL-MEDS-NAME(MEDS-IDX)       TO MEDS-NAME-O               
067300          MOVE TBL-MEDS-STOCK-QTY(MEDS-IDX)  TO MEDS-STOCK-QTY-O          
067400          MOVE TBL-MEDS-LOW-THRESH(MEDS-IDX) TO MEDS-LOW-THRESH-O         
067500          PERFORM 790-CHECK-PAGINATION THRU 790-EXIT                      
067600          WRITE RPT-REC FROM WS-MEDS-RPT-REC                              
067700              AFTER ADVANCING 1                                           
067800          ADD +1 TO WS-LINES                                              
067900          ADD +1 TO WS-MEDS-LOW-COUNT.                                    
068000  410-EXIT.                                                               
068100      EXIT.                                                               
068200*                                                                         
068300  440-WRITE-MEDS-FINAL-TOTAL.                                             
068400      MOVE WS-MEDS-LOW-COUNT       TO TOTAL-MEDS-COUNT-O.                 
068500      WRITE RPT-REC FROM WS-BLANK-LINE.                                   
068600      WRITE RPT-REC FROM WS-MEDS-TOTAL-REC                                
068700          AFTER ADVANCING 1.                                              
068800  440-EXIT.                                                               
068900      EXIT.                                                               
069000*                                                                         
069100  500-REQUESTS-SECTION.                                                   
069200      MOVE "500-REQUESTS-SECTION" TO PARA-NAME.                           
069300      MOVE "REPLENISHMENT REQUESTS PROCESSED" TO HDR-TITLE.               
069400      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                           
069500      PERFORM 728-WRITE-MREQ-COLM-HDR THRU 728-EXIT.                      
069600      MOVE ZERO TO WS-MREQ-APPR-COUNT WS-MREQ-REJ-COUNT                   
069700          WS-MREQ-PROC-COUNT.                                             
069800      IF MREQ-TABLE-COUNT > 0                                             
069900          PERFORM 510-MREQ-DETAIL THRU 510-EXIT                           
070000              VARYING MREQ-IDX FROM 1 BY 1                                
070100              UNTIL MREQ-IDX > MREQ-TABLE-COUNT.                          
070200      PERFORM 540-WRITE-MREQ-FINAL-TOTAL THRU 540-EXIT.                   
070300  500-EXIT.                                                               
070400      EXIT.                                                               
070500*                                                                         
070600  510-MREQ-DETAIL.                                                        
070700      MOVE TBL-MREQ-ID(MREQ-IDX)          TO MREQ-ID-O.                   
070800      MOVE TBL-MREQ-MEDICINE-ID(MREQ-IDX) TO MREQ-MEDICINE-ID-O.          
070900      MOVE TBL-MREQ-QUANTITY(MREQ-IDX)    TO MREQ-QUANTITY-O.             
071000      MOVE TBL-MREQ-STATUS(MREQ-IDX)      TO MREQ-STATUS-O.               
071100      PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                         
071200      WRITE RPT-REC FROM WS-MREQ-RPT-REC                                  
071300          AFTER ADVANCING 1.                                              
071400      ADD +1 TO WS-LINES.                                                 
071500      IF TBL-MREQ-STATUS(MREQ-IDX) = "APPROVED"                           
071600          ADD +1 TO WS-MREQ-APPR-COUNT                                    
071700      ELSE IF TBL-MREQ-STATUS(MREQ-IDX) = "REJECTED"                      
071800          ADD +1 TO WS-MREQ-REJ-COUNT.                                    
071900  510-EXIT.                                                               
072000      EXIT.                                                               
072100*                                                                         
072200  540-WRITE-MREQ-FINAL-TOTAL.                                             
072300      COMPUTE WS-MREQ-PROC-COUNT =                                        
072400          WS-MREQ-APPR-COUNT + WS-MREQ-REJ-COUNT.                         
072500      MOVE WS-MREQ-PROC-COUNT      TO TOTAL-MREQ-PROC-O.                  
072600      MOVE WS-MREQ-APPR-COUNT      TO TOTAL-MREQ-APPR-O.                  
072700      MOVE WS-MREQ-REJ-COUNT       TO TOTAL-MREQ-REJ-O.                   
072800      WRITE RPT-REC FROM WS-BLANK-LINE.                                   
072900      WRITE RPT-REC FROM WS-MREQ-TOTAL-REC                                
073000          AFTER ADVANCING 1.                                              
073100  540-EXIT.                                                               
073200      EXIT.                                                               
073300*                                                                         
073400  600-PAGE-BREAK.                                                         
073500      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                           
073600      IF PARA-NAME = "200-APPOINTMENTS-SECTION"                           
073700          PERFORM 722-WRITE-APPT-COLM-HDR THRU 722-EXIT                   
073800      ELSE IF PARA-NAME = "300-INVOICES-SECTION"                          
073900          PERFORM 724-WRITE-INV-COLM-HDR THRU 724-EXIT                    
074000      ELSE IF PARA-NAME = "400-LOW-STOCK-SECTION"                         
074100          PERFORM 726-WRITE-MEDS-COLM-HDR THRU 726-EXIT                   
074200      ELSE                                                                
074300          PERFORM 728-WRITE-MREQ-COLM-HDR THRU 728-EXIT.                  
074400  600-EXIT.                                                               
074500      EXIT.                                                               
074600*                                                                         
074700  700-WRITE-PAGE-HDR.                                                     
074800      MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                             
074900      MOVE WS-PAGES TO PAGE-NBR-O.                                        
075000      WRITE RPT-REC FROM WS-HDR-REC                                       
075100          AFTER ADVANCING NEXT-PAGE.                                      
075200      WRITE RPT-REC FROM WS-BLANK-LINE                                    
075300          AFTER ADVANCING 1.                                              
075400      MOVE ZERO TO WS-LINES.                                              
075500      ADD +1 TO WS-PAGES.                                                 
075600  700-EXIT.                                                               
075700      EXIT.                                                               
075800*                                                                         
075900  722-WRITE-APPT-COLM-HDR.                                                
076000      WRITE RPT-REC FROM WS-APPT-COLM-HDR                                 
076100          AFTER ADVANCING 2.                                              
076200      ADD +2 TO WS-LINES.                                                 
076300  722-EXIT.                                                               
076400      EXIT.                                                               
076500*                                                                         
076600  724-WRITE-INV-COLM-HDR.                                                 
076700      WRITE RPT-REC FROM WS-INV-COLM-HDR                                  
076800          AFTER ADVANCING 2.                                              
076900      ADD +2 TO WS-LINES.                                                 
077000  724-EXIT.                                                               
077100      EXIT.                                                               
077200*                                                                         
077300  726-WRITE-MEDS-COLM-HDR.                                                
077400      WRITE RPT-REC FROM WS-MEDS-COLM-HDR                                 
077500          AFTER ADVANCING 2.                                              
077600      ADD +2 TO WS-LINES.                                                 
077700  726-EXIT.                                                               
077800      EXIT.                                                               
077900*                                                                         
078000  728-WRITE-MREQ-COLM-HDR.                                                
078100      WRITE RPT-REC FROM WS-MREQ-COLM-HDR                                 
078200          AFTER ADVANCING 2.                                              
078300      ADD +2 TO WS-LINES.                                                 
078400  728-EXIT.                                                               
078500      EXIT.                                                               
078600*                                                                         
078700  790-CHECK-PAGINATION.                                                   
078800      IF WS-LINES > 50                                                    
078900          PERFORM 600-PAGE-BREAK THRU 600-EXIT.                           
079000  790-EXIT.                                                               
079100      EXIT.                                                               
079200*                                                                         
079300  800-OPEN-FILES.                                                         
079400      MOVE "800-OPEN-FILES" TO PARA-NAME.                                 
079500      OPEN INPUT APPOINTMENT-FILE, INVOICE-FILE, MEDICINE-FILE,           
079600                 MEDICINEREQUEST-FILE.                                    
079700      OPEN OUTPUT HMSRPT-FILE, SYSOUT.                                    
079800  800-EXIT.                                                               
079900      EXIT.                                                               
080000*                                                                         
080100  850-CLOSE-FILES.                                                        
080200      MOVE "850-CLOSE-FILES" TO PARA-NAME.                                
080300      CLOSE HMSRPT-FILE, SYSOUT.                                          
080400  850-EXIT.                                                               
080500      EXIT.                                                               
080600*                                                                         
080700  999-CLEANUP.                                                            
080800      MOVE "999-CLEANUP" TO PARA-NAME.                                    
080900      PERFORM 850-CLOSE-FILES THRU 850-EXIT.                              
081000      DISPLAY "** APPOINTMENTS REPORTED **".                              
081100      DISPLAY WS-APPT-TOTAL-COUNT.                                        
081200      DISPLAY "** INVOICES REPORTED **".                                  
081300      DISPLAY WS-INV-COUNT.                                               
081400      DISPLAY "** LOW STOCK MEDICINES REPORTED **".                       
081500      DISPLAY WS-MEDS-LOW-COUNT.                                          
081600      DISPLAY "** REQUESTS REPORTED **".                                  
081700      DISPLAY WS-MREQ-PROC-COUNT.                                         
081800      DISPLAY "******** NORMAL END OF JOB HMSRPT ********".               
081900  999-EXIT.                                                               
082000      EXIT.                                                               
082100*                                                                         
082200  1000-ABEND-RTN.                                                         
082300      WRITE SYSOUT-REC FROM ABEND-REC.                                    
082400      PERFORM 850-CLOSE-FILES THRU 850-EXIT.                              
082500      DISPLAY "*** ABNORMAL END OF JOB-HMSRPT ***" UPON CONSOLE.          
082600      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
