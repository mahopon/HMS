000100******************************************************************        
000200*  APPTREC  -- APPOINTMENT MASTER RECORD (APPOINTMENT-FILE)               
000300*  ONE ROW PER SCHEDULED/CONFIRMED/COMPLETED/CANCELED APPOINTMENT.        
000400*  95/02/14 JBT REQ 6102 - ORIGINAL LAYOUT FOR THE CLINIC                 
000500*           SCHEDULING CONVERSION.                                        
000600*  99/01/08 JBT REQ 8066 - Y2K: APPT-DATETIME WIDENED FROM A              
000700*           6-DIGIT YYMMDD TO A 12-DIGIT YYYYMMDDHHMM FIELD.              
000800*  04/06/21 SPQ REQ 9210 - ADDED APPT-NOTES, SEPARATE FROM                
000900*           APPT-DIAGNOSIS, PER DOCTOR-CHARTING REQUEST.                  
001000******************************************************************        
001100  01  APPT-REC.                                                           
001200      05  APPT-ID                 PIC X(9).                               
001300      05  APPT-PATIENT-ID         PIC X(9).                               
001400      05  APPT-DOCTOR-ID          PIC X(9).                               
001500      05  APPT-DATETIME           PIC 9(12).                              
001600      05  APPT-DATETIME-PARTS REDEFINES APPT-DATETIME.                    
001700          10  APPT-DT-YEAR        PIC 9(4).                               
001800          10  APPT-DT-MONTH       PIC 9(2).                               
001900          10  APPT-DT-DAY         PIC 9(2).                               
002000          10  APPT-DT-HOUR        PIC 9(2).                               
002100          10  APPT-DT-MINUTE      PIC 9(2).                               
002200      05  APPT-SERVICE            PIC X(11).                              
002300          88  APPT-SVC-CONSULT         VALUE "CONSULTATION".              
002400          88  APPT-SVC-XRAY            VALUE "XRAY".                      
002500          88  APPT-SVC-LABTEST         VALUE "LABTEST".                   
002600      05  APPT-STATUS              PIC X(9).                              
002700          88  APPT-ST-PENDING          VALUE "PENDING".                   
002800          88  APPT-ST-CONFIRMED        VALUE "CONFIRMED".                 
002900          88  APPT-ST-COMPLETED        VALUE "COMPLETED".                 
003000          88  APPT-ST-CANCELED         VALUE "CANCELED".                  
003100      05  APPT-DIAGNOSIS           PIC X(60).                             
003200      05  APPT-NOTES               PIC X(120).                            
003300      05  FILLER                   PIC X(8) VALUE SPACES.                 
