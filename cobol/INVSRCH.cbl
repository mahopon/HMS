000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  INVSRCH.                                                   
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/06/18.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    INVSRCH PREPARES THE MEDICINE-COST EXTRACT THAT INVPOST NEEDS        
001300*    TO PRICE AN INVOICE.  FOR EVERY PRESCRIPTION IT SUMS QUANTITY        
001400*    TIMES UNIT-COST OVER THE ITEMS THAT WERE NOT CANCELLED (BOTH         
001500*    PENDING AND DISPENSED ITEMS ARE BILLABLE), THEN WRITES ONE           
001600*    EXTRACT ROW PER APPOINTMENT TO INVSRCH-FILE SO INVPOST CAN           
001700*    SEARCH IT THE SAME WAY MEDPOST SEARCHES ITS MEDICINE TABLE.          
001800*    THIS STEP DOES NOT READ THE DAILY TRANSACTION-FILE - IT RUNS         
001900*    AHEAD OF INVPOST EVERY CYCLE REGARDLESS OF WHAT INVOICE              
002000*    TRANSACTIONS CAME IN.                                                
002100*                                                                         
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*-----------------------------------------------------------------        
002500*  00/06/18 JS   REQ 8431  ORIGINAL PROGRAM, BILLING PHASE 1.             
002600*  99/02/18 RT   REQ 8040  Y2K REVIEW - NO DATE FIELDS IN THIS            
002700*                          PROGRAM, NO CHANGE REQUIRED.                   
002800*  00/09/14 JS   REQ 8505  PENDING ITEMS NOW COUNT TOWARD THE             
002900*                          MEDICINE TOTAL, NOT JUST DISPENSED             
003000*                          ONES, SO A RECALC SEES AN ITEM THE             
003100*                          MOMENT IT IS FILED.                            
003200******************************************************************        
003300  ENVIRONMENT DIVISION.                                                   
003400  CONFIGURATION SECTION.                                                  
003500  SOURCE-COMPUTER. IBM-390.                                               
003600  OBJECT-COMPUTER. IBM-390.                                               
003700  SPECIAL-NAMES.                                                          
003800      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
003900  INPUT-OUTPUT SECTION.                                                   
004000  FILE-CONTROL.                                                           
004100      SELECT SYSOUT                                                       
004200      ASSIGN TO UT-S-SYSOUT                                               
004300        ORGANIZATION IS SEQUENTIAL.                                       
004400                                                                          
004500      SELECT MEDICINE-FILE                                                
004600      ASSIGN TO UT-S-MEDFILE                                              
004700        ACCESS MODE IS SEQUENTIAL                                         
004800        FILE STATUS IS MFCODE.                                            
004900                                                                          
005000      SELECT PRESCRIPTION-FILE                                            
005100      ASSIGN TO UT-S-PRSCFIL                                              
005200        ACCESS MODE IS SEQUENTIAL                                         
005300        FILE STATUS IS PFCODE.                                            
005400                                                                          
005500      SELECT PRESCRIPTIONITEM-FILE                                        
005600      ASSIGN TO UT-S-PRSIFIL                                              
005700        ACCESS MODE IS SEQUENTIAL                                         
005800        FILE STATUS IS IFCODE.                                            
005900                                                                          
006000      SELECT INVSRCH-FILE                                                 
006100      ASSIGN TO UT-S-INVSRCH                                              
006200        ACCESS MODE IS SEQUENTIAL                                         
006300        FILE STATUS IS SFCODE.                                            
006400                                                                          
006500  DATA DIVISION.                                                          
006600  FILE SECTION.                                                           
006700  FD  SYSOUT                                                              
006800      RECORDING MODE IS F                                                 
006900      LABEL RECORDS ARE STANDARD                                          
007000      RECORD CONTAINS 100 CHARACTERS                                      
007100      BLOCK CONTAINS 0 RECORDS                                            
007200      DATA RECORD IS SYSOUT-REC.                                          
007300  01  SYSOUT-REC                   PIC X(100).                            
007400                                                                          
007500  FD  MEDICINE-FILE                                                       
007600      RECORDING MODE IS F                                                 
007700      LABEL RECORDS ARE STANDARD                                          
007800      RECORD CONTAINS 74 CHARACTERS                                       
007900      BLOCK CONTAINS 0 RECORDS                                            
008000      DATA RECORD IS FD-MEDICINE-REC.                                     
008100  01  FD-MEDICINE-REC              PIC X(74).                             
008200                                                                          
008300  FD  PRESCRIPTION-FILE                                                   
008400      RECORDING MODE IS F                                                 
008500      LABEL RECORDS ARE STANDARD                                          
008600      RECORD CONTAINS 28 CHARACTERS                                       
008700      BLOCK CONTAINS 0 RECORDS                                            
008800      DATA RECORD IS FD-PRSC-REC.                                         
008900  01  FD-PRSC-REC                  PIC X(28).                             
009000                                                                          
009100  FD  PRESCRIPTIONITEM-FILE                                               
009200      RECORDING MODE IS F                                                 
009300      LABEL RECORDS ARE STANDARD                                          
009400      RECORD CONTAINS 106 CHARACTERS                                      
009500      BLOCK CONTAINS 0 RECORDS                                            
009600      DATA RECORD IS FD-PRSCI-REC.                                        
009700  01  FD-PRSCI-REC                 PIC X(106).                            
009800                                                                          
009900*    INVSRCH-FILE -- ONE ROW PER APPOINTMENT THAT HAS A                   
010000*    PRESCRIPTION, CARRYING THE CURRENT BILLABLE MEDICINE TOTAL.          
010100  FD  INVSRCH-FILE                                                        
010200      RECORDING MODE IS F                                                 
010300      LABEL RECORDS ARE STANDARD                                          
010400      RECORD CONTAINS 17 CHARACTERS                                       
010500      BLOCK CONTAINS 0 RECORDS                                            
010600      DATA RECORD IS FD-IVS-REC.                                          
010700  01  FD-IVS-REC.                                                         
010800      05  IVS-APPT-ID              PIC X(9).                              
010900      05  IVS-MEDICINE-TOTAL       PIC S9(9)V99 COMP-3.                   
010910      05  FILLER                   PIC X(2).                              
011000                                                                          
011100  WORKING-STORAGE SECTION.                                                
011200  01  FILE-STATUS-CODES.                                                  
011300      05  MFCODE                  PIC X(2).                               
011400          88  MF-NO-MORE-DATA         VALUE "10".                         
011500      05  PFCODE                  PIC X(2).                               
011600          88  PF-NO-MORE-DATA         VALUE "10".                         
011700      05  IFCODE                  PIC X(2).                               
011800          88  IF-NO-MORE-DATA         VALUE "10".                         
011900      05  SFCODE                  PIC X(2).                               
012000                                                                          
012100  COPY MEDREC.                                                            
012200                                                                          
012300  01  MEDICINE-TABLE-AREA.                                                
012400      05  MED-TABLE OCCURS 500 TIMES                                      
012500              ASCENDING KEY IS TBL-MED-ID                                 
012600              INDEXED BY MED-IDX.                                         
012700          10  TBL-MED-ID              PIC X(9).                           
012800          10  TBL-MED-UNIT-COST       PIC S9(7)V99 COMP-3.                
012900  01  MEDICINE-TABLE-COUNTS.                                              
013000      05  MED-TABLE-COUNT          PIC S9(4) COMP.                        
013010*    CLEARED BY MOVING LOW-VALUES BELOW INSTEAD OF MOVE ZERO -            
013020*    CHEAPER THAN A SEPARATE MOVE WHEN A NEW COUNT GROUP IS ADDED.        
013030  01  MED-TBL-COUNTS-EDIT REDEFINES MEDICINE-TABLE-COUNTS.                
013040      05  FILLER                   PIC X(2).                              
013100                                                                          
013200  COPY PRSCREC.                                                           
013300                                                                          
013400  01  PRSC-TABLE-AREA.                                                    
013500      05  PRSC-TABLE OCCURS 2000 TIMES                                    
013600              ASCENDING KEY IS TBL-PRSC-APPT-ID                           
013700              INDEXED BY PRSC-IDX.                                        
013800          10  TBL-PRSC-ID              PIC X(9).                          
013900          10  TBL-PRSC-APPT-ID         PIC X(9).                          
014000          10  TBL-PRSC-MED-TOTAL       PIC S9(9)V99 COMP-3.               
014100  01  PRSC-TABLE-COUNTS.                                                  
014200      05  PRSC-TABLE-COUNT         PIC S9(4) COMP.                        
014300      05  PRSC-FOUND-IDX           PIC S9(4) COMP.                        
014400                                                                          
014500  COPY PRSCIREC.                                                          
014600                                                                          
014650*                                                                         
014660*    WS-MED-FOUND-SW IS A STANDALONE 77-LEVEL PER THE USUAL               
014670*    SHOP HABIT FOR SINGLE-BYTE SWITCHES.                                 
014680  77  WS-MED-FOUND-SW          PIC X(1).                                  
014690      88  WS-MED-FOUND             VALUE "Y".                             
014695      88  WS-MED-NOT-FOUND         VALUE "N".                             
014700  01  MISC-FIELDS.                                                        
014800      05  WS-LINE-COST             PIC S9(9)V99 COMP-3.                   
014900      05  WS-FOUND-SW              PIC X(1).                              
015000          88  WS-FOUND                 VALUE "Y".                         
015100          88  WS-NOT-FOUND             VALUE "N".                         
015500  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
015600      05  FILLER                   PIC X(7).                              
015700                                                                          
015800  01  COUNTERS-AND-ACCUMULATORS.                                          
015900      05  RECORDS-READ             PIC S9(9) COMP.                        
016000      05  RECORDS-WRITTEN          PIC S9(9) COMP.                        
016010*    RUN-START CLEAR OF BOTH COUNTERS IN ONE SHOT - SEE                   
016020*    050-HOUSEKEEPING.                                                    
016030  01  RUN-COUNTS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.                
016040      05  FILLER                   PIC X(8).                              
016100                                                                          
016200  COPY ABENDREC.                                                          
016300                                                                          
016400  PROCEDURE DIVISION.                                                     
016500  000-MAIN.                                                               
016600      PERFORM 050-HOUSEKEEPING THRU 050-EXIT.                             
016700      PERFORM 100-SUM-ITEMS THRU 100-EXIT                                 
016800          UNTIL IF-NO-MORE-DATA.                                          
016900      PERFORM 800-WRITE-EXTRACT THRU 800-EXIT.                            
017000      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
017100      DISPLAY "** PRESCRIPTION ITEMS READ **".                            
017200      DISPLAY RECORDS-READ.                                               
017300      DISPLAY "** EXTRACT ROWS WRITTEN **".                               
017400      DISPLAY RECORDS-WRITTEN.                                            
017500      DISPLAY "******** NORMAL END OF JOB INVSRCH ********".              
017600      MOVE ZERO TO RETURN-CODE.                                           
017700      GOBACK.                                                             
017800*                                                                         
017900  050-HOUSEKEEPING.                                                       
018000      MOVE "050-HOUSEKEEPING" TO PARA-NAME.                               
018100      DISPLAY "******** BEGIN JOB INVSRCH ********".                      
018200      MOVE LOW-VALUES TO RUN-COUNTS-EDIT.                                 
018300      MOVE ZERO TO MED-TABLE-COUNT PRSC-TABLE-COUNT.                      
018400      OPEN INPUT MEDICINE-FILE.                                           
018500      PERFORM 055-LOAD-MEDICINE-TABLE THRU 055-EXIT                       
018600          UNTIL MF-NO-MORE-DATA.                                          
018700      CLOSE MEDICINE-FILE.                                                
018800      OPEN INPUT PRESCRIPTION-FILE.                                       
018900      PERFORM 060-LOAD-PRSC-TABLE THRU 060-EXIT                           
019000          UNTIL PF-NO-MORE-DATA.                                          
019100      CLOSE PRESCRIPTION-FILE.                                            
019200      OPEN INPUT PRESCRIPTIONITEM-FILE.                                   
019300      OPEN OUTPUT SYSOUT.                                                 
019400      READ PRESCRIPTIONITEM-FILE INTO PRSCI-REC                           
019500          AT END                                                          
019600          MOVE "10" TO IFCODE                                             
019700          GO TO 050-EXIT                                                  
019800      END-READ                                                            
019900      ADD +1 TO RECORDS-READ.                                             
020000  050-EXIT.                                                               
020100      EXIT.                                                               
020200*                                                                         
020300  055-LOAD-MEDICINE-TABLE.                                                
020400      MOVE "055-LOAD-MEDICINE-TABLE" TO PARA-NAME.                        
020500      READ MEDICINE-FILE INTO MED-REC                                     
020600          AT END                                                          
020700          MOVE "10" TO MFCODE                                             
020800          GO TO 055-EXIT                                                  
020900      END-READ                                                            
021000      ADD +1 TO MED-TABLE-COUNT.                                          
021100      SET MED-IDX TO MED-TABLE-COUNT.                                     
021200      MOVE MED-ID             TO TBL-MED-ID(MED-IDX).                     
021300      MOVE MED-UNIT-COST      TO TBL-MED-UNIT-COST(MED-IDX).              
021400  055-EXIT.                                                               
021500      EXIT.                                                               
021600*                                                                         
021700  060-LOAD-PRSC-TABLE.                                                    
021800      MOVE "060-LOAD-PRSC-TABLE" TO PARA-NAME.                            
021900      READ PRESCRIPTION-FILE INTO PRSC-REC                                
022000          AT END                                                          
022100          MOVE "10" TO PFCODE                                             
022200          GO TO 060-EXIT                                                  
022300      END-READ                                                            
022400      ADD +1 TO PRSC-TABLE-COUNT.                                         
022500      SET PRSC-IDX TO PRSC-TABLE-COUNT.                                   
022600      MOVE PRSC-ID            TO TBL-PRSC-ID(PRSC-IDX).                   
022700      MOVE PRSC-APPT-ID       TO TBL-PRSC-APPT-ID(PRSC-IDX).              
022800      MOVE ZERO               TO TBL-PRSC-MED-TOTAL(PRSC-IDX).            
022900  060-EXIT.                                                               
023000      EXIT.                                                               
023100*                                                                         
023200*    100-SUM-ITEMS -- PRICES THIS ITEM AGAINST THE MEDICINE TABLE         
023300*    AND ADDS THE LINE COST INTO ITS OWNING PRESCRIPTION'S RUNNING        
023400*    TOTAL, THEN READS THE NEXT ITEM.  NEITHER MASTER IS REWRITTEN        
023500*    HERE - THIS STEP ONLY READS.                                         
023600  100-SUM-ITEMS.                                                          
023700      MOVE "100-SUM-ITEMS" TO PARA-NAME.                                  
023800      IF PRSCI-STATUS NOT = "CANCELLED"                                   
023900          PERFORM 160-FIND-PRSC THRU 160-EXIT                             
024000          PERFORM 170-FIND-MEDICINE THRU 170-EXIT                         
024100          IF WS-FOUND AND WS-MED-FOUND                                    
024200              COMPUTE WS-LINE-COST ROUNDED =                              
024300                  PRSCI-QUANTITY * TBL-MED-UNIT-COST(MED-IDX)             
024400              ADD WS-LINE-COST                                            
024500                  TO TBL-PRSC-MED-TOTAL(PRSC-FOUND-IDX).                  
024600                                                                          
024700      READ PRESCRIPTIONITEM-FILE INTO PRSCI-REC                           
024800          AT END                                                          
024900          MOVE "10" TO IFCODE                                             
025000          GO TO 100-EXIT                                                  
025100      END-READ                                                            
025200      ADD +1 TO RECORDS-READ.                                             
025300  100-EXIT.                                                               
025400      EXIT.                                                               
025500*                                                                         
025600*    160-FIND-PRSC -- LINEAR SCAN BY PRESCRIPTION-ID.  THE TABLE          
025700*    IS KEPT IN APPT-ID ORDER FOR SEARCH ALL ON OUTPUT, NOT ID            
025800*    ORDER, SO THIS LOOKUP CANNOT USE SEARCH ALL.                         
025900  160-FIND-PRSC.                                                          
026000      MOVE "160-FIND-PRSC" TO PARA-NAME.                                  
026100      MOVE "N" TO WS-FOUND-SW.                                            
026200      PERFORM 165-SCAN-PRSC THRU 165-EXIT                                 
026300          VARYING PRSC-IDX FROM 1 BY 1                                    
026400          UNTIL PRSC-IDX > PRSC-TABLE-COUNT OR WS-FOUND.                  
026500  160-EXIT.                                                               
026600      EXIT.                                                               
026700  165-SCAN-PRSC.                                                          
026800      IF TBL-PRSC-ID(PRSC-IDX) = PRSCI-PRESCRIPTION-ID                    
026900          MOVE "Y" TO WS-FOUND-SW                                         
027000          SET PRSC-FOUND-IDX TO PRSC-IDX.                                 
027100  165-EXIT.                                                               
027200      EXIT.                                                               
027300*                                                                         
027400*    170-FIND-MEDICINE -- ASCENDING-KEY LOOKUP OF THE ITEM'S              
027500*    UNIT COST.                                                           
027600  170-FIND-MEDICINE.                                                      
027700      MOVE "170-FIND-MEDICINE" TO PARA-NAME.                              
027800      SET MED-IDX TO 1.                                                   
027900      SEARCH ALL MED-TABLE                                                
028000          AT END                                                          
028100              MOVE "N" TO WS-MED-FOUND-SW                                 
028200          WHEN TBL-MED-ID(MED-IDX) = PRSCI-MEDICINE-ID                    
028300              MOVE "Y" TO WS-MED-FOUND-SW.                                
028400  170-EXIT.                                                               
028500      EXIT.                                                               
028600*                                                                         
028700  700-CLOSE-FILES.                                                        
028800      MOVE "700-CLOSE-FILES" TO PARA-NAME.                                
028900      CLOSE PRESCRIPTIONITEM-FILE, SYSOUT.                                
029000  700-EXIT.                                                               
029100      EXIT.                                                               
029200*                                                                         
029300  800-WRITE-EXTRACT.                                                      
029400      MOVE "800-WRITE-EXTRACT" TO PARA-NAME.                              
029500      OPEN OUTPUT INVSRCH-FILE.                                           
029600      PERFORM 810-WRITE-EXTRACT-ROW THRU 810-EXIT                         
029700          VARYING PRSC-IDX FROM 1 BY 1                                    
029800          UNTIL PRSC-IDX > PRSC-TABLE-COUNT.                              
029900      CLOSE INVSRCH-FILE.                                                 
030000  800-EXIT.                                                               
030100      EXIT.                                                               
030200  810-WRITE-EXTRACT-ROW.                                                  
030300      MOVE TBL-PRSC-APPT-ID(PRSC-IDX)    TO IVS-APPT-ID.                  
030400      MOVE TBL-PRSC-MED-TOTAL(PRSC-IDX)  TO IVS-MEDICINE-TOTAL.           
030500      WRITE FD-IVS-REC.                                                   
030600      ADD +1 TO RECORDS-WRITTEN.                                          
030700  810-EXIT.                                                               
030800      EXIT.                                                               
