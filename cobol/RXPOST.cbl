000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  RXPOST.                                                    
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/07/10.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    RXPOST POSTS PRESCRIPTION-ITEM TRANSACTIONS AGAINST A                
001300*    PATIENT'S                                                            
001400*    APPOINTMENT.  A PRESCRIPTION IS OPENED THE FIRST TIME AN ITEM        
001500*    IS FILED AGAINST AN APPOINTMENT (LAZY CREATE) - THERE IS NO          
001600*    SEPARATE "OPEN PRESCRIPTION" TRANSACTION.  DISPENSING AN ITEM        
001700*    DECREMENTS MEDICINE-FILE STOCK THE SAME WAY MEDPOST DOES, SO         
001800*    THE TWO PROGRAMS MUST NEVER RUN IN THE SAME STEP OF A JOB.           
001900*    PRESCRIPTION-FILE, PRESCRIPTIONITEM-FILE AND MEDICINE-FILE           
002000*    ARE EACH LOADED WHOLE INTO A TABLE AND REWRITTEN IN FULL AT          
002100*    END OF RUN.                                                          
002200*                                                                         
002300*-----------------------------------------------------------------        
002400*  CHANGE LOG                                                             
002500*-----------------------------------------------------------------        
002600*  00/07/10 JS   REQ 8460  ORIGINAL PROGRAM, PHARMACY PHASE 1 -           
002700*                          ITEM CREATE AND DISPENSE ONLY.                 
002800*  00/10/05 JS   REQ 8540  ADDED PX (ITEM CANCEL)                         
002900*                          TRANSACTION TYPE.                              
003000*  99/02/18 RT   REQ 8040  Y2K REVIEW - NO DATE FIELDS IN THIS            
003100*                          PROGRAM, NO CHANGE REQUIRED.                   
003110*  06/11/20 DWK  REQ 9644  ADDED PC (WHOLE-PRESCRIPTION CANCEL)           
003120*                          TRANSACTION TYPE.  ALSO FIXED 210-             
003130*                          DISPENSE-ITEM SO THE LAST ITEM                 
003140*                          DISPENSED FLIPS TBL-PRSC-ACTIVE-SW             
003150*                          TO N INSTEAD OF LEAVING IT Y FOREVER.          
003160*  07/03/09 DWK  REQ 9719  200-POST-ITEM WAS SKIPPING A PI                
003170*                          TRANSACTION WHOSE EXISTING ITEM WAS            
003180*                          NOT STILL PENDING (E.G. ALREADY                
003190*                          DISPENSED).  THE UPSERT NOW APPLIES            
003195*                          UNCONDITIONALLY TO ANY MATCHING ITEM.          
003200******************************************************************        
003300  ENVIRONMENT DIVISION.                                                   
003400  CONFIGURATION SECTION.                                                  
003500  SOURCE-COMPUTER. IBM-390.                                               
003600  OBJECT-COMPUTER. IBM-390.                                               
003700  SPECIAL-NAMES.                                                          
003800      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
003900  INPUT-OUTPUT SECTION.                                                   
004000  FILE-CONTROL.                                                           
004100      SELECT SYSOUT                                                       
004200      ASSIGN TO UT-S-SYSOUT                                               
004300        ORGANIZATION IS SEQUENTIAL.                                       
004400                                                                          
004500      SELECT TRANSACTION-FILE                                             
004600      ASSIGN TO UT-S-TRANFIL                                              
004700        ACCESS MODE IS SEQUENTIAL                                         
004800        FILE STATUS IS TFCODE.                                            
004900                                                                          
005000      SELECT MEDICINE-FILE                                                
005100      ASSIGN TO UT-S-MEDFILE                                              
005200        ACCESS MODE IS SEQUENTIAL                                         
005300        FILE STATUS IS MFCODE.                                            
005400                                                                          
005500      SELECT PRESCRIPTION-FILE                                            
005600      ASSIGN TO UT-S-PRSCFIL                                              
005700        ACCESS MODE IS SEQUENTIAL                                         
005800        FILE STATUS IS PFCODE.                                            
005900                                                                          
006000      SELECT PRESCRIPTIONITEM-FILE                                        
006100      ASSIGN TO UT-S-PRSIFIL                                              
006200        ACCESS MODE IS SEQUENTIAL                                         
006300        FILE STATUS IS IFCODE.                                            
006400                                                                          
006500  DATA DIVISION.                                                          
006600  FILE SECTION.                                                           
006700  FD  SYSOUT                                                              
006800      RECORDING MODE IS F                                                 
006900      LABEL RECORDS ARE STANDARD                                          
007000      RECORD CONTAINS 100 CHARACTERS                                      
007100      BLOCK CONTAINS 0 RECORDS                                            
007200      DATA RECORD IS SYSOUT-REC.                                          
007300  01  SYSOUT-REC                   PIC X(100).                            
007400                                                                          
007500  FD  TRANSACTION-FILE                                                    
007600      RECORDING MODE IS F                                                 
007700      LABEL RECORDS ARE STANDARD                                          
007800      RECORD CONTAINS 152 CHARACTERS                                      
007900      BLOCK CONTAINS 0 RECORDS                                            
008000      DATA RECORD IS FD-TRANS-REC.                                        
008100  01  FD-TRANS-REC                 PIC X(152).                            
008200                                                                          
008300  FD  MEDICINE-FILE                                                       
008400      RECORDING MODE IS F                                                 
008500      LABEL RECORDS ARE STANDARD                                          
008600      RECORD CONTAINS 74 CHARACTERS                                       
008700      BLOCK CONTAINS 0 RECORDS                                            
008800      DATA RECORD IS FD-MEDICINE-REC.                                     
008900  01  FD-MEDICINE-REC              PIC X(74).                             
009000                                                                          
009100  FD  PRESCRIPTION-FILE                                                   
009200      RECORDING MODE IS F                                                 
009300      LABEL RECORDS ARE STANDARD                                          
009400      RECORD CONTAINS 28 CHARACTERS                                       
009500      BLOCK CONTAINS 0 RECORDS                                            
009600      DATA RECORD IS FD-PRSC-REC.                                         
009700  01  FD-PRSC-REC                  PIC X(28).                             
009800                                                                          
009900  FD  PRESCRIPTIONITEM-FILE                                               
010000      RECORDING MODE IS F                                                 
010100      LABEL RECORDS ARE STANDARD                                          
010200      RECORD CONTAINS 106 CHARACTERS                                      
010300      BLOCK CONTAINS 0 RECORDS                                            
010400      DATA RECORD IS FD-PRSCI-REC.                                        
010500  01  FD-PRSCI-REC                 PIC X(106).                            
010600                                                                          
010700  WORKING-STORAGE SECTION.                                                
010800  01  FILE-STATUS-CODES.                                                  
010900      05  TFCODE                  PIC X(2).                               
011000          88  TF-NO-MORE-DATA         VALUE "10".                         
011100      05  MFCODE                  PIC X(2).                               
011200          88  MF-NO-MORE-DATA         VALUE "10".                         
011300      05  PFCODE                  PIC X(2).                               
011400          88  PF-NO-MORE-DATA         VALUE "10".                         
011500      05  IFCODE                  PIC X(2).                               
011600          88  IF-NO-MORE-DATA         VALUE "10".                         
011700                                                                          
011800  COPY TRANREC.                                                           
011900                                                                          
012000  COPY MEDREC.                                                            
012100                                                                          
012200  01  MEDICINE-TABLE-AREA.                                                
012300      05  MED-TABLE OCCURS 500 TIMES                                      
012400              ASCENDING KEY IS TBL-MED-ID                                 
012500              INDEXED BY MED-IDX.                                         
012600          10  TBL-MED-ID              PIC X(9).                           
012700          10  TBL-MED-NAME            PIC X(30).                          
012800          10  TBL-MED-STOCK-QTY       PIC 9(7).                           
012900          10  TBL-MED-UNIT-COST       PIC S9(7)V99 COMP-3.                
013000          10  TBL-MED-DOSAGE          PIC S9(5)V99 COMP-3.                
013100          10  TBL-MED-LOW-THRESH      PIC 9(7).                           
013200  01  MEDICINE-TABLE-COUNTS.                                              
013300      05  MED-TABLE-COUNT          PIC S9(4) COMP.                        
013400                                                                          
013500  COPY PRSCREC.                                                           
013600                                                                          
013700  01  PRSC-TABLE-AREA.                                                    
013800      05  PRSC-TABLE OCCURS 2000 TIMES                                    
013900              ASCENDING KEY IS TBL-PRSC-ID                                
014000              INDEXED BY PRSC-IDX.                                        
014100          10  TBL-PRSC-ID              PIC X(9).                          
014200          10  TBL-PRSC-APPT-ID         PIC X(9).                          
014300          10  TBL-PRSC-ACTIVE-SW       PIC X(1).                          
014400  01  PRSC-TABLE-COUNTS.                                                  
014500      05  PRSC-TABLE-COUNT         PIC S9(4) COMP.                        
014600      05  PRSC-NEXT-SEQ            PIC S9(4) COMP.                        
014700      05  PRSC-FOUND-IDX           PIC S9(4) COMP.                        
014800                                                                          
014900  COPY PRSCIREC.                                                          
015000                                                                          
015100  01  PRSCI-TABLE-AREA.                                                   
015200      05  PRSCI-TABLE OCCURS 4000 TIMES INDEXED BY PRSCI-IDX.             
015300          10  TBL-PRSCI-ID             PIC X(9).                          
015400          10  TBL-PRSCI-PRESCRIPTION-ID PIC X(9).                         
015500          10  TBL-PRSCI-MEDICINE-ID    PIC X(9).                          
015600          10  TBL-PRSCI-QUANTITY       PIC 9(7).                          
015700          10  TBL-PRSCI-STATUS         PIC X(9).                          
015800          10  TBL-PRSCI-NOTES          PIC X(60).                         
015900  01  PRSCI-TABLE-COUNTS.                                                 
016000      05  PRSCI-TABLE-COUNT        PIC S9(4) COMP.                        
016100      05  PRSCI-NEXT-SEQ           PIC S9(4) COMP.                        
016200      05  PRSCI-FOUND-IDX          PIC S9(4) COMP.                        
016300                                                                          
016350*                                                                         
016360*    WS-PRSCI-FOUND-SW IS A STANDALONE 77-LEVEL PER THE USUAL             
016370*    SHOP HABIT FOR SINGLE-BYTE SWITCHES.                                 
016380  77  WS-PRSCI-FOUND-SW        PIC X(1).                                  
016390      88  WS-PRSCI-FOUND           VALUE "Y".                             
016395      88  WS-PRSCI-NOT-FOUND       VALUE "N".                             
016400  01  MISC-FIELDS.                                                        
016500      05  WS-FOUND-SW              PIC X(1).                              
016600          88  WS-FOUND                 VALUE "Y".                         
016700          88  WS-NOT-FOUND             VALUE "N".                         
017100  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
017200      05  FILLER                   PIC X(1).                              
017300                                                                          
017400  01  NEW-PRSC-ID-EDIT.                                                   
017500      05  FILLER                   PIC X(4) VALUE "PRSC".                 
017600      05  NEW-PRSC-SEQ-EDIT        PIC 9(5).                              
017700  01  NEW-PRSC-ID-EDIT-R REDEFINES NEW-PRSC-ID-EDIT.                      
017800      05  FILLER                   PIC X(9).                              
017900                                                                          
018000  01  NEW-PRSCI-ID-EDIT.                                                  
018100      05  FILLER                   PIC X(5) VALUE "PRSCI".                
018200      05  NEW-PRSCI-SEQ-EDIT       PIC 9(4).                              
018300  01  NEW-PRSCI-ID-EDIT-R REDEFINES NEW-PRSCI-ID-EDIT.                    
018400      05  FILLER                   PIC X(9).                              
018500                                                                          
018600  01  COUNTERS-AND-ACCUMULATORS.                                          
018700      05  RECORDS-READ             PIC S9(9) COMP.                        
018800      05  RECORDS-POSTED           PIC S9(9) COMP.                        
018900      05  RECORDS-SKIPPED          PIC S9(9) COMP.                        
019000                                                                          
019100  COPY ABENDREC.                                                          
019200                                                                          
019300  PROCEDURE DIVISION.                                                     
019400  000-MAIN.                                                               
019500      PERFORM 050-HOUSEKEEPING THRU 050-EXIT.                             
019600      PERFORM 100-MAINLINE THRU 100-EXIT                                  
019700          UNTIL TF-NO-MORE-DATA OR TRANS-TRAILER.                         
019800      PERFORM 900-CLEANUP THRU 900-EXIT.                                  
019900      MOVE ZERO TO RETURN-CODE.                                           
020000      GOBACK.                                                             
020100*                                                                         
020200  050-HOUSEKEEPING.                                                       
020300      MOVE "050-HOUSEKEEPING" TO PARA-NAME.                               
020400      DISPLAY "******** BEGIN JOB RXPOST ********".                       
020500      MOVE ZERO TO RECORDS-READ RECORDS-POSTED RECORDS-SKIPPED            
020600          MED-TABLE-COUNT PRSC-TABLE-COUNT PRSCI-TABLE-COUNT.             
020700      OPEN INPUT MEDICINE-FILE.                                           
020800      PERFORM 060-LOAD-MEDICINE-TABLE THRU 060-EXIT                       
020900          UNTIL MF-NO-MORE-DATA.                                          
021000      CLOSE MEDICINE-FILE.                                                
021100      OPEN INPUT PRESCRIPTION-FILE.                                       
021200      PERFORM 070-LOAD-PRSC-TABLE THRU 070-EXIT                           
021300          UNTIL PF-NO-MORE-DATA.                                          
021400      CLOSE PRESCRIPTION-FILE.                                            
021500      OPEN INPUT PRESCRIPTIONITEM-FILE.                                   
021600      PERFORM 075-LOAD-PRSCI-TABLE THRU 075-EXIT                          
021700          UNTIL IF-NO-MORE-DATA.                                          
021800      CLOSE PRESCRIPTIONITEM-FILE.                                        
021900      PERFORM 080-ASSIGN-NEXT-SEQS THRU 080-EXIT.                         
022000      OPEN INPUT TRANSACTION-FILE.                                        
022100      OPEN OUTPUT SYSOUT.                                                 
022200      READ TRANSACTION-FILE INTO TRANS-REC                                
022300          AT END                                                          
022400          MOVE "10" TO TFCODE                                             
022500          GO TO 050-EXIT                                                  
022600      END-READ                                                            
022700      ADD +1 TO RECORDS-READ.                                             
022800  050-EXIT.                                                               
022900      EXIT.                                                               
023000*                                                                         
023100  060-LOAD-MEDICINE-TABLE.                                                
023200      MOVE "060-LOAD-MEDICINE-TABLE" TO PARA-NAME.                        
023300      READ MEDICINE-FILE INTO MED-REC                                     
023400          AT END                                                          
023500          MOVE "10" TO MFCODE                                             
023600          GO TO 060-EXIT                                                  
023700      END-READ                                                            
023800      ADD +1 TO MED-TABLE-COUNT.                                          
023900      SET MED-IDX TO MED-TABLE-COUNT.                                     
024000      MOVE MED-ID             TO TBL-MED-ID(MED-IDX).                     
024100      MOVE MED-NAME           TO TBL-MED-NAME(MED-IDX).                   
024200      MOVE MED-STOCK-QTY      TO TBL-MED-STOCK-QTY(MED-IDX).              
024300      MOVE MED-UNIT-COST      TO TBL-MED-UNIT-COST(MED-IDX).              
024400      MOVE MED-DOSAGE         TO TBL-MED-DOSAGE(MED-IDX).                 
024500      MOVE MED-LOW-STOCK-THRESHOLD TO TBL-MED-LOW-THRESH(MED-IDX).        
024600  060-EXIT.                                                               
024700      EXIT.                                                               
024800*                                                                         
024900  070-LOAD-PRSC-TABLE.                                                    
025000      MOVE "070-LOAD-PRSC-TABLE" TO PARA-NAME.                            
025100      READ PRESCRIPTION-FILE INTO PRSC-REC                                
025200          AT END                                                          
025300          MOVE "10" TO PFCODE                                             
025400          GO TO 070-EXIT                                                  
025500      END-READ                                                            
025600      ADD +1 TO PRSC-TABLE-COUNT.                                         
025700      SET PRSC-IDX TO PRSC-TABLE-COUNT.                                   
025800      MOVE PRSC-ID            TO TBL-PRSC-ID(PRSC-IDX).                   
025900      MOVE PRSC-APPT-ID       TO TBL-PRSC-APPT-ID(PRSC-IDX).              
026000      MOVE PRSC-IS-ACTIVE-SW  TO TBL-PRSC-ACTIVE-SW(PRSC-IDX).            
026100  070-EXIT.                                                               
026200      EXIT.                                                               
026300*                                                                         
026400  075-LOAD-PRSCI-TABLE.                                                   
026500      MOVE "075-LOAD-PRSCI-TABLE" TO PARA-NAME.                           
026600      READ PRESCRIPTIONITEM-FILE INTO PRSCI-REC                           
026700          AT END                                                          
026800          MOVE "10" TO IFCODE                                             
026900          GO TO 075-EXIT                                                  
027000      END-READ                                                            
027100      ADD +1 TO PRSCI-TABLE-COUNT.                                        
027200      SET PRSCI-IDX TO PRSCI-TABLE-COUNT.                                 
027300      MOVE PRSCI-ID               TO TBL-PRSCI-ID(PRSCI-IDX).             
027400      MOVE PRSCI-PRESCRIPTION-ID                                          
027500          TO TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX).                        
027600      MOVE PRSCI-MEDICINE-ID                                              
027700          TO TBL-PRSCI-MEDICINE-ID(PRSCI-IDX).                            
027800      MOVE PRSCI-QUANTITY                                                 
027900          TO TBL-PRSCI-QUANTITY(PRSCI-IDX).                               
028000      MOVE PRSCI-STATUS           TO TBL-PRSCI-STATUS(PRSCI-IDX).         
028100      MOVE PRSCI-NOTES            TO TBL-PRSCI-NOTES(PRSCI-IDX).          
028200  075-EXIT.                                                               
028300      EXIT.                                                               
028400*                                                                         
028500  080-ASSIGN-NEXT-SEQS.                                                   
028600      MOVE "080-ASSIGN-NEXT-SEQS" TO PARA-NAME.                           
028700      MOVE ZERO TO PRSC-NEXT-SEQ PRSCI-NEXT-SEQ.                          
028800      IF PRSC-TABLE-COUNT > 0                                             
028900          MOVE TBL-PRSC-ID(PRSC-TABLE-COUNT) TO NEW-PRSC-ID-EDIT-R        
029000          COMPUTE PRSC-NEXT-SEQ = NEW-PRSC-SEQ-EDIT + 1.                  
029100      IF PRSCI-TABLE-COUNT > 0                                            
029200          MOVE TBL-PRSCI-ID(PRSCI-TABLE-COUNT)                            
029300              TO NEW-PRSCI-ID-EDIT-R                                      
029400          COMPUTE PRSCI-NEXT-SEQ = NEW-PRSCI-SEQ-EDIT + 1.                
029500  080-EXIT.                                                               
029600      EXIT.                                                               
029700*                                                                         
029800  100-MAINLINE.                                                           
029900      MOVE "100-MAINLINE" TO PARA-NAME.                                   
030000      IF TRANS-RX-ITEM                                                    
030100          PERFORM 200-POST-ITEM THRU 200-EXIT                             
030200      ELSE IF TRANS-RX-DISPENSE                                           
030300          PERFORM 210-DISPENSE-ITEM THRU 210-EXIT                         
030400      ELSE IF TRANS-RX-CANCEL                                             
030500          PERFORM 220-CANCEL-ITEM THRU 220-EXIT                           
030550      ELSE IF TRANS-RX-PRSC-CANCEL                                        
030560          PERFORM 230-CANCEL-PRSC THRU 230-EXIT                           
030600      ELSE                                                                
030700          ADD +1 TO RECORDS-SKIPPED.                                      
030800                                                                          
030900      READ TRANSACTION-FILE INTO TRANS-REC                                
031000          AT END                                                          
031100          MOVE "10" TO TFCODE                                             
031200          GO TO 100-EXIT                                                  
031300      END-READ                                                            
031400      ADD +1 TO RECORDS-READ.                                             
031500  100-EXIT.                                                               
031600      EXIT.                                                               
031700*                                                                         
031800*    150-FIND-OR-OPEN-PRSC -- LOCATES THE ACTIVE PRESCRIPTION FOR         
031900*    THE TRANSACTION'S APPOINTMENT, OPENING ONE IF NONE EXISTS YET        
032000*    (LAZY CREATE - THERE IS NO SEPARATE OPEN-PRESCRIPTION CODE).         
032100  150-FIND-OR-OPEN-PRSC.                                                  
032200      MOVE "150-FIND-OR-OPEN-PRSC" TO PARA-NAME.                          
032300      MOVE "N" TO WS-FOUND-SW.                                            
032400      PERFORM 155-SCAN-PRSC-BY-APPT THRU 155-EXIT                         
032500          VARYING PRSC-IDX FROM 1 BY 1                                    
032600          UNTIL PRSC-IDX > PRSC-TABLE-COUNT OR WS-FOUND.                  
032700      IF WS-NOT-FOUND                                                     
032800          ADD +1 TO PRSC-TABLE-COUNT                                      
032900          SET PRSC-IDX TO PRSC-TABLE-COUNT                                
033000          MOVE PRSC-NEXT-SEQ TO NEW-PRSC-SEQ-EDIT                         
033100          MOVE NEW-PRSC-ID-EDIT-R TO TBL-PRSC-ID(PRSC-IDX)                
033200          ADD +1 TO PRSC-NEXT-SEQ                                         
033300          MOVE TRX-APPT-ID TO TBL-PRSC-APPT-ID(PRSC-IDX)                  
033400          MOVE "Y" TO TBL-PRSC-ACTIVE-SW(PRSC-IDX).                       
033500      SET PRSC-FOUND-IDX TO PRSC-IDX.                                     
033600  150-EXIT.                                                               
033700      EXIT.                                                               
033800  155-SCAN-PRSC-BY-APPT.                                                  
033900      IF TBL-PRSC-APPT-ID(PRSC-IDX) = TRX-APPT-ID                         
034000         AND TBL-PRSC-ACTIVE-SW(PRSC-IDX) = "Y"                           
034100          MOVE "Y" TO WS-FOUND-SW.                                        
034200  155-EXIT.                                                               
034300      EXIT.                                                               
034400*                                                                         
034500*    160-FIND-ITEM -- LOCATES AN ITEM BY PRESCRIPTION-ID AND              
034600*    MEDICINE-ID.                                                         
034700*    THIS SHOP KEEPS ONE ITEM ROW PER MEDICINE PER PRESCRIPTION.          
034800  160-FIND-ITEM.                                                          
034900      MOVE "160-FIND-ITEM" TO PARA-NAME.                                  
035000      MOVE "N" TO WS-PRSCI-FOUND-SW.                                      
035100      PERFORM 165-SCAN-ITEMS THRU 165-EXIT                                
035200          VARYING PRSCI-IDX FROM 1 BY 1                                   
035300          UNTIL PRSCI-IDX > PRSCI-TABLE-COUNT OR WS-PRSCI-FOUND.          
035400      IF WS-PRSCI-FOUND                                                   
035500          SET PRSCI-FOUND-IDX TO PRSCI-IDX.                               
035600  160-EXIT.                                                               
035700      EXIT.                                                               
035800  165-SCAN-ITEMS.                                                         
035900      IF TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX) =                           
036000              TBL-PRSC-ID(PRSC-FOUND-IDX)                                 
036100         AND TBL-PRSCI-MEDICINE-ID(PRSCI-IDX) = TRX-MEDICINE-ID           
036200          MOVE "Y" TO WS-PRSCI-FOUND-SW.                                  
036300  165-EXIT.                                                               
036400      EXIT.                                                               
036500*                                                                         
036600*    170-FIND-MEDICINE -- ASCENDING-KEY LOOKUP OF THE MEDICINE ROW        
036700*    BEING DISPENSED.                                                     
036800  170-FIND-MEDICINE.                                                      
036900      MOVE "170-FIND-MEDICINE" TO PARA-NAME.                              
037000      SET MED-IDX TO 1.                                                   
037100      SEARCH ALL MED-TABLE                                                
037200          AT END                                                          
037300              MOVE "N" TO WS-FOUND-SW                                     
037400          WHEN TBL-MED-ID(MED-IDX) = TRX-MEDICINE-ID                      
037500              MOVE "Y" TO WS-FOUND-SW.                                    
037600  170-EXIT.                                                               
037700      EXIT.                                                               
037710*                                                                         
037720*    180-FIND-PRSC-BY-ID -- LOCATES THE PRESCRIPTION ROW BY ITS           
037730*    OWN PRESCRIPTION-ID, REGARDLESS OF ACTIVE/INACTIVE STATUS.           
037740*    USED BY THE DISPENSE-COMPLETE CHECK AND THE PC CANCEL.               
037750  180-FIND-PRSC-BY-ID.                                                    
037760      MOVE "180-FIND-PRSC-BY-ID" TO PARA-NAME.                            
037770      MOVE "N" TO WS-FOUND-SW.                                            
037780      PERFORM 185-SCAN-PRSC-BY-ID THRU 185-EXIT                           
037790          VARYING PRSC-IDX FROM 1 BY 1                                    
037800          UNTIL PRSC-IDX > PRSC-TABLE-COUNT OR WS-FOUND.                  
037810      IF WS-FOUND                                                         
037820          SET PRSC-FOUND-IDX TO PRSC-IDX.                                 
037830  180-EXIT.                                                               
037840      EXIT.                                                               
037850  185-SCAN-PRSC-BY-ID.                                                    
037860      IF TBL-PRSC-ID(PRSC-IDX) = TRX-PRESCRIPTION-ID                      
037870          MOVE "Y" TO WS-FOUND-SW.                                        
037880  185-EXIT.                                                               
037890      EXIT.                                                               
037900*                                                                         
037910*    190-CHECK-PRSC-COMPLETE -- CALLED AFTER AN ITEM IS MARKED            
037920*    DISPENSED.  IF NO OTHER ITEM UNDER THE SAME PRESCRIPTION IS          
037930*    STILL PENDING, THE PRESCRIPTION ITSELF GOES INACTIVE.                
037940  190-CHECK-PRSC-COMPLETE.                                                
037950      MOVE "190-CHECK-PRSC-COMPLETE" TO PARA-NAME.                        
037960      MOVE "N" TO WS-PRSCI-FOUND-SW.                                      
037970      PERFORM 195-SCAN-PENDING-ITEMS THRU 195-EXIT                        
037980          VARYING PRSCI-IDX FROM 1 BY 1                                   
037990          UNTIL PRSCI-IDX > PRSCI-TABLE-COUNT OR WS-PRSCI-FOUND.          
038000      IF WS-PRSCI-NOT-FOUND                                               
038010          MOVE "N" TO TBL-PRSC-ACTIVE-SW(PRSC-FOUND-IDX).                 
038020  190-EXIT.                                                               
038030      EXIT.                                                               
038040  195-SCAN-PENDING-ITEMS.                                                 
038050      IF TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX) = TRX-PRESCRIPTION-ID       
038060         AND TBL-PRSCI-STATUS(PRSCI-IDX) = "PENDING"                      
038070          MOVE "Y" TO WS-PRSCI-FOUND-SW.                                  
038080  195-EXIT.                                                               
038090      EXIT.                                                               
038095*                                                                         
038098  200-POST-ITEM.                                                          
038099      MOVE "200-POST-ITEM" TO PARA-NAME.                                  
038100      IF TRX-APPT-ID = SPACES OR TRX-MEDICINE-ID = SPACES                 
038200         OR TRX-QUANTITY NOT > ZERO                                       
038300          ADD +1 TO RECORDS-SKIPPED                                       
038400          GO TO 200-EXIT.                                                 
038500      PERFORM 170-FIND-MEDICINE THRU 170-EXIT.                            
038600      IF WS-NOT-FOUND                                                     
038700          ADD +1 TO RECORDS-SKIPPED                                       
038800          GO TO 200-EXIT.                                                 
038900      PERFORM 150-FIND-OR-OPEN-PRSC THRU 150-EXIT.                        
039000      PERFORM 160-FIND-ITEM THRU 160-EXIT.                                
039100      IF WS-PRSCI-FOUND                                                   
039200          SET PRSCI-IDX TO PRSCI-FOUND-IDX                                
039700          MOVE TRX-QUANTITY TO TBL-PRSCI-QUANTITY(PRSCI-IDX)              
039750          IF TRX-NOTES NOT = SPACES                                       
039760              MOVE TRX-NOTES                                              
039770                  TO TBL-PRSCI-NOTES(PRSCI-IDX)                           
039900      ELSE                                                                
040000          ADD +1 TO PRSCI-TABLE-COUNT                                     
040100          SET PRSCI-IDX TO PRSCI-TABLE-COUNT                              
040200          MOVE PRSCI-NEXT-SEQ TO NEW-PRSCI-SEQ-EDIT                       
040300          MOVE NEW-PRSCI-ID-EDIT-R TO TBL-PRSCI-ID(PRSCI-IDX)             
040400          ADD +1 TO PRSCI-NEXT-SEQ                                        
040500          MOVE TBL-PRSC-ID(PRSC-FOUND-IDX)                                
040600              TO TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX)                     
040700          MOVE TRX-MEDICINE-ID TO TBL-PRSCI-MEDICINE-ID(PRSCI-IDX)        
040800          MOVE TRX-QUANTITY TO TBL-PRSCI-QUANTITY(PRSCI-IDX)              
040900          MOVE "PENDING" TO TBL-PRSCI-STATUS(PRSCI-IDX)                   
041000          MOVE TRX-NOTES TO TBL-PRSCI-NOTES(PRSCI-IDX).                   
041100      ADD +1 TO RECORDS-POSTED.                                           
041200  200-EXIT.                                                               
041300      EXIT.                                                               
041400*                                                                         
041500  210-DISPENSE-ITEM.                                                      
041600      MOVE "210-DISPENSE-ITEM" TO PARA-NAME.                              
041700      IF TRX-PRESCRIPTION-ID = SPACES OR TRX-MEDICINE-ID = SPACES         
041800          ADD +1 TO RECORDS-SKIPPED                                       
041900          GO TO 210-EXIT.                                                 
042000      MOVE "N" TO WS-PRSCI-FOUND-SW.                                      
042100      PERFORM 215-SCAN-ITEMS-DIRECT THRU 215-EXIT                         
042200          VARYING PRSCI-IDX FROM 1 BY 1                                   
042300          UNTIL PRSCI-IDX > PRSCI-TABLE-COUNT OR WS-PRSCI-FOUND.          
042400      IF WS-PRSCI-NOT-FOUND                                               
042500          ADD +1 TO RECORDS-SKIPPED                                       
042600          GO TO 210-EXIT.                                                 
042700      SET PRSCI-IDX TO PRSCI-FOUND-IDX.                                   
042800      IF TBL-PRSCI-STATUS(PRSCI-IDX) NOT = "PENDING"                      
042900          ADD +1 TO RECORDS-SKIPPED                                       
043000          GO TO 210-EXIT.                                                 
043100      PERFORM 170-FIND-MEDICINE THRU 170-EXIT.                            
043200      IF WS-NOT-FOUND                                                     
043300          ADD +1 TO RECORDS-SKIPPED                                       
043400          GO TO 210-EXIT.                                                 
043500      IF TBL-MED-STOCK-QTY(MED-IDX)                                       
043600              < TBL-PRSCI-QUANTITY(PRSCI-IDX)                             
043700          ADD +1 TO RECORDS-SKIPPED                                       
043800          GO TO 210-EXIT.                                                 
043900      SUBTRACT TBL-PRSCI-QUANTITY(PRSCI-IDX)                              
044000          FROM TBL-MED-STOCK-QTY(MED-IDX).                                
044100      MOVE "DISPENSED" TO TBL-PRSCI-STATUS(PRSCI-IDX).                    
044150      PERFORM 180-FIND-PRSC-BY-ID THRU 180-EXIT.                          
044160      IF WS-FOUND                                                         
044170          PERFORM 190-CHECK-PRSC-COMPLETE THRU 190-EXIT.                  
044200      ADD +1 TO RECORDS-POSTED.                                           
044300  210-EXIT.                                                               
044400      EXIT.                                                               
044500  215-SCAN-ITEMS-DIRECT.                                                  
044600      IF TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX)                             
044700              = TRX-PRESCRIPTION-ID                                       
044800         AND TBL-PRSCI-MEDICINE-ID(PRSCI-IDX) = TRX-MEDICINE-ID           
044900          MOVE "Y" TO WS-PRSCI-FOUND-SW                                   
045000          SET PRSCI-FOUND-IDX TO PRSCI-IDX.                               
045100  215-EXIT.                                                               
045200      EXIT.                                                               
045300*                                                                         
045400  220-CANCEL-ITEM.                                                        
045500      MOVE "220-CANCEL-ITEM" TO PARA-NAME.                                
045600      IF TRX-PRESCRIPTION-ID = SPACES OR TRX-MEDICINE-ID = SPACES         
045700          ADD +1 TO RECORDS-SKIPPED                                       
045800          GO TO 220-EXIT.                                                 
045900      MOVE "N" TO WS-PRSCI-FOUND-SW.                                      
046000      PERFORM 215-SCAN-ITEMS-DIRECT THRU 215-EXIT                         
046100          VARYING PRSCI-IDX FROM 1 BY 1                                   
046200          UNTIL PRSCI-IDX > PRSCI-TABLE-COUNT OR WS-PRSCI-FOUND.          
046300      IF WS-PRSCI-NOT-FOUND                                               
046400          ADD +1 TO RECORDS-SKIPPED                                       
046500          GO TO 220-EXIT.                                                 
046600      SET PRSCI-IDX TO PRSCI-FOUND-IDX.                                   
046700      IF TBL-PRSCI-STATUS(PRSCI-IDX) NOT = "PENDING"                      
046800          ADD +1 TO RECORDS-SKIPPED                                       
046900          GO TO 220-EXIT.                                                 
047000      MOVE "CANCELLED" TO TBL-PRSCI-STATUS(PRSCI-IDX).                    
047100      ADD +1 TO RECORDS-POSTED.                                           
047200  220-EXIT.                                                               
047300      EXIT.                                                               
047310*                                                                         
047320*    230-CANCEL-PRSC -- CANCELS THE WHOLE PRESCRIPTION (TRANS-            
047330*    TYPE PC), NOT JUST ONE ITEM UNDER IT.  REJECTED IF THE               
047340*    PRESCRIPTION IS NOT ON FILE OR IS ALREADY INACTIVE.                  
047350  230-CANCEL-PRSC.                                                        
047360      MOVE "230-CANCEL-PRSC" TO PARA-NAME.                                
047370      IF TRX-PRESCRIPTION-ID = SPACES                                     
047380          ADD +1 TO RECORDS-SKIPPED                                       
047390          GO TO 230-EXIT.                                                 
047400      PERFORM 180-FIND-PRSC-BY-ID THRU 180-EXIT.                          
047410      IF WS-NOT-FOUND                                                     
047420          ADD +1 TO RECORDS-SKIPPED                                       
047430          GO TO 230-EXIT.                                                 
047440      IF TBL-PRSC-ACTIVE-SW(PRSC-FOUND-IDX) = "N"                         
047450          ADD +1 TO RECORDS-SKIPPED                                       
047460          GO TO 230-EXIT.                                                 
047470      MOVE "N" TO TBL-PRSC-ACTIVE-SW(PRSC-FOUND-IDX).                     
047480      ADD +1 TO RECORDS-POSTED.                                           
047490  230-EXIT.                                                               
047495      EXIT.                                                               
047498*                                                                         
047500  700-CLOSE-FILES.                                                        
047600      MOVE "700-CLOSE-FILES" TO PARA-NAME.                                
047700      CLOSE TRANSACTION-FILE, SYSOUT.                                     
047800  700-EXIT.                                                               
047900      EXIT.                                                               
048000*                                                                         
048100  800-REWRITE-MEDICINE.                                                   
048200      MOVE "800-REWRITE-MEDICINE" TO PARA-NAME.                           
048300      OPEN OUTPUT MEDICINE-FILE.                                          
048400      PERFORM 810-WRITE-MED-ROW THRU 810-EXIT                             
048500          VARYING MED-IDX FROM 1 BY 1                                     
048600          UNTIL MED-IDX > MED-TABLE-COUNT.                                
048700      CLOSE MEDICINE-FILE.                                                
048800  800-EXIT.                                                               
048900      EXIT.                                                               
049000  810-WRITE-MED-ROW.                                                      
049100      MOVE TBL-MED-ID(MED-IDX)          TO MED-ID.                        
049200      MOVE TBL-MED-NAME(MED-IDX)        TO MED-NAME.                      
049300      MOVE TBL-MED-STOCK-QTY(MED-IDX)   TO MED-STOCK-QTY.                 
049400      MOVE TBL-MED-UNIT-COST(MED-IDX)   TO MED-UNIT-COST.                 
049500      MOVE TBL-MED-DOSAGE(MED-IDX)      TO MED-DOSAGE.                    
049600      MOVE TBL-MED-LOW-THRESH(MED-IDX)                                    
049700          TO MED-LOW-STOCK-THRESHOLD.                                     
049800      IF MED-STOCK-QTY < MED-LOW-STOCK-THRESHOLD                          
049900          SET MED-IS-LOW-STOCK TO TRUE                                    
050000      ELSE                                                                
050100          SET MED-NOT-LOW-STOCK TO TRUE.                                  
050200      IF MED-STOCK-QTY > ZERO                                             
050300          SET MED-IS-AVAILABLE TO TRUE                                    
050400      ELSE                                                                
050500          SET MED-NOT-AVAILABLE TO TRUE.                                  
050600      WRITE FD-MEDICINE-REC FROM MED-REC.                                 
050700  810-EXIT.                                                               
050800      EXIT.                                                               
050900*                                                                         
051000  820-REWRITE-PRSC.                                                       
051100      MOVE "820-REWRITE-PRSC" TO PARA-NAME.                               
051200      OPEN OUTPUT PRESCRIPTION-FILE.                                      
051300      PERFORM 830-WRITE-PRSC-ROW THRU 830-EXIT                            
051400          VARYING PRSC-IDX FROM 1 BY 1                                    
051500          UNTIL PRSC-IDX > PRSC-TABLE-COUNT.                              
051600      CLOSE PRESCRIPTION-FILE.                                            
051700  820-EXIT.                                                               
051800      EXIT.                                                               
051900  830-WRITE-PRSC-ROW.                                                     
052000      MOVE TBL-PRSC-ID(PRSC-IDX)         TO PRSC-ID.                      
052100      MOVE TBL-PRSC-APPT-ID(PRSC-IDX)    TO PRSC-APPT-ID.                 
052200      MOVE TBL-PRSC-ACTIVE-SW(PRSC-IDX)  TO PRSC-IS-ACTIVE-SW.            
052300      WRITE FD-PRSC-REC FROM PRSC-REC.                                    
052400  830-EXIT.                                                               
052500      EXIT.                                                               
052600*                                                                         
052700  840-REWRITE-PRSCI.                                                      
052800      MOVE "840-REWRITE-PRSCI" TO PARA-NAME.                              
052900      OPEN OUTPUT PRESCRIPTIONITEM-FILE.                                  
053000      PERFORM 850-WRITE-PRSCI-ROW THRU 850-EXIT                           
053100          VARYING PRSCI-IDX FROM 1 BY 1                                   
053200          UNTIL PRSCI-IDX > PRSCI-TABLE-COUNT.                            
053300      CLOSE PRESCRIPTIONITEM-FILE.                                        
053400  840-EXIT.                                                               
053500      EXIT.                                                               
053600  850-WRITE-PRSCI-ROW.                                                    
053700      MOVE TBL-PRSCI-ID(PRSCI-IDX)             TO PRSCI-ID.               
053800      MOVE TBL-PRSCI-PRESCRIPTION-ID(PRSCI-IDX)                           
053900          TO PRSCI-PRESCRIPTION-ID.                                       
054000      MOVE TBL-PRSCI-MEDICINE-ID(PRSCI-IDX)                               
054100          TO PRSCI-MEDICINE-ID.                                           
054200      MOVE TBL-PRSCI-QUANTITY(PRSCI-IDX)       TO PRSCI-QUANTITY.         
054300      MOVE TBL-PRSCI-STATUS(PRSCI-IDX)         TO PRSCI-STATUS.           
054400      MOVE TBL-PRSCI-NOTES(PRSCI-IDX)          TO PRSCI-NOTES.            
054500      WRITE FD-PRSCI-REC FROM PRSCI-REC.                                  
054600  850-EXIT.                                                               
054700      EXIT.                                                               
054800*                                                                         
054900  900-CLEANUP.                                                            
055000      MOVE "900-CLEANUP" TO PARA-NAME.                                    
055100      IF NOT TRANS-TRAILER                                                
055200          MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON         
055300          GO TO 1000-ABEND-RTN.                                           
055400      IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT                       
055500          MOVE "** TRANSACTION FILE OUT OF BALANCE"                       
055600              TO ABEND-REASON                                             
055700          MOVE RECORDS-READ TO ACTUAL-VAL                                 
055800          MOVE TRL-RECORD-COUNT TO EXPECTED-VAL                           
055900          WRITE SYSOUT-REC FROM ABEND-REC.                                
056000      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
056100      PERFORM 800-REWRITE-MEDICINE THRU 800-EXIT.                         
056200      PERFORM 820-REWRITE-PRSC THRU 820-EXIT.                             
056300      PERFORM 840-REWRITE-PRSCI THRU 840-EXIT.                            
056400      DISPLAY "** TRANSACTIONS READ   **".                                
056500      DISPLAY RECORDS-READ.                                               
056600      DISPLAY "** TRANSACTIONS POSTED **".                                
056700      DISPLAY RECORDS-POSTED.                                             
056800      DISPLAY "** TRANSACTIONS SKIPPED **".                               
056900      DISPLAY RECORDS-SKIPPED.                                            
057000      DISPLAY "******** NORMAL END OF JOB RXPOST ********".               
057100  900-EXIT.                                                               
057200      EXIT.                                                               
057300*                                                                         
057400  1000-ABEND-RTN.                                                         
057500      WRITE SYSOUT-REC FROM ABEND-REC.                                    
057600      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
057700      DISPLAY "*** ABNORMAL END OF JOB-RXPOST ***" UPON CONSOLE.          
057800      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
