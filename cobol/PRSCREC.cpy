000100******************************************************************        
000200*  PRSCREC  -- PRESCRIPTION MASTER RECORD (PRESCRIPTION-FILE)             
000300*  ONE ROW PER PRESCRIPTION OPENED AGAINST AN APPOINTMENT.                
000400*  00/05/02 SPQ REQ 8430 - ORIGINAL LAYOUT, SPLIT OFF THE OLD             
000500*           APPOINTMENT RECORD WHEN PHARMACY WENT LIVE.                   
000600******************************************************************        
000700  01  PRSC-REC.                                                           
000800      05  PRSC-ID                  PIC X(9).                              
000900      05  PRSC-APPT-ID             PIC X(9).                              
001000      05  PRSC-IS-ACTIVE-SW        PIC X(1).                              
001100          88  PRSC-IS-ACTIVE           VALUE "Y".                         
001200          88  PRSC-IS-INACTIVE         VALUE "N".                         
001300      05  FILLER                   PIC X(9) VALUE SPACES.                 
