000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  MEDPOST.                                                   
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/06/05.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    MEDPOST POSTS THE MEDICINE-STOCK MAINTENANCE AND PHARMACY            
001300*    REPLENISHMENT-REQUEST TRANSACTIONS OFF THE DAY'S MERGED              
001400*    TRANSACTION EXTRACT.  IT IS STEP 1 OF THE NIGHTLY RUN SO             
001500*    STOCK AND COST ARE CURRENT BEFORE RXPOST DISPENSES AGAINST           
001600*    THEM.  MEDICINE-FILE AND MEDICINEREQUEST-FILE ARE EACH               
001700*    LOADED WHOLE INTO A TABLE, UPDATED IN PLACE, AND REWRITTEN           
001800*    IN FULL AT END OF RUN -- THIS SHOP'S GNUCOBOL HAS NO ISAM            
001900*    SUPPORT SO THE OLD PATMSTR RANDOM-ACCESS REWRITE STYLE DOES          
002000*    NOT APPLY HERE.                                                      
002100*                                                                         
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*-----------------------------------------------------------------        
002500*  00/06/05 JS   REQ 8390  ORIGINAL PROGRAM - MEDICINE STOCK              
002600*                          MAINTENANCE TRANSACTIONS ONLY (MR, MI,         
002700*                          MD, MS, ML, MX).                               
002800*  01/02/27 CLD  REQ 9050  ADDED THE REPLENISHMENT-REQUEST CREATE/        
002900*                          APPROVE/REJECT TRANSACTIONS (RQ,RA,RJ)         
003000*                          FOR THE PHARMACY REORDER WORKFLOW.             
003100*  99/02/18 RT   REQ 8040  Y2K REVIEW - ALL DATE-TIME FIELDS ARE          
003200*                          ALREADY 4-DIGIT YEAR, NO CHANGE MADE.          
003300*  04/11/09 SPQ  REQ 9230  ADDED MN/MU (ADD-MEDICINE, UPDATE-             
003400*                          MEDICINE-DETAILS) SO NEW DRUGS NO              
003500*                          LONGER NEED A MANUAL MASTER-FILE LOAD.         
003510*  07/03/09 DWK  REQ 9719  THE 99/02/18 Y2K REVIEW WAS WRONG -            
003520*                          WS-DATE WAS STILL PIC 9(6) AND THE             
003530*                          TIME-CREATED/TIME-MODIFIED COMPUTE WAS         
003540*                          DROPPING MINUTES AND BUILDING THE              
003550*                          TIMESTAMP FROM A 2-DIGIT YEAR.  WS-DATE        
003560*                          IS NOW ACCEPTED WITH THE 4-DIGIT-YEAR          
003570*                          FORM AND THE COMPUTE REWORKED SO THE           
003580*                          RESULT IS YYYYMMDDHHMM.  ALSO FIXED            
003590*                          050-HOUSEKEEPING'S PRIMING READ TO SET         
003595*                          TFCODE TO "10" ON AT END LIKE EVERY            
003598*                          OTHER READ IN THE PROGRAM.                     
003600******************************************************************        
003700  ENVIRONMENT DIVISION.                                                   
003800  CONFIGURATION SECTION.                                                  
003900  SOURCE-COMPUTER. IBM-390.                                               
004000  OBJECT-COMPUTER. IBM-390.                                               
004100  SPECIAL-NAMES.                                                          
004200      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
004300  INPUT-OUTPUT SECTION.                                                   
004400  FILE-CONTROL.                                                           
004500      SELECT SYSOUT                                                       
004600      ASSIGN TO UT-S-SYSOUT                                               
004700        ORGANIZATION IS SEQUENTIAL.                                       
004800                                                                          
004900      SELECT TRANSACTION-FILE                                             
005000      ASSIGN TO UT-S-TRANFIL                                              
005100        ACCESS MODE IS SEQUENTIAL                                         
005200        FILE STATUS IS TFCODE.                                            
005300                                                                          
005400      SELECT MEDICINE-FILE                                                
005500      ASSIGN TO UT-S-MEDFILE                                              
005600        ACCESS MODE IS SEQUENTIAL                                         
005700        FILE STATUS IS MFCODE.                                            
005800                                                                          
005900      SELECT MEDICINEREQUEST-FILE                                         
006000      ASSIGN TO UT-S-MREQFIL                                              
006100        ACCESS MODE IS SEQUENTIAL                                         
006200        FILE STATUS IS RFCODE.                                            
006300                                                                          
006400  DATA DIVISION.                                                          
006500  FILE SECTION.                                                           
006600  FD  SYSOUT                                                              
006700      RECORDING MODE IS F                                                 
006800      LABEL RECORDS ARE STANDARD                                          
006900      RECORD CONTAINS 100 CHARACTERS                                      
007000      BLOCK CONTAINS 0 RECORDS                                            
007100      DATA RECORD IS SYSOUT-REC.                                          
007200  01  SYSOUT-REC                  PIC X(100).                             
007300                                                                          
007400*    ONE RECORD PER POSTING EVENT FOR THE DAY, ALL FOUR POSTING           
007500*    PROGRAMS READ THIS SAME SORTED EXTRACT AND SKIP TYPES THEY           
007600*    DO NOT OWN -- TRAILER REC CARRIES THE RUN'S RECORD COUNT.            
007700  FD  TRANSACTION-FILE                                                    
007800      RECORDING MODE IS F                                                 
007900      LABEL RECORDS ARE STANDARD                                          
008000      RECORD CONTAINS 152 CHARACTERS                                      
008100      BLOCK CONTAINS 0 RECORDS                                            
008200      DATA RECORD IS FD-TRANS-REC.                                        
008300  01  FD-TRANS-REC                PIC X(152).                             
008400                                                                          
008500  FD  MEDICINE-FILE                                                       
008600      RECORDING MODE IS F                                                 
008700      LABEL RECORDS ARE STANDARD                                          
008800      RECORD CONTAINS 74 CHARACTERS                                       
008900      BLOCK CONTAINS 0 RECORDS                                            
009000      DATA RECORD IS FD-MEDICINE-REC.                                     
009100  01  FD-MEDICINE-REC              PIC X(74).                             
009200                                                                          
009300  FD  MEDICINEREQUEST-FILE                                                
009400      RECORDING MODE IS F                                                 
009500      LABEL RECORDS ARE STANDARD                                          
009600      RECORD CONTAINS 81 CHARACTERS                                       
009700      BLOCK CONTAINS 0 RECORDS                                            
009800      DATA RECORD IS FD-MREQ-REC.                                         
009900  01  FD-MREQ-REC                  PIC X(81).                             
010000                                                                          
010100  WORKING-STORAGE SECTION.                                                
010200  01  FILE-STATUS-CODES.                                                  
010300      05  TFCODE                  PIC X(2).                               
010400          88  TF-CODE-READ            VALUE SPACES.                       
010500          88  TF-NO-MORE-DATA         VALUE "10".                         
010600      05  MFCODE                  PIC X(2).                               
010700          88  MF-CODE-OK              VALUE SPACES.                       
010800          88  MF-NO-MORE-DATA         VALUE "10".                         
010900      05  RFCODE                  PIC X(2).                               
011000          88  RF-CODE-OK              VALUE SPACES.                       
011100          88  RF-NO-MORE-DATA         VALUE "10".                         
011200                                                                          
011300  COPY TRANREC.                                                           
011400                                                                          
011500  COPY MEDREC.                                                            
011600                                                                          
011700  01  MEDICINE-TABLE-AREA.                                                
011800      05  MED-TABLE OCCURS 500 TIMES                                      
011900              ASCENDING KEY IS TBL-MED-ID                                 
012000              INDEXED BY MED-IDX.                                         
012100          10  TBL-MED-ID              PIC X(9).                           
012200          10  TBL-MED-NAME            PIC X(30).                          
012300          10  TBL-MED-STOCK-QTY       PIC 9(7).                           
012400          10  TBL-MED-UNIT-COST       PIC S9(7)V99 COMP-3.                
012500          10  TBL-MED-DOSAGE          PIC S9(5)V99 COMP-3.                
012600          10  TBL-MED-LOW-THRESH      PIC 9(7).                           
012700  01  MEDICINE-TABLE-COUNTS.                                              
012800      05  MED-TABLE-COUNT          PIC S9(4) COMP.                        
012900      05  MED-NEXT-SEQ             PIC S9(4) COMP.                        
013000                                                                          
013100  COPY MREQREC.                                                           
013200                                                                          
013300  01  MREQ-TABLE-AREA.                                                    
013400      05  MREQ-TABLE OCCURS 500 TIMES INDEXED BY MREQ-IDX.                
013500          10  TBL-MREQ-ID             PIC X(9).                           
013600          10  TBL-MREQ-REQUESTOR-ID   PIC X(9).                           
013700          10  TBL-MREQ-APPROVER-ID    PIC X(9).                           
013800          10  TBL-MREQ-STATUS         PIC X(9).                           
013900          10  TBL-MREQ-TIME-CREATED   PIC 9(12).                          
014000          10  TBL-MREQ-TIME-MODIFIED  PIC 9(12).                          
014100          10  TBL-MREQ-MEDICINE-ID    PIC X(9).                           
014200          10  TBL-MREQ-QUANTITY       PIC 9(7).                           
014300  01  MREQ-TABLE-COUNTS.                                                  
014400      05  MREQ-TABLE-COUNT         PIC S9(4) COMP.                        
014500      05  MREQ-NEXT-SEQ            PIC S9(4) COMP.                        
014600                                                                          
014650*                                                                         
014660*    WS-DATE, WS-TIME AND WS-REQ-FOUND-SW ARE STANDALONE                  
014670*    77-LEVELS PER THE USUAL SHOP HABIT FOR SINGLE SCALARS                
014680*    AND SWITCHES.                                                        
014685  77  WS-DATE                 PIC 9(8).                                   
014690  77  WS-TIME                 PIC 9(8).                                   
014693  77  WS-REQ-FOUND-SW         PIC X(1).                                   
014696      88  WS-REQ-FOUND             VALUE "Y".                             
014698      88  WS-REQ-NOT-FOUND         VALUE "N".                             
014700  01  MISC-FIELDS.                                                        
014800      05  WS-RUN-DATETIME         PIC 9(12).                              
015100      05  WS-NUMERIC-SEQ          PIC 9(3).                               
015200      05  WS-FOUND-SW             PIC X(1).                               
015300          88  WS-FOUND                VALUE "Y".                          
015400          88  WS-NOT-FOUND             VALUE "N".                         
015800  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
015900      05  FILLER                  PIC X(12).                              
016100      05  FILLER                  PIC X(4).                               
016200                                                                          
016300  01  NEW-MED-ID-EDIT.                                                    
016400      05  FILLER                  PIC X(3) VALUE "MED".                   
016500      05  NEW-MED-SEQ-EDIT        PIC 9(6).                               
016600  01  NEW-MED-ID-EDIT-R REDEFINES NEW-MED-ID-EDIT.                        
016700      05  FILLER                  PIC X(9).                               
016800                                                                          
016900  01  NEW-MREQ-ID-EDIT.                                                   
017000      05  FILLER                  PIC X(6) VALUE "MEDREQ".                
017100      05  NEW-MREQ-SEQ-EDIT       PIC 9(3).                               
017200  01  NEW-MREQ-ID-EDIT-R REDEFINES NEW-MREQ-ID-EDIT.                      
017300      05  FILLER                  PIC X(9).                               
017400                                                                          
017500  01  COUNTERS-AND-ACCUMULATORS.                                          
017600      05  RECORDS-READ            PIC S9(9) COMP.                         
017700      05  RECORDS-POSTED          PIC S9(9) COMP.                         
017800      05  RECORDS-SKIPPED         PIC S9(9) COMP.                         
017900      05  REQUESTS-APPROVED       PIC S9(7) COMP.                         
018000      05  REQUESTS-REJECTED       PIC S9(7) COMP.                         
018100                                                                          
018200  COPY ABENDREC.                                                          
018300                                                                          
018400  PROCEDURE DIVISION.                                                     
018500  000-MAIN.                                                               
018600      PERFORM 050-HOUSEKEEPING THRU 050-EXIT.                             
018700      PERFORM 100-MAINLINE THRU 100-EXIT                                  
018800          UNTIL TF-NO-MORE-DATA OR TRANS-TRAILER.                         
018900      PERFORM 900-CLEANUP THRU 900-EXIT.                                  
019000      MOVE ZERO TO RETURN-CODE.                                           
019100      GOBACK.                                                             
019200*                                                                         
019300  050-HOUSEKEEPING.                                                       
019400      MOVE "050-HOUSEKEEPING" TO PARA-NAME.                               
019500      DISPLAY "******** BEGIN JOB MEDPOST ********".                      
019600      ACCEPT WS-DATE FROM DATE YYYYMMDD.                                  
019700      ACCEPT WS-TIME FROM TIME.                                           
019800      MOVE ZERO TO RECORDS-READ RECORDS-POSTED RECORDS-SKIPPED            
019900          REQUESTS-APPROVED REQUESTS-REJECTED MED-TABLE-COUNT             
020000          MREQ-TABLE-COUNT.                                               
020100      OPEN INPUT MEDICINE-FILE.                                           
020200      PERFORM 060-LOAD-MEDICINE-TABLE THRU 060-EXIT                       
020300          UNTIL MF-NO-MORE-DATA.                                          
020400      CLOSE MEDICINE-FILE.                                                
020500      OPEN INPUT MEDICINEREQUEST-FILE.                                    
020600      PERFORM 070-LOAD-MREQ-TABLE THRU 070-EXIT                           
020700          UNTIL RF-NO-MORE-DATA.                                          
020800      CLOSE MEDICINEREQUEST-FILE.                                         
020900      PERFORM 080-ASSIGN-NEXT-SEQS THRU 080-EXIT.                         
021000      OPEN INPUT TRANSACTION-FILE.                                        
021100      OPEN OUTPUT SYSOUT.                                                 
021200      READ TRANSACTION-FILE INTO TRANS-REC                                
021300          AT END                                                          
021400          MOVE "10" TO TFCODE                                             
021500          GO TO 050-EXIT                                                  
021600      END-READ                                                            
021700      ADD +1 TO RECORDS-READ.                                             
021800  050-EXIT.                                                               
021900      EXIT.                                                               
022000*                                                                         
022100*    MEDICINE-FILE IS AN EXTERNAL COMMA-DELIMITED LINE-SEQUENTIAL         
022200*    FILE IN SPEC ORDER -- THIS SHOP'S UNSTRING CONVENTION SPLITS         
022300*    IT STRAIGHT INTO THE TABLE ROW.                                      
022400  060-LOAD-MEDICINE-TABLE.                                                
022500      MOVE "060-LOAD-MEDICINE-TABLE" TO PARA-NAME.                        
022600      READ MEDICINE-FILE INTO MED-REC                                     
022700          AT END                                                          
022800          MOVE "10" TO MFCODE                                             
022900          GO TO 060-EXIT                                                  
023000      END-READ                                                            
023100      ADD +1 TO MED-TABLE-COUNT.                                          
023200      SET MED-IDX TO MED-TABLE-COUNT.                                     
023300      MOVE MED-ID         TO TBL-MED-ID(MED-IDX).                         
023400      MOVE MED-NAME        TO TBL-MED-NAME(MED-IDX).                      
023500      MOVE MED-STOCK-QTY   TO TBL-MED-STOCK-QTY(MED-IDX).                 
023600      MOVE MED-UNIT-COST   TO TBL-MED-UNIT-COST(MED-IDX).                 
023700      MOVE MED-DOSAGE      TO TBL-MED-DOSAGE(MED-IDX).                    
023800      MOVE MED-LOW-STOCK-THRESHOLD TO TBL-MED-LOW-THRESH(MED-IDX).        
023900  060-EXIT.                                                               
024000      EXIT.                                                               
024100*                                                                         
024200  070-LOAD-MREQ-TABLE.                                                    
024300      MOVE "070-LOAD-MREQ-TABLE" TO PARA-NAME.                            
024400      READ MEDICINEREQUEST-FILE INTO MREQ-REC                             
024500          AT END                                                          
024600          MOVE "10" TO RFCODE                                             
024700          GO TO 070-EXIT                                                  
024800      END-READ                                                            
024900      ADD +1 TO MREQ-TABLE-COUNT.                                         
025000      SET MREQ-IDX TO MREQ-TABLE-COUNT.                                   
025100      MOVE MREQ-ID             TO TBL-MREQ-ID(MREQ-IDX).                  
025200      MOVE MREQ-REQUESTOR-ID   TO TBL-MREQ-REQUESTOR-ID(MREQ-IDX).        
025300      MOVE MREQ-APPROVER-ID    TO TBL-MREQ-APPROVER-ID(MREQ-IDX).         
025400      MOVE MREQ-STATUS         TO TBL-MREQ-STATUS(MREQ-IDX).              
025500      MOVE MREQ-TIME-CREATED   TO TBL-MREQ-TIME-CREATED(MREQ-IDX).        
025600      MOVE MREQ-TIME-MODIFIED                                             
025700          TO TBL-MREQ-TIME-MODIFIED(MREQ-IDX).                            
025800      MOVE MREQ-MEDICINE-ID    TO TBL-MREQ-MEDICINE-ID(MREQ-IDX).         
025900      MOVE MREQ-QUANTITY       TO TBL-MREQ-QUANTITY(MREQ-IDX).            
026000  070-EXIT.                                                               
026100      EXIT.                                                               
026200*                                                                         
026300*    NEXT-SEQ IS ONE PAST THE HIGHEST NUMERIC SUFFIX ALREADY IN           
026400*    EACH TABLE -- GOOD ENOUGH SINCE BOTH MASTERS ARRIVE IN               
026500*    ASCENDING-KEY ORDER FROM THE PRIOR SORT STEP.                        
026600  080-ASSIGN-NEXT-SEQS.                                                   
026700      MOVE "080-ASSIGN-NEXT-SEQS" TO PARA-NAME.                           
026800      MOVE ZERO TO MED-NEXT-SEQ MREQ-NEXT-SEQ.                            
026900      IF MED-TABLE-COUNT > 0                                              
027000          MOVE TBL-MED-ID(MED-TABLE-COUNT) TO NEW-MED-ID-EDIT-R           
027100          COMPUTE MED-NEXT-SEQ = NEW-MED-SEQ-EDIT + 1.                    
027200      IF MREQ-TABLE-COUNT > 0                                             
027300          MOVE TBL-MREQ-ID(MREQ-TABLE-COUNT) TO NEW-MREQ-ID-EDIT-R        
027400          COMPUTE MREQ-NEXT-SEQ = NEW-MREQ-SEQ-EDIT + 1.                  
027500  080-EXIT.                                                               
027600      EXIT.                                                               
027700*                                                                         
027800  100-MAINLINE.                                                           
027900      MOVE "100-MAINLINE" TO PARA-NAME.                                   
028000      IF TRANS-MED-RESTOCK OR TRANS-MED-INC-STOCK                         
028100          PERFORM 200-INC-STOCK THRU 200-EXIT                             
028200      ELSE IF TRANS-MED-DEC-STOCK                                         
028300          PERFORM 210-DEC-STOCK THRU 210-EXIT                             
028400      ELSE IF TRANS-MED-SET-STOCK                                         
028500          PERFORM 220-SET-STOCK THRU 220-EXIT                             
028600      ELSE IF TRANS-MED-SET-THRESH                                        
028700          PERFORM 230-SET-THRESHOLD THRU 230-EXIT                         
028800      ELSE IF TRANS-MED-REMOVE                                            
028900          PERFORM 240-REMOVE-MEDICINE THRU 240-EXIT                       
029000      ELSE IF TRANS-MED-ADD                                               
029100          PERFORM 250-ADD-MEDICINE THRU 250-EXIT                          
029200      ELSE IF TRANS-MED-UPDATE                                            
029300          PERFORM 260-UPDATE-MEDICINE THRU 260-EXIT                       
029400      ELSE IF TRANS-REQ-CREATE                                            
029500          PERFORM 300-CREATE-REQUEST THRU 300-EXIT                        
029600      ELSE IF TRANS-REQ-APPROVE                                           
029700          PERFORM 310-APPROVE-REQUEST THRU 310-EXIT                       
029800      ELSE IF TRANS-REQ-REJECT                                            
029900          PERFORM 320-REJECT-REQUEST THRU 320-EXIT                        
030000      ELSE                                                                
030100          ADD +1 TO RECORDS-SKIPPED.                                      
030200                                                                          
030300      READ TRANSACTION-FILE INTO TRANS-REC                                
030400          AT END                                                          
030500          MOVE "10" TO TFCODE                                             
030600          GO TO 100-EXIT                                                  
030700      END-READ                                                            
030800      ADD +1 TO RECORDS-READ.                                             
030900  100-EXIT.                                                               
031000      EXIT.                                                               
031100*                                                                         
031200*    150-FIND-MEDICINE IS SHARED BY EVERY STOCK-MAINTENANCE               
031300*    PARAGRAPH BELOW -- SEARCH ALL REPLACES THE OLD PATMSTR               
031400*    RANDOM READ SINCE THE MASTER IS NOW AN IN-MEMORY TABLE.              
031500  150-FIND-MEDICINE.                                                      
031600      MOVE "150-FIND-MEDICINE" TO PARA-NAME.                              
031700      MOVE "N" TO WS-FOUND-SW.                                            
031800      SEARCH ALL MED-TABLE                                                
031900          AT END                                                          
032000              MOVE "N" TO WS-FOUND-SW                                     
032100          WHEN TBL-MED-ID(MED-IDX) = TMD-MEDICINE-ID                      
032200              MOVE "Y" TO WS-FOUND-SW.                                    
032300  150-EXIT.                                                               
032400      EXIT.                                                               
032500*                                                                         
032600  200-INC-STOCK.                                                          
032700      MOVE "200-INC-STOCK" TO PARA-NAME.                                  
032800      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
032900      IF WS-NOT-FOUND OR TMD-QUANTITY NOT > ZERO                          
033000          ADD +1 TO RECORDS-SKIPPED                                       
033100          GO TO 200-EXIT.                                                 
033200      ADD TMD-QUANTITY TO TBL-MED-STOCK-QTY(MED-IDX).                     
033300      ADD +1 TO RECORDS-POSTED.                                           
033400  200-EXIT.                                                               
033500      EXIT.                                                               
033600*                                                                         
033700  210-DEC-STOCK.                                                          
033800      MOVE "210-DEC-STOCK" TO PARA-NAME.                                  
033900      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
034000      IF WS-NOT-FOUND OR TMD-QUANTITY NOT > ZERO                          
034100          ADD +1 TO RECORDS-SKIPPED                                       
034200          GO TO 210-EXIT.                                                 
034300      IF TMD-QUANTITY > TBL-MED-STOCK-QTY(MED-IDX)                        
034400          ADD +1 TO RECORDS-SKIPPED                                       
034500          GO TO 210-EXIT.                                                 
034600      SUBTRACT TMD-QUANTITY FROM TBL-MED-STOCK-QTY(MED-IDX).              
034700      ADD +1 TO RECORDS-POSTED.                                           
034800  210-EXIT.                                                               
034900      EXIT.                                                               
035000*                                                                         
035100  220-SET-STOCK.                                                          
035200      MOVE "220-SET-STOCK" TO PARA-NAME.                                  
035300      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
035400      IF WS-NOT-FOUND                                                     
035500          ADD +1 TO RECORDS-SKIPPED                                       
035600          GO TO 220-EXIT.                                                 
035700      MOVE TMD-QUANTITY TO TBL-MED-STOCK-QTY(MED-IDX).                    
035800      ADD +1 TO RECORDS-POSTED.                                           
035900  220-EXIT.                                                               
036000      EXIT.                                                               
036100*                                                                         
036200  230-SET-THRESHOLD.                                                      
036300      MOVE "230-SET-THRESHOLD" TO PARA-NAME.                              
036400      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
036500      IF WS-NOT-FOUND OR TMD-LOW-STOCK-THRESHOLD NOT > ZERO               
036600          ADD +1 TO RECORDS-SKIPPED                                       
036700          GO TO 230-EXIT.                                                 
036800      MOVE TMD-LOW-STOCK-THRESHOLD TO TBL-MED-LOW-THRESH(MED-IDX).        
036900      ADD +1 TO RECORDS-POSTED.                                           
037000  230-EXIT.                                                               
037100      EXIT.                                                               
037200*                                                                         
037300  240-REMOVE-MEDICINE.                                                    
037400      MOVE "240-REMOVE-MEDICINE" TO PARA-NAME.                            
037500      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
037600      IF WS-NOT-FOUND                                                     
037700          ADD +1 TO RECORDS-SKIPPED                                       
037800          GO TO 240-EXIT.                                                 
037900      MOVE ZERO TO TBL-MED-STOCK-QTY(MED-IDX).                            
038000      ADD +1 TO RECORDS-POSTED.                                           
038100  240-EXIT.                                                               
038200      EXIT.                                                               
038300*                                                                         
038400*    ADD-MEDICINE ASSIGNS THE NEXT MED-ID -- THE TRANSACTION              
038500*    CARRIES NO MEDICINE-ID OF ITS OWN ON THIS TRANS-TYPE.                
038600  250-ADD-MEDICINE.                                                       
038700      MOVE "250-ADD-MEDICINE" TO PARA-NAME.                               
038800      IF TMD-MED-NAME = SPACES                                            
038900          ADD +1 TO RECORDS-SKIPPED                                       
039000          GO TO 250-EXIT.                                                 
039100      ADD +1 TO MED-TABLE-COUNT.                                          
039200      SET MED-IDX TO MED-TABLE-COUNT.                                     
039300      MOVE MED-NEXT-SEQ TO NEW-MED-SEQ-EDIT.                              
039400      MOVE NEW-MED-ID-EDIT-R TO TBL-MED-ID(MED-IDX).                      
039500      ADD +1 TO MED-NEXT-SEQ.                                             
039600      MOVE TMD-MED-NAME        TO TBL-MED-NAME(MED-IDX).                  
039700      MOVE TMD-QUANTITY        TO TBL-MED-STOCK-QTY(MED-IDX).             
039800      MOVE TMD-UNIT-COST       TO TBL-MED-UNIT-COST(MED-IDX).             
039900      MOVE TMD-DOSAGE          TO TBL-MED-DOSAGE(MED-IDX).                
040000      MOVE TMD-LOW-STOCK-THRESHOLD TO TBL-MED-LOW-THRESH(MED-IDX).        
040100      ADD +1 TO RECORDS-POSTED.                                           
040200  250-EXIT.                                                               
040300      EXIT.                                                               
040400*                                                                         
040500  260-UPDATE-MEDICINE.                                                    
040600      MOVE "260-UPDATE-MEDICINE" TO PARA-NAME.                            
040700      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
040800      IF WS-NOT-FOUND OR TMD-MED-NAME = SPACES                            
040900          OR TMD-DOSAGE NOT > ZERO                                        
041000          OR TMD-LOW-STOCK-THRESHOLD NOT > ZERO                           
041100          ADD +1 TO RECORDS-SKIPPED                                       
041200          GO TO 260-EXIT.                                                 
041300      MOVE TMD-MED-NAME   TO TBL-MED-NAME(MED-IDX).                       
041400      MOVE TMD-DOSAGE     TO TBL-MED-DOSAGE(MED-IDX).                     
041500      MOVE TMD-LOW-STOCK-THRESHOLD TO TBL-MED-LOW-THRESH(MED-IDX).        
041600      ADD +1 TO RECORDS-POSTED.                                           
041700  260-EXIT.                                                               
041800      EXIT.                                                               
041900*                                                                         
042000  300-CREATE-REQUEST.                                                     
042100      MOVE "300-CREATE-REQUEST" TO PARA-NAME.                             
042200      IF TRQ-STAFF-ID = SPACES OR TRQ-MEDICINE-ID = SPACES                
042300          OR TRQ-QUANTITY NOT > ZERO                                      
042400          ADD +1 TO RECORDS-SKIPPED                                       
042500          GO TO 300-EXIT.                                                 
042600      ADD +1 TO MREQ-TABLE-COUNT.                                         
042700      SET MREQ-IDX TO MREQ-TABLE-COUNT.                                   
042800      MOVE MREQ-NEXT-SEQ TO NEW-MREQ-SEQ-EDIT.                            
042900      MOVE NEW-MREQ-ID-EDIT-R TO TBL-MREQ-ID(MREQ-IDX).                   
043000      ADD +1 TO MREQ-NEXT-SEQ.                                            
043100      MOVE TRQ-STAFF-ID    TO TBL-MREQ-REQUESTOR-ID(MREQ-IDX).            
043200      MOVE SPACES          TO TBL-MREQ-APPROVER-ID(MREQ-IDX).             
043300      MOVE "PENDING"       TO TBL-MREQ-STATUS(MREQ-IDX).                  
043400      COMPUTE WS-RUN-DATETIME =                                           
043500          (WS-DATE * 10000) + (WS-TIME / 10000).                          
043600      MOVE WS-RUN-DATETIME TO TBL-MREQ-TIME-CREATED(MREQ-IDX).            
043700      MOVE ZERO            TO TBL-MREQ-TIME-MODIFIED(MREQ-IDX).           
043800      MOVE TRQ-MEDICINE-ID TO TBL-MREQ-MEDICINE-ID(MREQ-IDX).             
043900      MOVE TRQ-QUANTITY    TO TBL-MREQ-QUANTITY(MREQ-IDX).                
044000      ADD +1 TO RECORDS-POSTED.                                           
044100  300-EXIT.                                                               
044200      EXIT.                                                               
044300*                                                                         
044400*    310/320 SHARE THE SAME LOOKUP -- TRQ-REQUEST-ID NAMES THE            
044500*    REQUEST BEING DECIDED, TRQ-STAFF-ID CARRIES THE APPROVER.            
044600  305-FIND-REQUEST.                                                       
044700      MOVE "305-FIND-REQUEST" TO PARA-NAME.                               
044800      MOVE "N" TO WS-REQ-FOUND-SW.                                        
044900      SET MREQ-IDX TO 1.                                                  
045000      PERFORM 306-SCAN-REQUESTS THRU 306-EXIT                             
045100          VARYING MREQ-IDX FROM 1 BY 1                                    
045200          UNTIL MREQ-IDX > MREQ-TABLE-COUNT OR WS-REQ-FOUND.              
045300  305-EXIT.                                                               
045400      EXIT.                                                               
045500  306-SCAN-REQUESTS.                                                      
045600      IF TBL-MREQ-ID(MREQ-IDX) = TRQ-REQUEST-ID                           
045700          MOVE "Y" TO WS-REQ-FOUND-SW.                                    
045800  306-EXIT.                                                               
045900      EXIT.                                                               
046000*                                                                         
046100  310-APPROVE-REQUEST.                                                    
046200      MOVE "310-APPROVE-REQUEST" TO PARA-NAME.                            
046300      PERFORM 305-FIND-REQUEST THRU 305-EXIT.                             
046400      IF WS-REQ-NOT-FOUND                                                 
046500          OR TBL-MREQ-STATUS(MREQ-IDX) NOT = "PENDING"                    
046600          ADD +1 TO RECORDS-SKIPPED                                       
046700          GO TO 310-EXIT.                                                 
046800      MOVE "APPROVED"   TO TBL-MREQ-STATUS(MREQ-IDX).                     
046900      MOVE TRQ-STAFF-ID TO TBL-MREQ-APPROVER-ID(MREQ-IDX).                
047000      COMPUTE WS-RUN-DATETIME =                                           
047100          (WS-DATE * 10000) + (WS-TIME / 10000).                          
047200      MOVE WS-RUN-DATETIME TO TBL-MREQ-TIME-MODIFIED(MREQ-IDX).           
047300      MOVE TBL-MREQ-MEDICINE-ID(MREQ-IDX) TO TMD-MEDICINE-ID.             
047400      PERFORM 150-FIND-MEDICINE THRU 150-EXIT.                            
047500      IF WS-FOUND                                                         
047600          ADD TBL-MREQ-QUANTITY(MREQ-IDX)                                 
047700              TO TBL-MED-STOCK-QTY(MED-IDX).                              
047800      ADD +1 TO RECORDS-POSTED.                                           
047900      ADD +1 TO REQUESTS-APPROVED.                                        
048000  310-EXIT.                                                               
048100      EXIT.                                                               
048200*                                                                         
048300  320-REJECT-REQUEST.                                                     
048400      MOVE "320-REJECT-REQUEST" TO PARA-NAME.                             
048500      PERFORM 305-FIND-REQUEST THRU 305-EXIT.                             
048600      IF WS-REQ-NOT-FOUND                                                 
048700          OR TBL-MREQ-STATUS(MREQ-IDX) NOT = "PENDING"                    
048800          ADD +1 TO RECORDS-SKIPPED                                       
048900          GO TO 320-EXIT.                                                 
049000      MOVE "REJECTED"   TO TBL-MREQ-STATUS(MREQ-IDX).                     
049100      MOVE TRQ-STAFF-ID TO TBL-MREQ-APPROVER-ID(MREQ-IDX).                
049200      COMPUTE WS-RUN-DATETIME =                                           
049300          (WS-DATE * 10000) + (WS-TIME / 10000).                          
049400      MOVE WS-RUN-DATETIME TO TBL-MREQ-TIME-MODIFIED(MREQ-IDX).           
049500      ADD +1 TO RECORDS-POSTED.                                           
049600      ADD +1 TO REQUESTS-REJECTED.                                        
049700  320-EXIT.                                                               
049800      EXIT.                                                               
049900*                                                                         
050000  700-CLOSE-FILES.                                                        
050100      MOVE "700-CLOSE-FILES" TO PARA-NAME.                                
050200      CLOSE TRANSACTION-FILE, SYSOUT.                                     
050300  700-EXIT.                                                               
050400      EXIT.                                                               
050500*                                                                         
050600*    END-OF-RUN REWRITE -- MASTERS ARE SIMPLE LINE-SEQUENTIAL             
050700*    FILES SO THE WHOLE TABLE IS WRITTEN BACK OUT IN KEY ORDER.           
050800  800-REWRITE-MEDICINE.                                                   
050900      MOVE "800-REWRITE-MEDICINE" TO PARA-NAME.                           
051000      OPEN OUTPUT MEDICINE-FILE.                                          
051100      PERFORM 810-WRITE-MED-ROW THRU 810-EXIT                             
051200          VARYING MED-IDX FROM 1 BY 1                                     
051300          UNTIL MED-IDX > MED-TABLE-COUNT.                                
051400      CLOSE MEDICINE-FILE.                                                
051500  800-EXIT.                                                               
051600      EXIT.                                                               
051700  810-WRITE-MED-ROW.                                                      
051800      MOVE TBL-MED-ID(MED-IDX)         TO MED-ID.                         
051900      MOVE TBL-MED-NAME(MED-IDX)       TO MED-NAME.                       
052000      MOVE TBL-MED-STOCK-QTY(MED-IDX)  TO MED-STOCK-QTY.                  
052100      MOVE TBL-MED-UNIT-COST(MED-IDX)  TO MED-UNIT-COST.                  
052200      MOVE TBL-MED-DOSAGE(MED-IDX)     TO MED-DOSAGE.                     
052300      MOVE TBL-MED-LOW-THRESH(MED-IDX) TO MED-LOW-STOCK-THRESHOLD.        
052400      IF MED-STOCK-QTY < MED-LOW-STOCK-THRESHOLD                          
052500          SET MED-IS-LOW-STOCK TO TRUE                                    
052600      ELSE                                                                
052700          SET MED-NOT-LOW-STOCK TO TRUE.                                  
052800      IF MED-STOCK-QTY > ZERO                                             
052900          SET MED-IS-AVAILABLE TO TRUE                                    
053000      ELSE                                                                
053100          SET MED-NOT-AVAILABLE TO TRUE.                                  
053200      WRITE FD-MEDICINE-REC FROM MED-REC.                                 
053300  810-EXIT.                                                               
053400      EXIT.                                                               
053500*                                                                         
053600  820-REWRITE-MREQ.                                                       
053700      MOVE "820-REWRITE-MREQ" TO PARA-NAME.                               
053800      OPEN OUTPUT MEDICINEREQUEST-FILE.                                   
053900      PERFORM 830-WRITE-MREQ-ROW THRU 830-EXIT                            
054000          VARYING MREQ-IDX FROM 1 BY 1                                    
054100          UNTIL MREQ-IDX > MREQ-TABLE-COUNT.                              
054200      CLOSE MEDICINEREQUEST-FILE.                                         
054300  820-EXIT.                                                               
054400      EXIT.                                                               
054500  830-WRITE-MREQ-ROW.                                                     
054600      MOVE TBL-MREQ-ID(MREQ-IDX)            TO MREQ-ID.                   
054700      MOVE TBL-MREQ-REQUESTOR-ID(MREQ-IDX)  TO MREQ-REQUESTOR-ID.         
054800      MOVE TBL-MREQ-APPROVER-ID(MREQ-IDX)   TO MREQ-APPROVER-ID.          
054900      MOVE TBL-MREQ-STATUS(MREQ-IDX)        TO MREQ-STATUS.               
055000      MOVE TBL-MREQ-TIME-CREATED(MREQ-IDX)  TO MREQ-TIME-CREATED.         
055100      MOVE TBL-MREQ-TIME-MODIFIED(MREQ-IDX) TO MREQ-TIME-MODIFIED.        
055200      MOVE TBL-MREQ-MEDICINE-ID(MREQ-IDX)   TO MREQ-MEDICINE-ID.          
055300      MOVE TBL-MREQ-QUANTITY(MREQ-IDX)      TO MREQ-QUANTITY.             
055400      WRITE FD-MREQ-REC FROM MREQ-REC.                                    
055500  830-EXIT.                                                               
055600      EXIT.                                                               
055700*                                                                         
055800  900-CLEANUP.                                                            
055900      MOVE "900-CLEANUP" TO PARA-NAME.                                    
056000      IF NOT TRANS-TRAILER                                                
056100          MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON         
056200          GO TO 1000-ABEND-RTN.                                           
056300      IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT                       
056400          MOVE "** TRANSACTION FILE OUT OF BALANCE"                       
056500              TO ABEND-REASON                                             
056600          MOVE RECORDS-READ TO ACTUAL-VAL                                 
056700          MOVE TRL-RECORD-COUNT TO EXPECTED-VAL                           
056800          WRITE SYSOUT-REC FROM ABEND-REC.                                
056900      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
057000      PERFORM 800-REWRITE-MEDICINE THRU 800-EXIT.                         
057100      PERFORM 820-REWRITE-MREQ THRU 820-EXIT.                             
057200      DISPLAY "** TRANSACTIONS READ   **".                                
057300      DISPLAY RECORDS-READ.                                               
057400      DISPLAY "** TRANSACTIONS POSTED **".                                
057500      DISPLAY RECORDS-POSTED.                                             
057600      DISPLAY "** TRANSACTIONS SKIPPED **".                               
057700      DISPLAY RECORDS-SKIPPED.                                            
057800      DISPLAY "******** NORMAL END OF JOB MEDPOST ********".              
057900  900-EXIT.                                                               
058000      EXIT.                                                               
058100*                                                                         
058200  1000-ABEND-RTN.                                                         
058300      WRITE SYSOUT-REC FROM ABEND-REC.                                    
058400      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
058500      DISPLAY "*** ABNORMAL END OF JOB-MEDPOST ***" UPON CONSOLE.         
058600      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
