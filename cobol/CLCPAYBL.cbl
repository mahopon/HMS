000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  CLCPAYBL.                                                  
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/06/22.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CLCPAYBL DOES THE INVOICE PAYABLE/BALANCE ARITHMETIC FOR             
001300*    INVPOST AND INVSRCH, SO BOTH PROGRAMS COMPUTE A GIVEN                
001400*    INVOICE THE SAME WAY REGARDLESS OF WHICH STEP TOUCHES IT             
001500*    LAST.  CALC-MODE-SW SELECTS NEW-INVOICE MATH (100-CALC-NEW)          
001600*    OR RECALCULATION MATH (200-CALC-RECALC) FOR AN EXISTING              
001700*    INVOICE WHOSE MEDICINE TOTAL CHANGED.                                
001800*                                                                         
001900*-----------------------------------------------------------------        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  00/06/22 JS   REQ 8431  ORIGINAL PROGRAM, BILLING PHASE 1 -            
002300*                          NEW-INVOICE PAYABLE/BALANCE CALC ONLY.         
002400*  00/09/14 JS   REQ 8505  ADDED 200-CALC-RECALC FOR PRESCRIPTION         
002500*                          ITEM CHANGES AFTER THE INVOICE IS CUT.         
002600*  99/02/18 RT   REQ 8040  Y2K REVIEW - NO DATE FIELDS IN THIS            
002700*                          PROGRAM, NO CHANGE REQUIRED.                   
002800*  03/09/11 RHT  REQ 9077  TAX-RATE WIDENED TO 4 DECIMALS TO              
002900*                          MATCH THE INVREC COPYBOOK CHANGE.              
003000******************************************************************        
003100  ENVIRONMENT DIVISION.                                                   
003200  CONFIGURATION SECTION.                                                  
003300  SOURCE-COMPUTER. IBM-390.                                               
003400  OBJECT-COMPUTER. IBM-390.                                               
003500  SPECIAL-NAMES.                                                          
003600      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
003700  INPUT-OUTPUT SECTION.                                                   
003800                                                                          
003900  DATA DIVISION.                                                          
004000  FILE SECTION.                                                           
004100                                                                          
004200  WORKING-STORAGE SECTION.                                                
004300  01  MISC-FIELDS.                                                        
004400      05  WS-ONE-PLUS-TAX          PIC S9V9999 COMP-3.                    
004500      05  WS-PAYABLE-LESS-PAID     PIC S9(9)V99 COMP-3.                   
004600  01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.                             
004700      05  MISC-FIELDS-RAW          PIC X(14).                             
004800                                                                          
004900  LINKAGE SECTION.                                                        
005000  01  CALC-PAYABLE-REC.                                                   
005100      05  CALC-MODE-SW             PIC X(1).                              
005200          88  CALC-NEW-INVOICE         VALUE "N".                         
005300          88  CALC-RECALC-INVOICE      VALUE "R".                         
005400      05  CALC-MEDICINE-TOTAL      PIC S9(9)V99 COMP-3.                   
005500      05  CALC-SERVICE-FEE         PIC S9(7)V99 COMP-3.                   
005600      05  CALC-TAX-RATE            PIC S9V9999 COMP-3.                    
005700      05  CALC-CURRENT-PAID        PIC S9(9)V99 COMP-3.                   
005800      05  CALC-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.                   
005900      05  CALC-TOTAL-PAYABLE       PIC S9(9)V99 COMP-3.                   
006000      05  CALC-BALANCE             PIC S9(9)V99 COMP-3.                   
006100  01  CALC-PAYABLE-EDIT REDEFINES CALC-PAYABLE-REC.                       
006200      05  FILLER                   PIC X(1).                              
006300      05  FILLER                   PIC X(40).                             
006400                                                                          
006500  01  RETURN-CD                    PIC S9(4) COMP.                        
006600  01  RETURN-CD-EDIT REDEFINES RETURN-CD.                                 
006700      05  FILLER                   PIC X(2).                              
006800                                                                          
006900  PROCEDURE DIVISION USING CALC-PAYABLE-REC, RETURN-CD.                   
007000  000-MAIN.                                                               
007100      MOVE ZERO TO RETURN-CD.                                             
007200      COMPUTE WS-ONE-PLUS-TAX ROUNDED =                                   
007300          1 + CALC-TAX-RATE.                                              
007400      IF CALC-NEW-INVOICE                                                 
007500          PERFORM 100-CALC-NEW                                            
007600      ELSE IF CALC-RECALC-INVOICE                                         
007700          PERFORM 200-CALC-RECALC                                         
007800      ELSE                                                                
007900          MOVE +1 TO RETURN-CD.                                           
008000      GOBACK.                                                             
008100*                                                                         
008200*    NEW-INVOICE MATH -- ONLY THE SERVICE FEE IS BILLED NOW, THE          
008300*    MEDICINE COST IS ADDED TO THE BALANCE WHEN THE PRESCRIPTION          
008400*    ITEMS ARE POSTED.                                                    
008500  100-CALC-NEW.                                                           
008600      COMPUTE CALC-TOTAL-AMOUNT ROUNDED =                                 
008700          CALC-MEDICINE-TOTAL + CALC-SERVICE-FEE.                         
008800      COMPUTE CALC-TOTAL-PAYABLE ROUNDED =                                
008900          CALC-TOTAL-AMOUNT * WS-ONE-PLUS-TAX.                            
009000      COMPUTE CALC-BALANCE ROUNDED =                                      
009100          CALC-SERVICE-FEE * WS-ONE-PLUS-TAX.                             
009200      MOVE ZERO TO CALC-CURRENT-PAID.                                     
009300*                                                                         
009400*    RECALCULATION MATH -- MEDICINE TOTAL CHANGED AFTER THE               
009500*    INVOICE WAS CUT (ITEM ADDED, DISPENSED, OR CANCELED).                
009600  200-CALC-RECALC.                                                        
009700      COMPUTE CALC-TOTAL-AMOUNT ROUNDED =                                 
009800          CALC-MEDICINE-TOTAL + CALC-SERVICE-FEE.                         
009900      COMPUTE CALC-TOTAL-PAYABLE ROUNDED =                                
010000          CALC-TOTAL-AMOUNT * WS-ONE-PLUS-TAX.                            
010100      COMPUTE WS-PAYABLE-LESS-PAID ROUNDED =                              
010200          CALC-TOTAL-PAYABLE - CALC-CURRENT-PAID.                         
010300      IF WS-PAYABLE-LESS-PAID < ZERO                                      
010400          MOVE ZERO TO CALC-BALANCE                                       
010500          COMPUTE CALC-CURRENT-PAID ROUNDED =                             
010600              CALC-CURRENT-PAID - CALC-TOTAL-PAYABLE                      
010700      ELSE                                                                
010800          MOVE WS-PAYABLE-LESS-PAID TO CALC-BALANCE.                      
