000100******************************************************************        
000200*  TRANREC  -- DAILY BATCH TRANSACTION RECORD (TRANSACTION-FILE)          
000300*  ONE RECORD PER POSTING EVENT FOR THE DAY. TRANS-TYPE SELECTS           
000400*  WHICH OF THE DOMAIN GROUPS BELOW IS POPULATED; ALL FOUR POSTING        
000500*  PROGRAMS READ THIS SAME FILE AND SKIP TYPES THEY DO NOT OWN.           
000600*  06/02/14 GLR REQ 9501 - ORIGINAL LAYOUT WHEN THE FOUR SEPARATE         
000700*           DAILY FEEDS (APPT/RX/INV/MED) WERE MERGED INTO ONE            
000800*           SORTED TRANSACTION EXTRACT TO SAVE A TAPE MOUNT.              
000900*  06/09/01 GLR REQ 9588 - ADDED TRANS-TYPE 'IB' (INC-BALANCE)            
001000*           MISSED IN THE ORIGINAL CUTOVER.                               
001010*  06/11/20 DWK REQ 9644 - ADDED TRANS-TYPE 'PC' (WHOLE-                  
001020*           PRESCRIPTION CANCEL), DISTINCT FROM 'PX' WHICH ONLY           
001030*           CANCELS ONE ITEM.  RXPOST REJECTS A 'PC' AGAINST A            
001040*           PRESCRIPTION THAT IS ALREADY INACTIVE.                        
001050*  07/03/09 DWK REQ 9719 - ADDED TRANS-TYPE 'AO' (APPOINTMENT             
001060*           OUTCOME UPDATE), DISTINCT FROM 'AC' WHICH PERFORMS            
001070*           THE INITIAL COMPLETION.  'AO' IS ONLY HONORED AGAINST         
001080*           AN APPOINTMENT ALREADY COMPLETED, AND REPLACES THE            
001090*           DIAGNOSIS/NOTES ONLY WHERE THE INCOMING FIELD IS NOT          
001095*           BLANK - SHARES TAD-APPT-ID/TAD-DIAGNOSIS/TAD-NOTES OF         
001097*           TRANS-APPT-DECIDE BELOW; TAD-DECISION IS UNUSED FOR IT.       
001100******************************************************************        
001200  01  TRANS-REC.                                                          
001300      05  TRANS-TYPE               PIC X(2).                              
001400          88  TRANS-APPT-SCHEDULE      VALUE "AS".                        
001500          88  TRANS-APPT-DECISION      VALUE "AD".                        
001600          88  TRANS-APPT-RESCHEDULE    VALUE "AR".                        
001700          88  TRANS-APPT-COMPLETE      VALUE "AC".                        
001750          88  TRANS-APPT-UPD-OUTCOME   VALUE "AO".                        
001800          88  TRANS-RX-ITEM             VALUE "PI".                       
001900          88  TRANS-RX-DISPENSE         VALUE "PD".                       
002000          88  TRANS-RX-CANCEL           VALUE "PX".                       
002050          88  TRANS-RX-PRSC-CANCEL      VALUE "PC".                       
002100          88  TRANS-INV-CREATE          VALUE "IC".                       
002200          88  TRANS-INV-RECALC          VALUE "IR".                       
002300          88  TRANS-INV-INC-BALANCE     VALUE "IB".                       
002400          88  TRANS-INV-PAYMENT         VALUE "IP".                       
002500          88  TRANS-INV-CANCEL          VALUE "IX".                       
002600          88  TRANS-MED-RESTOCK         VALUE "MR".                       
002700          88  TRANS-MED-INC-STOCK       VALUE "MI".                       
002800          88  TRANS-MED-DEC-STOCK       VALUE "MD".                       
002900          88  TRANS-MED-SET-STOCK       VALUE "MS".                       
003000          88  TRANS-MED-SET-THRESH      VALUE "ML".                       
003100          88  TRANS-MED-REMOVE          VALUE "MX".                       
003200          88  TRANS-MED-ADD             VALUE "MN".                       
003300          88  TRANS-MED-UPDATE          VALUE "MU".                       
003400          88  TRANS-REQ-CREATE          VALUE "RQ".                       
003500          88  TRANS-REQ-APPROVE         VALUE "RA".                       
003600          88  TRANS-REQ-REJECT          VALUE "RJ".                       
003700          88  TRANS-TRAILER             VALUE "TR".                       
003800      05  TRANS-DATA                   PIC X(150).                        
003900*                                                                         
004000*    APPOINTMENT SCHEDULE / RESCHEDULE (AS, AR)                           
004100      05  TRANS-APPT-SCHED REDEFINES TRANS-DATA.                          
004200          10  TAS-APPT-ID              PIC X(9).                          
004300          10  TAS-DOCTOR-ID            PIC X(9).                          
004400          10  TAS-PATIENT-ID           PIC X(9).                          
004500          10  TAS-SERVICE              PIC X(11).                         
004600          10  TAS-DATETIME             PIC 9(12).                         
004700          10  FILLER                   PIC X(100).                        
004800*                                                                         
004900*    APPOINTMENT DECISION / COMPLETE (AD, AC)                             
005000      05  TRANS-APPT-DECIDE REDEFINES TRANS-DATA.                         
005100          10  TAD-APPT-ID              PIC X(9).                          
005200          10  TAD-DECISION             PIC X(9).                          
005300          10  TAD-DIAGNOSIS            PIC X(60).                         
005400          10  TAD-NOTES                PIC X(72).                         
005500*                                                                         
005600*    PRESCRIPTION ITEM CREATE/UPDATE, DISPENSE, CANCEL (PI,PD,PX)         
005700      05  TRANS-RX-ITEM-GRP REDEFINES TRANS-DATA.                         
005800          10  TRX-APPT-ID              PIC X(9).                          
005900          10  TRX-PRESCRIPTION-ID      PIC X(9).                          
006000          10  TRX-MEDICINE-ID          PIC X(9).                          
006100          10  TRX-QUANTITY             PIC 9(7).                          
006200          10  TRX-NOTES                PIC X(60).                         
006300          10  FILLER                   PIC X(56).                         
006400*                                                                         
006500*    INVOICE CREATE / RECALC / PAYMENT / INCREASE-BALANCE / CANCEL        
006600      05  TRANS-INV-GRP REDEFINES TRANS-DATA.                             
006700          10  TIV-INV-ID               PIC X(9).                          
006800          10  TIV-CUSTOMER-ID          PIC X(9).                          
006900          10  TIV-APPT-ID              PIC X(9).                          
007000          10  TIV-TAX-RATE             PIC S9V9999.                       
007100          10  TIV-AMOUNT               PIC S9(9)V99.                      
007200          10  FILLER                   PIC X(106).                        
007300*                                                                         
007400*    MEDICINE STOCK MAINTENANCE (MR,MI,MD,MS,ML,MX,MN,MU)                 
007500      05  TRANS-MED-GRP REDEFINES TRANS-DATA.                             
007600          10  TMD-MEDICINE-ID          PIC X(9).                          
007700          10  TMD-MED-NAME             PIC X(30).                         
007800          10  TMD-QUANTITY             PIC 9(7).                          
007900          10  TMD-UNIT-COST            PIC S9(7)V99.                      
008000          10  TMD-DOSAGE               PIC S9(5)V99.                      
008100          10  TMD-LOW-STOCK-THRESHOLD  PIC 9(7).                          
008200          10  FILLER                   PIC X(83).                         
008300*                                                                         
008400*    REPLENISHMENT REQUEST CREATE/APPROVE/REJECT (RQ,RA,RJ)               
008500      05  TRANS-REQ-GRP REDEFINES TRANS-DATA.                             
008600          10  TRQ-REQUEST-ID           PIC X(9).                          
008700          10  TRQ-STAFF-ID             PIC X(9).                          
008800          10  TRQ-MEDICINE-ID          PIC X(9).                          
008900          10  TRQ-QUANTITY             PIC 9(7).                          
009000          10  FILLER                   PIC X(116).                        
009100*                                                                         
009200*    RUN TRAILER (TR) -- CARRIES THE DAY'S TRANSACTION COUNT FOR          
009300*    THE READ-VS-EXPECTED BALANCING CHECK IN EACH POSTING STEP.           
009400      05  TRANS-TRAILER-GRP REDEFINES TRANS-DATA.                         
009500          10  TRL-RECORD-COUNT         PIC 9(9).                          
009600          10  FILLER                   PIC X(141).                        
