000100******************************************************************        
000200*  INVREC   -- INVOICE MASTER RECORD (INVOICE-FILE)                       
000300*  ONE ROW PER INVOICE ISSUED AGAINST A COMPLETED APPOINTMENT.            
000400*  00/06/20 SPQ REQ 8431 - ORIGINAL LAYOUT, BILLING PHASE 1.              
000500*  03/09/11 RHT REQ 9077 - TAX-RATE WIDENED TO 4 DECIMALS SO              
000600*           FRACTIONAL RATES (0.0600) DO NOT TRUNCATE.                    
000700******************************************************************        
000800  01  INV-REC.                                                            
000900      05  INV-ID                   PIC X(9).                              
001000      05  INV-CUSTOMER-ID          PIC X(9).                              
001100      05  INV-APPT-ID              PIC X(9).                              
001200      05  INV-SERVICE-FEE          PIC S9(7)V99 COMP-3.                   
001300      05  INV-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3.                   
001400      05  INV-TAX-RATE             PIC S9V9999 COMP-3.                    
001500      05  INV-TOTAL-PAYABLE        PIC S9(9)V99 COMP-3.                   
001600      05  INV-BALANCE              PIC S9(9)V99 COMP-3.                   
001700      05  INV-CURRENT-PAID         PIC S9(9)V99 COMP-3.                   
001800      05  INV-ISSUE-DATE           PIC 9(12).                             
001900      05  INV-ISSUE-DATE-PARTS REDEFINES INV-ISSUE-DATE.                  
002000          10  INV-ISS-YEAR         PIC 9(4).                              
002100          10  INV-ISS-MONTH        PIC 9(2).                              
002200          10  INV-ISS-DAY          PIC 9(2).                              
002300          10  INV-ISS-HOUR         PIC 9(2).                              
002400          10  INV-ISS-MINUTE       PIC 9(2).                              
002500      05  INV-STATUS               PIC X(9).                              
002600          88  INV-ST-PENDING           VALUE "PENDING".                   
002700          88  INV-ST-PAID              VALUE "PAID".                      
002800          88  INV-ST-PARTIAL           VALUE "PARTIAL".                   
002900          88  INV-ST-CANCELED          VALUE "CANCELED".                  
003000      05  FILLER                   PIC X(6) VALUE SPACES.                 
