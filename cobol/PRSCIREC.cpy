000100******************************************************************        
000200*  PRSCIREC -- PRESCRIPTION ITEM RECORD (PRESCRIPTIONITEM-FILE)           
000300*  ONE ROW PER MEDICINE LINE PRESCRIBED UNDER A PRESCRIPTION.             
000400*  00/05/02 SPQ REQ 8430 - ORIGINAL LAYOUT, PAIRED WITH PRSCREC.          
000500*  02/11/19 CLD REQ 8877 - ADDED PRSCI-NOTES FOR DOSING                   
000600*           INSTRUCTIONS (PHARMACY REQUESTED FREE-TEXT FIELD).            
000700******************************************************************        
000800  01  PRSCI-REC.                                                          
000900      05  PRSCI-ID                 PIC X(9).                              
001000      05  PRSCI-PRESCRIPTION-ID    PIC X(9).                              
001100      05  PRSCI-MEDICINE-ID        PIC X(9).                              
001200      05  PRSCI-QUANTITY           PIC 9(7).                              
001300      05  PRSCI-STATUS             PIC X(9).                              
001400          88  PRSCI-ST-PENDING         VALUE "PENDING".                   
001500          88  PRSCI-ST-CANCELLED       VALUE "CANCELLED".                 
001600          88  PRSCI-ST-DISPENSED       VALUE "DISPENSED".                 
001700      05  PRSCI-NOTES              PIC X(60).                             
001800      05  FILLER                   PIC X(3) VALUE SPACES.                 
