000100******************************************************************        
000200*  MEDREC  -- MEDICINE MASTER RECORD (MEDICINE-FILE)                      
000300*  ONE ROW PER STOCKED MEDICINE. LOADED WHOLE INTO MED-TABLE BY           
000400*  MEDPOST/RXPOST/INVSRCH/HMSRPT AND SEARCHED BY MED-ID.                  
000500*  98/11/04 RHT REQ 7701 - ORIGINAL LAYOUT, BUILT OFF THE OLD             
000600*           PHARMACY STOCK CARD FORMAT.                                   
000700*  99/03/30 RHT REQ 8102 - Y2K: NO 2-DIGIT DATES IN THIS RECORD,          
000800*           NO CHANGE REQUIRED.                                           
000900*  01/07/19 CLD REQ 9944 - ADDED MED-LOW-STOCK-THRESHOLD FOR THE          
001000*           REORDER REPORT.                                               
001100******************************************************************        
001200  01  MED-REC.                                                            
001300      05  MED-ID                  PIC X(9).                               
001400      05  MED-NAME                PIC X(30).                              
001500      05  MED-STOCK-QTY           PIC 9(7).                               
001600      05  MED-UNIT-COST           PIC S9(7)V99 COMP-3.                    
001700      05  MED-DOSAGE              PIC S9(5)V99 COMP-3.                    
001800      05  MED-LOW-STOCK-THRESHOLD PIC 9(7).                               
001900      05  MED-STATUS-FLAGS.                                               
002000          10  MED-LOW-STOCK-SW    PIC X(1).                               
002100              88  MED-IS-LOW-STOCK     VALUE "Y".                         
002200              88  MED-NOT-LOW-STOCK    VALUE "N".                         
002300          10  MED-AVAILABLE-SW    PIC X(1).                               
002400              88  MED-IS-AVAILABLE     VALUE "Y".                         
002500              88  MED-NOT-AVAILABLE    VALUE "N".                         
002600      05  FILLER                  PIC X(10) VALUE SPACES.                 
