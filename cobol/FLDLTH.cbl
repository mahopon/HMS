000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  FLDLTH.                                                    
000400  AUTHOR. R. TANAKA.                                                      
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 11/03/94.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    FLDLTH RETURNS THE TRIMMED LENGTH OF A TEXT FIELD, IGNORING          
001300*    TRAILING SPACES AND LOW-VALUES.  A RETURNED LENGTH OF ZERO           
001400*    MEANS THE FIELD IS BLANK.  CALLING PROGRAMS USE THIS IN PLACE        
001500*    OF "IF FIELD = SPACES" SO A SINGLE STRAY TRAILING BLANK FROM         
001600*    A DATA-ENTRY SCREEN DOES NOT FALSELY PASS A REQUIRED-FIELD           
001700*    EDIT.                                                                
001800*                                                                         
001900*-----------------------------------------------------------------        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  11/03/94 RT   REQ 4410  ORIGINAL PROGRAM, FOR THE PATIENT-NAME         
002300*                          REQUIRED-FIELD EDIT IN DALYEDIT.               
002400*  99/02/18 RT   REQ 8040  Y2K REVIEW - NO DATE FIELDS IN THIS            
002500*                          PROGRAM, NO CHANGE REQUIRED.                   
002600*  01/11/06 CLD  REQ 9310  RETIRED BY THE DALYEDIT REWRITE;               
002700*                          REVIVED AND GENERALIZED TO PIC X(72)           
002800*                          FOR THE HMS APPOINTMENT/BILLING                
002900*                          REQUIRED-FIELD EDITS (CUSTOMER-ID,             
003000*                          REQUESTOR-ID, DIAGNOSIS, NOTES).               
003100******************************************************************        
003200  ENVIRONMENT DIVISION.                                                   
003300  CONFIGURATION SECTION.                                                  
003400  SOURCE-COMPUTER. IBM-390.                                               
003500  OBJECT-COMPUTER. IBM-390.                                               
003600  SPECIAL-NAMES.                                                          
003700      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
003800  INPUT-OUTPUT SECTION.                                                   
003900                                                                          
004000  DATA DIVISION.                                                          
004100  FILE SECTION.                                                           
004200                                                                          
004300  WORKING-STORAGE SECTION.                                                
004400  01  MISC-FIELDS.                                                        
004500      05  IX                   PIC S9(4) COMP.                            
004600      05  FOUND-SW             PIC X(1) VALUE "N".                        
004700          88  FOUND-NONBLANK       VALUE "Y".                             
004800  01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.                             
004900      05  MISC-FIELDS-RAW      PIC X(3).                                  
005000                                                                          
005100  LINKAGE SECTION.                                                        
005200  01  TEXT1                    PIC X(72).                                 
005300  01  WS-TEXT1-CHARS REDEFINES TEXT1.                                     
005400      05  TEXT1-CHAR           PIC X(1) OCCURS 72 TIMES.                  
005500  01  RETURN-LTH               PIC S9(4) COMP.                            
005600  01  RETURN-LTH-EDIT REDEFINES RETURN-LTH.                               
005700      05  FILLER               PIC X(2).                                  
005800                                                                          
005900  PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                             
006000  000-MAIN.                                                               
006100      MOVE ZERO TO RETURN-LTH.                                            
006200      MOVE "N" TO FOUND-SW.                                               
006300      PERFORM 100-SCAN-BACKWARD THRU 100-EXIT                             
006400          VARYING IX FROM 72 BY -1                                        
006500          UNTIL IX < 1 OR FOUND-NONBLANK.                                 
006600      GOBACK.                                                             
006700  100-SCAN-BACKWARD.                                                      
006800      IF TEXT1-CHAR(IX) NOT = SPACE                                       
006900            AND TEXT1-CHAR(IX) NOT = LOW-VALUE                            
007000         MOVE IX TO RETURN-LTH                                            
007100         MOVE "Y" TO FOUND-SW.                                            
007200  100-EXIT.                                                               
007300      EXIT.                                                               
