000100  IDENTIFICATION DIVISION.                                                
000200******************************************************************        
000300  PROGRAM-ID.  INVPOST.                                                   
000400  AUTHOR. JON SAYLES.                                                     
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
000600  DATE-WRITTEN. 00/06/22.                                                 
000700  DATE-COMPILED.                                                          
000800  SECURITY. NON-CONFIDENTIAL.                                             
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    INVPOST POSTS INVOICE TRANSACTIONS AGAINST INVOICE-FILE.  A          
001300*    CREATE TRANSACTION OPENS A NEW INVOICE BILLING ONLY THE FIXED        
001400*    SERVICE FEE; THE MEDICINE COST RUNNING TOTAL FOR THE                 
001500*    INVOICE'S APPOINTMENT COMES FROM THE INVSRCH-FILE EXTRACT            
001600*    INVSRCH BUILT EARLIER IN THE RUN.  A RECALCULATE TRANSACTION         
001700*    RE-PRICES AN EXISTING INVOICE AFTER ITS PRESCRIPTION ITEMS           
001800*    CHANGED - IF THE APPOINTMENT HAS NO INVOICE YET, RECALCULATE         
001900*    FALLS THROUGH TO THE SAME LOGIC AS CREATE.  ALL TAX/TOTAL/           
002000*    BALANCE ARITHMETIC IS FARMED OUT TO CLCPAYBL SO INVSRCH NEVER        
002100*    HAS TO DUPLICATE IT.                                                 
002200*                                                                         
002300*-----------------------------------------------------------------        
002400*  CHANGE LOG                                                             
002500*-----------------------------------------------------------------        
002600*  00/06/22 JS   REQ 8431  ORIGINAL PROGRAM, BILLING PHASE 1 -            
002700*                          CREATE AND RECALCULATE ONLY.                   
002800*  00/08/03 JS   REQ 8487  ADDED IB/IP/IX (INCREASE-BALANCE,              
002900*                          PAYMENT, CANCEL) TRANSACTION TYPES.            
003000*  99/02/18 RT   REQ 8040  Y2K REVIEW - WS-DATE WIDENED FOR THE           
003100*                          CENTURY DIGITS, ISSUE-DATE YEAR FIELD          
003200*                          NOW CARRIES THE FULL 4-DIGIT YEAR.             
003210*  07/03/09 DWK  REQ 9719  THE 99/02/18 FIX NEVER ACTUALLY TOOK -         
003220*                          WS-DATE WAS STILL PIC 9(6) AND THE             
003230*                          INV-ISSUE-DATE COMPUTE WAS BUILDING THE        
003240*                          TIMESTAMP FROM A 2-DIGIT YEAR WHILE            
003250*                          DROPPING MINUTES ENTIRELY.  WS-DATE IS         
003260*                          NOW ACCEPTED WITH THE 4-DIGIT-YEAR FORM        
003270*                          AND THE COMPUTE REWORKED SO THE RESULT         
003280*                          IS YYYYMMDDHHMM.                               
003300******************************************************************        
003400  ENVIRONMENT DIVISION.                                                   
003500  CONFIGURATION SECTION.                                                  
003600  SOURCE-COMPUTER. IBM-390.                                               
003700  OBJECT-COMPUTER. IBM-390.                                               
003800  SPECIAL-NAMES.                                                          
003900      CLASS ALPHABETIC-UPPER-HSE IS "A" THRU "Z".                         
004000  INPUT-OUTPUT SECTION.                                                   
004100  FILE-CONTROL.                                                           
004200      SELECT SYSOUT                                                       
004300      ASSIGN TO UT-S-SYSOUT                                               
004400        ORGANIZATION IS SEQUENTIAL.                                       
004500                                                                          
004600      SELECT TRANSACTION-FILE                                             
004700      ASSIGN TO UT-S-TRANFIL                                              
004800        ACCESS MODE IS SEQUENTIAL                                         
004900        FILE STATUS IS TFCODE.                                            
005000                                                                          
005100      SELECT INVSRCH-FILE                                                 
005200      ASSIGN TO UT-S-INVSRCH                                              
005300        ACCESS MODE IS SEQUENTIAL                                         
005400        FILE STATUS IS SFCODE.                                            
005500                                                                          
005600      SELECT INVOICE-FILE                                                 
005700      ASSIGN TO UT-S-INVFILE                                              
005800        ACCESS MODE IS SEQUENTIAL                                         
005900        FILE STATUS IS VFCODE.                                            
006000                                                                          
006100  DATA DIVISION.                                                          
006200  FILE SECTION.                                                           
006300  FD  SYSOUT                                                              
006400      RECORDING MODE IS F                                                 
006500      LABEL RECORDS ARE STANDARD                                          
006600      RECORD CONTAINS 100 CHARACTERS                                      
006700      BLOCK CONTAINS 0 RECORDS                                            
006800      DATA RECORD IS SYSOUT-REC.                                          
006900  01  SYSOUT-REC                   PIC X(100).                            
007000                                                                          
007100  FD  TRANSACTION-FILE                                                    
007200      RECORDING MODE IS F                                                 
007300      LABEL RECORDS ARE STANDARD                                          
007400      RECORD CONTAINS 152 CHARACTERS                                      
007500      BLOCK CONTAINS 0 RECORDS                                            
007600      DATA RECORD IS FD-TRANS-REC.                                        
007700  01  FD-TRANS-REC                 PIC X(152).                            
007800                                                                          
007900  FD  INVSRCH-FILE                                                        
008000      RECORDING MODE IS F                                                 
008100      LABEL RECORDS ARE STANDARD                                          
008200      RECORD CONTAINS 17 CHARACTERS                                       
008300      BLOCK CONTAINS 0 RECORDS                                            
008400      DATA RECORD IS FD-IVS-REC.                                          
008500  01  FD-IVS-REC.                                                         
008600      05  IVS-APPT-ID               PIC X(9).                             
008700      05  IVS-MEDICINE-TOTAL        PIC S9(9)V99 COMP-3.                  
008710      05  FILLER                    PIC X(2).                             
008800                                                                          
008900  FD  INVOICE-FILE                                                        
009000      RECORDING MODE IS F                                                 
009100      LABEL RECORDS ARE STANDARD                                          
009200      RECORD CONTAINS 86 CHARACTERS                                       
009300      BLOCK CONTAINS 0 RECORDS                                            
009400      DATA RECORD IS FD-INV-REC.                                          
009500  01  FD-INV-REC                   PIC X(86).                             
009600                                                                          
009700  WORKING-STORAGE SECTION.                                                
009800  01  FILE-STATUS-CODES.                                                  
009900      05  TFCODE                   PIC X(2).                              
010000          88  TF-NO-MORE-DATA          VALUE "10".                        
010100      05  SFCODE                   PIC X(2).                              
010200          88  SF-NO-MORE-DATA           VALUE "10".                       
010300      05  VFCODE                   PIC X(2).                              
010400          88  VF-NO-MORE-DATA           VALUE "10".                       
010500                                                                          
010600  COPY TRANREC.                                                           
010700                                                                          
010800  01  IVS-TABLE-AREA.                                                     
010900      05  IVS-TABLE OCCURS 2000 TIMES                                     
011000              ASCENDING KEY IS TBL-IVS-APPT-ID                            
011100              INDEXED BY IVS-IDX.                                         
011200          10  TBL-IVS-APPT-ID           PIC X(9).                         
011300          10  TBL-IVS-MED-TOTAL         PIC S9(9)V99 COMP-3.              
011400  01  IVS-TABLE-COUNTS.                                                   
011500      05  IVS-TABLE-COUNT           PIC S9(4) COMP.                       
011600                                                                          
011700  COPY INVREC.                                                            
011800                                                                          
011900  01  INVOICE-TABLE-AREA.                                                 
012000      05  INV-TABLE OCCURS 3000 TIMES                                     
012100              ASCENDING KEY IS TBL-INV-ID                                 
012200              INDEXED BY INV-IDX.                                         
012300          10  TBL-INV-ID                PIC X(9).                         
012400          10  TBL-INV-CUSTOMER-ID       PIC X(9).                         
012500          10  TBL-INV-APPT-ID           PIC X(9).                         
012600          10  TBL-INV-SERVICE-FEE       PIC S9(7)V99 COMP-3.              
012700          10  TBL-INV-TOTAL-AMOUNT      PIC S9(9)V99 COMP-3.              
012800          10  TBL-INV-TAX-RATE          PIC S9V9999 COMP-3.               
012900          10  TBL-INV-TOTAL-PAYABLE     PIC S9(9)V99 COMP-3.              
013000          10  TBL-INV-BALANCE           PIC S9(9)V99 COMP-3.              
013100          10  TBL-INV-CURRENT-PAID      PIC S9(9)V99 COMP-3.              
013200          10  TBL-INV-ISSUE-DATE        PIC 9(12).                        
013300          10  TBL-INV-STATUS            PIC X(9).                         
013400  01  INVOICE-TABLE-COUNTS.                                               
013500      05  INV-TABLE-COUNT           PIC S9(4) COMP.                       
013600      05  INV-NEXT-SEQ              PIC S9(4) COMP.                       
013700      05  INV-FOUND-IDX             PIC S9(4) COMP.                       
013800                                                                          
013810*                                                                         
013820*    WS-DATE AND WS-TIME ARE STANDALONE 77-LEVELS PER THE USUAL           
013830*    SHOP HABIT FOR SINGLE SCALARS.                                       
013840  77  WS-DATE                  PIC 9(8).                                  
013850  77  WS-TIME                  PIC 9(8).                                  
013900  01  MISC-FIELDS.                                                        
014000      05  WS-RUN-DATETIME           PIC 9(12).                            
014300      05  WS-LOOKUP-APPT-ID         PIC X(9).                             
014400      05  WS-MEDICINE-TOTAL         PIC S9(9)V99 COMP-3.                  
014500      05  WS-FOUND-SW               PIC X(1).                             
014600          88  WS-FOUND                  VALUE "Y".                        
014700          88  WS-NOT-FOUND               VALUE "N".                       
014800      05  WS-IVS-FOUND-SW           PIC X(1).                             
014900          88  WS-IVS-FOUND              VALUE "Y".                        
015000          88  WS-IVS-NOT-FOUND          VALUE "N".                        
015100  01  MISC-FIELDS-EDIT REDEFINES MISC-FIELDS.                             
015200      05  FILLER                    PIC X(19).                            
015300                                                                          
015400  01  NEW-INV-ID-EDIT.                                                    
015500      05  FILLER                    PIC X(3) VALUE "INV".                 
015600      05  NEW-INV-SEQ-EDIT          PIC 9(6).                             
015700  01  NEW-INV-ID-EDIT-R REDEFINES NEW-INV-ID-EDIT.                        
015800      05  FILLER                    PIC X(9).                             
015900                                                                          
016000  01  CALC-PAYABLE-REC.                                                   
016100      05  CALC-MODE-SW              PIC X(1).                             
016200          88  CALC-NEW-INVOICE          VALUE "N".                        
016300          88  CALC-RECALC-INVOICE       VALUE "R".                        
016400      05  CALC-MEDICINE-TOTAL       PIC S9(9)V99 COMP-3.                  
016500      05  CALC-SERVICE-FEE          PIC S9(7)V99 COMP-3.                  
016600      05  CALC-TAX-RATE             PIC S9V9999 COMP-3.                   
016700      05  CALC-CURRENT-PAID         PIC S9(9)V99 COMP-3.                  
016800      05  CALC-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3.                  
016900      05  CALC-TOTAL-PAYABLE        PIC S9(9)V99 COMP-3.                  
017000      05  CALC-BALANCE              PIC S9(9)V99 COMP-3.                  
017100  01  CALC-PAYABLE-EDIT REDEFINES CALC-PAYABLE-REC.                       
017200      05  FILLER                    PIC X(1).                             
017300      05  FILLER                    PIC X(40).                            
017400                                                                          
017500  01  CALC-RETURN-CD                PIC S9(4) COMP.                       
017600                                                                          
017700  01  COUNTERS-AND-ACCUMULATORS.                                          
017800      05  RECORDS-READ              PIC S9(9) COMP.                       
017900      05  RECORDS-POSTED            PIC S9(9) COMP.                       
018000      05  RECORDS-SKIPPED           PIC S9(9) COMP.                       
018100                                                                          
018200  COPY ABENDREC.                                                          
018300                                                                          
018400  PROCEDURE DIVISION.                                                     
018500  000-MAIN.                                                               
018600      PERFORM 050-HOUSEKEEPING THRU 050-EXIT.                             
018700      PERFORM 100-MAINLINE THRU 100-EXIT                                  
018800          UNTIL TF-NO-MORE-DATA OR TRANS-TRAILER.                         
018900      PERFORM 900-CLEANUP THRU 900-EXIT.                                  
019000      MOVE ZERO TO RETURN-CODE.                                           
019100      GOBACK.                                                             
019200*                                                                         
019300  050-HOUSEKEEPING.                                                       
019400      MOVE "050-HOUSEKEEPING" TO PARA-NAME.                               
019500      DISPLAY "******** BEGIN JOB INVPOST ********".                      
019600      ACCEPT WS-DATE FROM DATE YYYYMMDD.                                  
019700      ACCEPT WS-TIME FROM TIME.                                           
019800      MOVE ZERO TO RECORDS-READ RECORDS-POSTED RECORDS-SKIPPED            
019900          IVS-TABLE-COUNT INV-TABLE-COUNT.                                
020000      OPEN INPUT INVSRCH-FILE.                                            
020100      PERFORM 060-LOAD-IVS-TABLE THRU 060-EXIT                            
020200          UNTIL SF-NO-MORE-DATA.                                          
020300      CLOSE INVSRCH-FILE.                                                 
020400      OPEN INPUT INVOICE-FILE.                                            
020500      PERFORM 070-LOAD-INVOICE-TABLE THRU 070-EXIT                        
020600          UNTIL VF-NO-MORE-DATA.                                          
020700      CLOSE INVOICE-FILE.                                                 
020800      PERFORM 080-ASSIGN-NEXT-SEQ THRU 080-EXIT.                          
020900      OPEN INPUT TRANSACTION-FILE.                                        
021000      OPEN OUTPUT SYSOUT.                                                 
021100      READ TRANSACTION-FILE INTO TRANS-REC                                
021200          AT END                                                          
021300          MOVE "10" TO TFCODE                                             
021400          GO TO 050-EXIT                                                  
021500      END-READ                                                            
021600      ADD +1 TO RECORDS-READ.                                             
021700  050-EXIT.                                                               
021800      EXIT.                                                               
021900*                                                                         
022000  060-LOAD-IVS-TABLE.                                                     
022100      MOVE "060-LOAD-IVS-TABLE" TO PARA-NAME.                             
022200      READ INVSRCH-FILE INTO FD-IVS-REC                                   
022300          AT END                                                          
022400          MOVE "10" TO SFCODE                                             
022500          GO TO 060-EXIT                                                  
022600      END-READ                                                            
022700      ADD +1 TO IVS-TABLE-COUNT.                                          
022800      SET IVS-IDX TO IVS-TABLE-COUNT.                                     
022900      MOVE IVS-APPT-ID          TO TBL-IVS-APPT-ID(IVS-IDX).              
023000      MOVE IVS-MEDICINE-TOTAL   TO TBL-IVS-MED-TOTAL(IVS-IDX).            
023100  060-EXIT.                                                               
023200      EXIT.                                                               
023300*                                                                         
023400  070-LOAD-INVOICE-TABLE.                                                 
023500      MOVE "070-LOAD-INVOICE-TABLE" TO PARA-NAME.                         
023600      READ INVOICE-FILE INTO INV-REC                                      
023700          AT END                                                          
023800          MOVE "10" TO VFCODE                                             
023900          GO TO 070-EXIT                                                  
024000      END-READ                                                            
024100      ADD +1 TO INV-TABLE-COUNT.                                          
024200      SET INV-IDX TO INV-TABLE-COUNT.                                     
024300      MOVE INV-ID               TO TBL-INV-ID(INV-IDX).                   
024400      MOVE INV-CUSTOMER-ID      TO TBL-INV-CUSTOMER-ID(INV-IDX).          
024500      MOVE INV-APPT-ID          TO TBL-INV-APPT-ID(INV-IDX).              
024600      MOVE INV-SERVICE-FEE      TO TBL-INV-SERVICE-FEE(INV-IDX).          
024700      MOVE INV-TOTAL-AMOUNT     TO TBL-INV-TOTAL-AMOUNT(INV-IDX).         
024800      MOVE INV-TAX-RATE         TO TBL-INV-TAX-RATE(INV-IDX).             
024900      MOVE INV-TOTAL-PAYABLE    TO TBL-INV-TOTAL-PAYABLE(INV-IDX).        
025000      MOVE INV-BALANCE          TO TBL-INV-BALANCE(INV-IDX).              
025100      MOVE INV-CURRENT-PAID     TO TBL-INV-CURRENT-PAID(INV-IDX).         
025200      MOVE INV-ISSUE-DATE       TO TBL-INV-ISSUE-DATE(INV-IDX).           
025300      MOVE INV-STATUS           TO TBL-INV-STATUS(INV-IDX).               
025400  070-EXIT.                                                               
025500      EXIT.                                                               
025600*                                                                         
025700*    NEXT-SEQ IS ONE PAST THE HIGHEST NUMERIC SUFFIX ALREADY IN           
025800*    THE TABLE -- GOOD ENOUGH SINCE INVOICE-FILE ARRIVES IN               
025900*    ASCENDING-KEY ORDER FROM THE PRIOR SORT STEP.                        
026000  080-ASSIGN-NEXT-SEQ.                                                    
026100      MOVE "080-ASSIGN-NEXT-SEQ" TO PARA-NAME.                            
026200      MOVE ZERO TO INV-NEXT-SEQ.                                          
026300      IF INV-TABLE-COUNT > 0                                              
026400          MOVE TBL-INV-ID(INV-TABLE-COUNT) TO NEW-INV-ID-EDIT-R           
026500          COMPUTE INV-NEXT-SEQ = NEW-INV-SEQ-EDIT + 1.                    
026600  080-EXIT.                                                               
026700      EXIT.                                                               
026800*                                                                         
026900  100-MAINLINE.                                                           
027000      MOVE "100-MAINLINE" TO PARA-NAME.                                   
027100      IF TRANS-INV-CREATE                                                 
027200          PERFORM 200-CREATE-INVOICE THRU 200-EXIT                        
027300      ELSE IF TRANS-INV-RECALC                                            
027400          PERFORM 210-RECALC-INVOICE THRU 210-EXIT                        
027500      ELSE IF TRANS-INV-INC-BALANCE                                       
027600          PERFORM 220-INCREASE-BALANCE THRU 220-EXIT                      
027700      ELSE IF TRANS-INV-PAYMENT                                           
027800          PERFORM 230-APPLY-PAYMENT THRU 230-EXIT                         
027900      ELSE IF TRANS-INV-CANCEL                                            
028000          PERFORM 240-CANCEL-INVOICE THRU 240-EXIT                        
028100      ELSE                                                                
028200          ADD +1 TO RECORDS-SKIPPED.                                      
028300                                                                          
028400      READ TRANSACTION-FILE INTO TRANS-REC                                
028500          AT END                                                          
028600          MOVE "10" TO TFCODE                                             
028700          GO TO 100-EXIT                                                  
028800      END-READ                                                            
028900      ADD +1 TO RECORDS-READ.                                             
029000  100-EXIT.                                                               
029100      EXIT.                                                               
029200*                                                                         
029300*    150-FIND-INVOICE -- ASCENDING-KEY LOOKUP BY INV-ID, USED BY          
029400*    THE DIRECT-INVOICE TRANSACTIONS (IB, IP, IX).                        
029500  150-FIND-INVOICE.                                                       
029600      MOVE "150-FIND-INVOICE" TO PARA-NAME.                               
029700      SET INV-IDX TO 1.                                                   
029800      SEARCH ALL INV-TABLE                                                
029900          AT END                                                          
030000              MOVE "N" TO WS-FOUND-SW                                     
030100          WHEN TBL-INV-ID(INV-IDX) = TIV-INV-ID                           
030200              MOVE "Y" TO WS-FOUND-SW                                     
030300              SET INV-FOUND-IDX TO INV-IDX.                               
030400  150-EXIT.                                                               
030500      EXIT.                                                               
030600*                                                                         
030700*    160-FIND-INVOICE-BY-APPT -- LINEAR SCAN.  THE TABLE IS KEPT          
030800*    IN INV-ID ORDER FOR SEARCH ALL, NOT APPT-ID ORDER, SO THE            
030900*    RECALCULATE LOOKUP CANNOT USE SEARCH ALL.                            
031000  160-FIND-INVOICE-BY-APPT.                                               
031100      MOVE "160-FIND-INVOICE-BY-APPT" TO PARA-NAME.                       
031200      MOVE "N" TO WS-FOUND-SW.                                            
031300      PERFORM 165-SCAN-INVOICES THRU 165-EXIT                             
031400          VARYING INV-IDX FROM 1 BY 1                                     
031500          UNTIL INV-IDX > INV-TABLE-COUNT OR WS-FOUND.                    
031600  160-EXIT.                                                               
031700      EXIT.                                                               
031800  165-SCAN-INVOICES.                                                      
031900      IF TBL-INV-APPT-ID(INV-IDX) = TIV-APPT-ID                           
032000          MOVE "Y" TO WS-FOUND-SW                                         
032100          SET INV-FOUND-IDX TO INV-IDX.                                   
032200  165-EXIT.                                                               
032300      EXIT.                                                               
032400*                                                                         
032500*    170-FIND-MEDICINE-TOTAL -- ASCENDING-KEY LOOKUP OF AN                
032600*    APPOINTMENT'S CURRENT BILLABLE MEDICINE TOTAL OFF THE                
032700*    INVSRCH EXTRACT.  WS-LOOKUP-APPT-ID IS LOADED BY THE CALLER.         
032800  170-FIND-MEDICINE-TOTAL.                                                
032900      MOVE "170-FIND-MEDICINE-TOTAL" TO PARA-NAME.                        
033000      SET IVS-IDX TO 1.                                                   
033100      SEARCH ALL IVS-TABLE                                                
033200          AT END                                                          
033300              MOVE "N" TO WS-IVS-FOUND-SW                                 
033400          WHEN TBL-IVS-APPT-ID(IVS-IDX) = WS-LOOKUP-APPT-ID               
033500              MOVE "Y" TO WS-IVS-FOUND-SW.                                
033600  170-EXIT.                                                               
033700      EXIT.                                                               
033800*                                                                         
033900*    200-CREATE-INVOICE -- ONLY THE SERVICE FEE IS BILLED NOW.            
034000*    THE MEDICINE TOTAL CARRIED IN AT CREATE TIME IS WHATEVER             
034100*    INVSRCH ALREADY FOUND FOR THIS APPOINTMENT (ZERO IF THE              
034200*    PATIENT HAS NO PRESCRIPTION ITEMS YET).                              
034300  200-CREATE-INVOICE.                                                     
034400      MOVE "200-CREATE-INVOICE" TO PARA-NAME.                             
034500      IF TIV-CUSTOMER-ID = SPACES OR TIV-TAX-RATE < ZERO                  
034600          ADD +1 TO RECORDS-SKIPPED                                       
034700          GO TO 200-EXIT.                                                 
034800      MOVE TIV-APPT-ID TO WS-LOOKUP-APPT-ID.                              
034900      PERFORM 170-FIND-MEDICINE-TOTAL THRU 170-EXIT.                      
035000      IF WS-IVS-FOUND                                                     
035100          MOVE TBL-IVS-MED-TOTAL(IVS-IDX) TO WS-MEDICINE-TOTAL            
035200      ELSE                                                                
035300          MOVE ZERO TO WS-MEDICINE-TOTAL.                                 
035400      MOVE "N"                 TO CALC-MODE-SW.                           
035500      MOVE WS-MEDICINE-TOTAL   TO CALC-MEDICINE-TOTAL.                    
035600      MOVE 30.00               TO CALC-SERVICE-FEE.                       
035700      MOVE TIV-TAX-RATE        TO CALC-TAX-RATE.                          
035800      CALL "CLCPAYBL" USING CALC-PAYABLE-REC, CALC-RETURN-CD.             
035900      ADD +1 TO INV-TABLE-COUNT.                                          
036000      SET INV-IDX TO INV-TABLE-COUNT.                                     
036100      MOVE INV-NEXT-SEQ TO NEW-INV-SEQ-EDIT.                              
036200      MOVE NEW-INV-ID-EDIT-R    TO TBL-INV-ID(INV-IDX).                   
036300      ADD +1 TO INV-NEXT-SEQ.                                             
036400      MOVE TIV-CUSTOMER-ID      TO TBL-INV-CUSTOMER-ID(INV-IDX).          
036500      MOVE TIV-APPT-ID          TO TBL-INV-APPT-ID(INV-IDX).              
036600      MOVE CALC-SERVICE-FEE     TO TBL-INV-SERVICE-FEE(INV-IDX).          
036700      MOVE CALC-TOTAL-AMOUNT    TO TBL-INV-TOTAL-AMOUNT(INV-IDX).         
036800      MOVE CALC-TAX-RATE        TO TBL-INV-TAX-RATE(INV-IDX).             
036900      MOVE CALC-TOTAL-PAYABLE   TO TBL-INV-TOTAL-PAYABLE(INV-IDX).        
037000      MOVE CALC-BALANCE         TO TBL-INV-BALANCE(INV-IDX).              
037100      MOVE CALC-CURRENT-PAID    TO TBL-INV-CURRENT-PAID(INV-IDX).         
037200      COMPUTE WS-RUN-DATETIME =                                           
037300          (WS-DATE * 10000) + (WS-TIME / 10000).                          
037400      MOVE WS-RUN-DATETIME      TO TBL-INV-ISSUE-DATE(INV-IDX).           
037500      MOVE "PENDING"            TO TBL-INV-STATUS(INV-IDX).               
037600      ADD +1 TO RECORDS-POSTED.                                           
037700  200-EXIT.                                                               
037800      EXIT.                                                               
037900*                                                                         
038000*    210-RECALC-INVOICE -- RE-PRICES AN EXISTING INVOICE OFF THE          
038100*    LATEST INVSRCH MEDICINE TOTAL.  IF THE APPOINTMENT HAS NO            
038200*    INVOICE YET THIS FALLS THROUGH TO 200-CREATE-INVOICE.                
038300  210-RECALC-INVOICE.                                                     
038400      MOVE "210-RECALC-INVOICE" TO PARA-NAME.                             
038500      PERFORM 160-FIND-INVOICE-BY-APPT THRU 160-EXIT.                     
038600      IF WS-NOT-FOUND                                                     
038700          PERFORM 200-CREATE-INVOICE THRU 200-EXIT                        
038800          GO TO 210-EXIT.                                                 
038900      SET INV-IDX TO INV-FOUND-IDX.                                       
039000      MOVE TBL-INV-APPT-ID(INV-IDX) TO WS-LOOKUP-APPT-ID.                 
039100      PERFORM 170-FIND-MEDICINE-TOTAL THRU 170-EXIT.                      
039200      IF WS-IVS-FOUND                                                     
039300          MOVE TBL-IVS-MED-TOTAL(IVS-IDX) TO WS-MEDICINE-TOTAL            
039400      ELSE                                                                
039500          MOVE ZERO TO WS-MEDICINE-TOTAL.                                 
039600      MOVE "R"                       TO CALC-MODE-SW.                     
039700      MOVE WS-MEDICINE-TOTAL         TO CALC-MEDICINE-TOTAL.              
039800      MOVE TBL-INV-SERVICE-FEE(INV-IDX)  TO CALC-SERVICE-FEE.             
039900      MOVE TBL-INV-TAX-RATE(INV-IDX)     TO CALC-TAX-RATE.                
040000      MOVE TBL-INV-CURRENT-PAID(INV-IDX) TO CALC-CURRENT-PAID.            
040100      CALL "CLCPAYBL" USING CALC-PAYABLE-REC, CALC-RETURN-CD.             
040200      MOVE CALC-TOTAL-AMOUNT    TO TBL-INV-TOTAL-AMOUNT(INV-IDX).         
040300      MOVE CALC-TOTAL-PAYABLE   TO TBL-INV-TOTAL-PAYABLE(INV-IDX).        
040400      MOVE CALC-BALANCE         TO TBL-INV-BALANCE(INV-IDX).              
040500      MOVE CALC-CURRENT-PAID    TO TBL-INV-CURRENT-PAID(INV-IDX).         
040600      ADD +1 TO RECORDS-POSTED.                                           
040700  210-EXIT.                                                               
040800      EXIT.                                                               
040900*                                                                         
041000  220-INCREASE-BALANCE.                                                   
041100      MOVE "220-INCREASE-BALANCE" TO PARA-NAME.                           
041200      IF TIV-AMOUNT < ZERO                                                
041300          ADD +1 TO RECORDS-SKIPPED                                       
041400          GO TO 220-EXIT.                                                 
041500      PERFORM 150-FIND-INVOICE THRU 150-EXIT.                             
041600      IF WS-NOT-FOUND                                                     
041700          ADD +1 TO RECORDS-SKIPPED                                       
041800          GO TO 220-EXIT.                                                 
041900      SET INV-IDX TO INV-FOUND-IDX.                                       
042000      ADD TIV-AMOUNT TO TBL-INV-BALANCE(INV-IDX).                         
042100      ADD +1 TO RECORDS-POSTED.                                           
042200  220-EXIT.                                                               
042300      EXIT.                                                               
042400*                                                                         
042500  230-APPLY-PAYMENT.                                                      
042600      MOVE "230-APPLY-PAYMENT" TO PARA-NAME.                              
042700      IF TIV-AMOUNT NOT > ZERO                                            
042800          ADD +1 TO RECORDS-SKIPPED                                       
042900          GO TO 230-EXIT.                                                 
043000      PERFORM 150-FIND-INVOICE THRU 150-EXIT.                             
043100      IF WS-NOT-FOUND                                                     
043200          ADD +1 TO RECORDS-SKIPPED                                       
043300          GO TO 230-EXIT.                                                 
043400      SET INV-IDX TO INV-FOUND-IDX.                                       
043500      IF TIV-AMOUNT > TBL-INV-BALANCE(INV-IDX)                            
043600          ADD +1 TO RECORDS-SKIPPED                                       
043700          GO TO 230-EXIT.                                                 
043800      SUBTRACT TIV-AMOUNT FROM TBL-INV-BALANCE(INV-IDX).                  
043900      ADD TIV-AMOUNT TO TBL-INV-CURRENT-PAID(INV-IDX).                    
044000      IF TBL-INV-CURRENT-PAID(INV-IDX) =                                  
044100              TBL-INV-TOTAL-PAYABLE(INV-IDX)                              
044200          MOVE "PAID" TO TBL-INV-STATUS(INV-IDX)                          
044300      ELSE                                                                
044400          MOVE "PARTIAL" TO TBL-INV-STATUS(INV-IDX).                      
044500      ADD +1 TO RECORDS-POSTED.                                           
044600  230-EXIT.                                                               
044700      EXIT.                                                               
044800*                                                                         
044900*    240-CANCEL-INVOICE IS IDEMPOTENT - RE-CANCELING AN ALREADY           
045000*    CANCELED INVOICE IS STILL A POSTED TRANSACTION, NOT A SKIP.          
045100  240-CANCEL-INVOICE.                                                     
045200      MOVE "240-CANCEL-INVOICE" TO PARA-NAME.                             
045300      PERFORM 150-FIND-INVOICE THRU 150-EXIT.                             
045400      IF WS-NOT-FOUND                                                     
045500          ADD +1 TO RECORDS-SKIPPED                                       
045600          GO TO 240-EXIT.                                                 
045700      SET INV-IDX TO INV-FOUND-IDX.                                       
045800      MOVE "CANCELED" TO TBL-INV-STATUS(INV-IDX).                         
045900      ADD +1 TO RECORDS-POSTED.                                           
046000  240-EXIT.                                                               
046100      EXIT.                                                               
046200*                                                                         
046300  700-CLOSE-FILES.                                                        
046400      MOVE "700-CLOSE-FILES" TO PARA-NAME.                                
046500      CLOSE TRANSACTION-FILE, SYSOUT.                                     
046600  700-EXIT.                                                               
046700      EXIT.                                                               
046800*                                                                         
046900  800-REWRITE-INVOICE.                                                    
047000      MOVE "800-REWRITE-INVOICE" TO PARA-NAME.                            
047100      OPEN OUTPUT INVOICE-FILE.                                           
047200      PERFORM 810-WRITE-INV-ROW THRU 810-EXIT                             
047300          VARYING INV-IDX FROM 1 BY 1                                     
047400          UNTIL INV-IDX > INV-TABLE-COUNT.                                
047500      CLOSE INVOICE-FILE.                                                 
047600  800-EXIT.                                                               
047700      EXIT.                                                               
047800  810-WRITE-INV-ROW.                                                      
047900      MOVE TBL-INV-ID(INV-IDX)           TO INV-ID.                       
048000      MOVE TBL-INV-CUSTOMER-ID(INV-IDX)  TO INV-CUSTOMER-ID.              
048100      MOVE TBL-INV-APPT-ID(INV-IDX)      TO INV-APPT-ID.                  
048200      MOVE TBL-INV-SERVICE-FEE(INV-IDX)  TO INV-SERVICE-FEE.              
048300      MOVE TBL-INV-TOTAL-AMOUNT(INV-IDX) TO INV-TOTAL-AMOUNT.             
048400      MOVE TBL-INV-TAX-RATE(INV-IDX)     TO INV-TAX-RATE.                 
048500      MOVE TBL-INV-TOTAL-PAYABLE(INV-IDX)                                 
048600          TO INV-TOTAL-PAYABLE.                                           
048700      MOVE TBL-INV-BALANCE(INV-IDX)      TO INV-BALANCE.                  
048800      MOVE TBL-INV-CURRENT-PAID(INV-IDX) TO INV-CURRENT-PAID.             
048900      MOVE TBL-INV-ISSUE-DATE(INV-IDX)   TO INV-ISSUE-DATE.               
049000      MOVE TBL-INV-STATUS(INV-IDX)       TO INV-STATUS.                   
049100      WRITE FD-INV-REC FROM INV-REC.                                      
049200  810-EXIT.                                                               
049300      EXIT.                                                               
049400*                                                                         
049500  900-CLEANUP.                                                            
049600      MOVE "900-CLEANUP" TO PARA-NAME.                                    
049700      IF NOT TRANS-TRAILER                                                
049800          MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON         
049900          GO TO 1000-ABEND-RTN.                                           
050000      IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT                       
050100          MOVE "** TRANSACTION FILE OUT OF BALANCE"                       
050200              TO ABEND-REASON                                             
050300          MOVE RECORDS-READ TO ACTUAL-VAL                                 
050400          MOVE TRL-RECORD-COUNT TO EXPECTED-VAL                           
050500          WRITE SYSOUT-REC FROM ABEND-REC.                                
050600      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
050700      PERFORM 800-REWRITE-INVOICE THRU 800-EXIT.                          
050800      DISPLAY "** TRANSACTIONS READ   **".                                
050900      DISPLAY RECORDS-READ.                                               
051000      DISPLAY "** TRANSACTIONS POSTED **".                                
051100      DISPLAY RECORDS-POSTED.                                             
051200      DISPLAY "** TRANSACTIONS SKIPPED **".                               
051300      DISPLAY RECORDS-SKIPPED.                                            
051400      DISPLAY "******** NORMAL END OF JOB INVPOST ********".              
051500  900-EXIT.                                                               
051600      EXIT.                                                               
051700*                                                                         
051800  1000-ABEND-RTN.                                                         
051900      WRITE SYSOUT-REC FROM ABEND-REC.                                    
052000      PERFORM 700-CLOSE-FILES THRU 700-EXIT.                              
052100      DISPLAY "*** ABNORMAL END OF JOB-INVPOST ***" UPON CONSOLE.         
052200      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
