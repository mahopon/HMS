000100******************************************************************        
000200*  MREQREC  -- MEDICINE REPLENISHMENT REQUEST RECORD                      
000300*  ONE ROW PER STOCK-REPLENISHMENT REQUEST FILED AGAINST A                
000400*  MEDICINE.                                                              
000500*  01/02/27 CLD REQ 9050 - ORIGINAL LAYOUT FOR THE PHARMACY               
000600*           REORDER-APPROVAL WORKFLOW.                                    
000700******************************************************************        
000800  01  MREQ-REC.                                                           
000900      05  MREQ-ID                  PIC X(9).                              
001000      05  MREQ-REQUESTOR-ID        PIC X(9).                              
001100      05  MREQ-APPROVER-ID         PIC X(9).                              
001200      05  MREQ-STATUS              PIC X(9).                              
001300          88  MREQ-ST-PENDING          VALUE "PENDING".                   
001400          88  MREQ-ST-APPROVED         VALUE "APPROVED".                  
001500          88  MREQ-ST-REJECTED         VALUE "REJECTED".                  
001600      05  MREQ-TIME-CREATED        PIC 9(12).                             
001700      05  MREQ-TIME-MODIFIED       PIC 9(12).                             
001800      05  MREQ-MEDICINE-ID         PIC X(9).                              
001900      05  MREQ-QUANTITY            PIC 9(7).                              
002000      05  FILLER                   PIC X(5) VALUE SPACES.                 
